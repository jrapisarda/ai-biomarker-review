       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SCORECLC.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 07/21/08.
       DATE-COMPILED. 07/21/08.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          CALLED OUT OF PAIREDIT'S 500-SCORE-RECORD PARAGRAPH
      *          ONCE PER RECORD FOR THE STATISTICAL COMPONENT AND
      *          AGAIN FOR THE BIOLOGICAL COMPONENT - CALC-TYPE-SW
      *          PICKS THE BRANCH, THE SAME WAY THE OLD CLCLBCST
      *          SUBROUTINE SWITCHED BETWEEN LAB-TEST AND EQUIPMENT
      *          COST CALCULATIONS.
      *
      *          EVERY COMPONENT IS CLAMPED TO THE RANGE 0 THRU 1
      *          BEFORE IT IS AVERAGED IN - SEE 900-CLAMP-VALUE.
      *
      *     CHANGE LOG
      *     ----------
      *     07/21/08  JAS  ORIGINAL ROUTINE, ADAPTED FROM CLCLBCST FOR
      *                    THE PAIR REVIEW SCORING ENGINE
      *     11/02/09  JAS  ADDED CORR-DELTA-RELATIVE TO THE BIOLOGICAL
      *                    BRANCH PER REQUEST #4471
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     03/19/12  RFM  DIVISORS THAT CAN BE CONFIGURED TO ZERO BY A
      *                    BAD PROFILE ARE NOW FLOORED AT .000001 - A
      *                    CONSERVATIVE-PROFILE TYPO CAUSED A 0CB ABEND
      *                    IN PRODUCTION ON 03/14/12
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05 WS-ABS-DZ-SS-MEAN          PIC 9(3)V9(4) COMP-3.
           05 WS-DIVISOR                 PIC S9(3)V9(6) COMP-3.
           05 WS-ABS-CORR-DELTA-REL      PIC 9(3)V9(4) COMP-3.
           05 WS-COMPONENT-SUM           PIC S9(3)V9(4) COMP-3.
           05 FILLER                     PIC X(08) VALUE SPACES.

       01  STAT-COMPONENTS.
           05 WS-P-SCORE                 PIC S9(3)V9(4) COMP-3.
           05 WS-HET-SCORE               PIC S9(3)V9(4) COMP-3.
           05 WS-STUDIES-SCORE           PIC S9(3)V9(4) COMP-3.
           05 WS-EFFECT-SCORE            PIC S9(3)V9(4) COMP-3.
           05 WS-POWER-COMPONENT         PIC S9(3)V9(4) COMP-3.
           05 FILLER                     PIC X(04) VALUE SPACES.

       01  BIO-COMPONENTS.
           05 WS-BASE-ALIGNMENT          PIC S9(3)V9(4) COMP-3.
           05 WS-DIFFERENTIAL            PIC S9(3)V9(4) COMP-3.
           05 WS-PROGRESSION-COMPONENT   PIC S9(3)V9(4) COMP-3.
           05 FILLER                     PIC X(04) VALUE SPACES.

      ******************************************************************
      *  ALTERNATE VIEW - STAT-COMPONENTS LAID OUT AS A TABLE OF FIVE  *
      *  STATISTICAL COMPONENTS SO 600-AVERAGE-COMPONENTS CAN SUM THEM *
      *  WITH A SINGLE PERFORM-VARYING LOOP INSTEAD OF FIVE ADD STMTS  *
      ******************************************************************
       01  STAT-COMPONENT-TABLE REDEFINES STAT-COMPONENTS.
           05 STAT-COMPONENT OCCURS 5 TIMES
                                       INDEXED BY STAT-IDX
                                       PIC S9(3)V9(4) COMP-3.
           05 FILLER                     PIC X(04).

      ******************************************************************
      *  ALTERNATE VIEW - BIO-COMPONENTS LAID OUT AS A TABLE OF THREE  *
      *  BIOLOGICAL COMPONENTS FOR THE SAME REASON                     *
      ******************************************************************
       01  BIO-COMPONENT-TABLE REDEFINES BIO-COMPONENTS.
           05 BIO-COMPONENT OCCURS 3 TIMES
                                       INDEXED BY BIO-IDX
                                       PIC S9(3)V9(4) COMP-3.
           05 FILLER                     PIC X(04).

       01  CLAMP-WORK-AREA.
           05 WS-CLAMP-VAL               PIC S9(5)V9(4) COMP-3.
           05 FILLER                     PIC X(03) VALUE SPACES.

      ******************************************************************
      *  ALTERNATE VIEW - RAW BYTES OF THE CLAMP WORK AREA, FOR A      *
      *  DISPLAY-STATEMENT DUMP DURING BENCH TESTING OF NEW PROFILES   *
      ******************************************************************
       01  CLAMP-DISPLAY-VIEW REDEFINES CLAMP-WORK-AREA
                                       PIC X(08).

       LINKAGE SECTION.
       01  SCORE-CALC-REC.
           05  CALC-TYPE-SW               PIC X(01).
               88 CALC-STATISTICAL              VALUE "S".
               88 CALC-BIOLOGICAL               VALUE "B".
           05  SC-P-SS                    PIC 9V9(6).
           05  SC-MAX-P-VALUE             PIC 9V9(4).
           05  SC-DZ-SS-I2                PIC 9(3)V9(2).
           05  SC-MAX-HETEROGENEITY       PIC 9(3)V9(2).
           05  SC-N-STUDIES-SS            PIC 9(3).
           05  SC-MIN-STUDIES             PIC S9(4) COMP.
           05  SC-DZ-SS-MEAN              PIC S9(3)V9(4).
           05  SC-MIN-EFFECT-SIZE         PIC 9V9(4).
           05  SC-POWER-SCORE             PIC 9V9(4).
           05  SC-MIN-POWER-SCORE         PIC 9V9(4).
           05  SC-SEPSIS-CORRELATION      PIC S9V9(4).
           05  SC-SHOCK-CORRELATION       PIC S9V9(4).
           05  SC-CORR-DELTA-RELATIVE     PIC S9(3)V9(4).
           05  SC-PROGRESSION-SLOPE       PIC S9(3)V9(4).
           05  SC-RESULT-SCORE            PIC 9V9(4).

       01  RETURN-CD                      PIC 9(4) COMP.

       PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
           IF CALC-STATISTICAL
               PERFORM 100-CALC-STATISTICAL-SCORE THRU 100-EXIT
           ELSE IF CALC-BIOLOGICAL
               PERFORM 200-CALC-BIOLOGICAL-SCORE THRU 200-EXIT.

           MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-CALC-STATISTICAL-SCORE.
      ******** P-VALUE COMPONENT
           MOVE SC-MAX-P-VALUE TO WS-DIVISOR.
           IF WS-DIVISOR = ZERO
               MOVE .000001 TO WS-DIVISOR.
           COMPUTE WS-CLAMP-VAL ROUNDED =
               1 - (SC-P-SS / WS-DIVISOR).
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-P-SCORE.

      ******** HETEROGENEITY COMPONENT
           MOVE SC-MAX-HETEROGENEITY TO WS-DIVISOR.
           IF WS-DIVISOR = ZERO
               MOVE .000001 TO WS-DIVISOR.
           COMPUTE WS-CLAMP-VAL ROUNDED =
               1 - (SC-DZ-SS-I2 / WS-DIVISOR).
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-HET-SCORE.

      ******** STUDY-COUNT COMPONENT
           COMPUTE WS-CLAMP-VAL ROUNDED =
               (SC-N-STUDIES-SS - SC-MIN-STUDIES) /
               (SC-MIN-STUDIES + 2).
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-STUDIES-SCORE.

      ******** EFFECT-SIZE COMPONENT - NOTE ABSOLUTE VALUE OF THE MEAN
           IF SC-DZ-SS-MEAN < ZERO
               COMPUTE WS-ABS-DZ-SS-MEAN ROUNDED = SC-DZ-SS-MEAN * -1
           ELSE
               MOVE SC-DZ-SS-MEAN TO WS-ABS-DZ-SS-MEAN.
           MOVE 1.0 TO WS-DIVISOR.
           SUBTRACT SC-MIN-EFFECT-SIZE FROM WS-DIVISOR.
           IF WS-DIVISOR = ZERO
               MOVE .000001 TO WS-DIVISOR.
           COMPUTE WS-CLAMP-VAL ROUNDED =
               (WS-ABS-DZ-SS-MEAN - SC-MIN-EFFECT-SIZE) / WS-DIVISOR.
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-EFFECT-SCORE.

      ******** POWER COMPONENT
           MOVE 1.0 TO WS-DIVISOR.
           SUBTRACT SC-MIN-POWER-SCORE FROM WS-DIVISOR.
           IF WS-DIVISOR = ZERO
               MOVE .000001 TO WS-DIVISOR.
           COMPUTE WS-CLAMP-VAL ROUNDED =
               (SC-POWER-SCORE - SC-MIN-POWER-SCORE) / WS-DIVISOR.
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-POWER-COMPONENT.

           PERFORM 600-AVERAGE-STAT-COMPONENTS THRU 600-EXIT.
       100-EXIT.
           EXIT.

       200-CALC-BIOLOGICAL-SCORE.
      ******** BASE ALIGNMENT COMPONENT
           COMPUTE WS-CLAMP-VAL ROUNDED =
               (SC-SEPSIS-CORRELATION + SC-SHOCK-CORRELATION) / 2.
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-BASE-ALIGNMENT.

      ******** DIFFERENTIAL COMPONENT - ABSOLUTE VALUE OF RELATIVE DELTA
           IF SC-CORR-DELTA-RELATIVE < ZERO
               COMPUTE WS-ABS-CORR-DELTA-REL ROUNDED =
                   SC-CORR-DELTA-RELATIVE * -1
           ELSE
               MOVE SC-CORR-DELTA-RELATIVE TO WS-ABS-CORR-DELTA-REL.
           COMPUTE WS-CLAMP-VAL ROUNDED = 1 - WS-ABS-CORR-DELTA-REL.
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-DIFFERENTIAL.

      ******** PROGRESSION COMPONENT
           COMPUTE WS-CLAMP-VAL ROUNDED =
               (SC-PROGRESSION-SLOPE + 1) / 2.
           PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
           MOVE WS-CLAMP-VAL TO WS-PROGRESSION-COMPONENT.

           PERFORM 700-AVERAGE-BIO-COMPONENTS THRU 700-EXIT.
       200-EXIT.
           EXIT.

       600-AVERAGE-STAT-COMPONENTS.
           MOVE ZERO TO WS-COMPONENT-SUM.
           SET STAT-IDX TO 1.
           PERFORM 650-ADD-ONE-STAT-COMPONENT THRU 650-EXIT
               VARYING STAT-IDX FROM 1 BY 1
               UNTIL STAT-IDX > 5.
           COMPUTE SC-RESULT-SCORE ROUNDED = WS-COMPONENT-SUM / 5.
       600-EXIT.
           EXIT.

       650-ADD-ONE-STAT-COMPONENT.
           ADD STAT-COMPONENT(STAT-IDX) TO WS-COMPONENT-SUM.
       650-EXIT.
           EXIT.

       700-AVERAGE-BIO-COMPONENTS.
           MOVE ZERO TO WS-COMPONENT-SUM.
           SET BIO-IDX TO 1.
           PERFORM 750-ADD-ONE-BIO-COMPONENT THRU 750-EXIT
               VARYING BIO-IDX FROM 1 BY 1
               UNTIL BIO-IDX > 3.
           COMPUTE SC-RESULT-SCORE ROUNDED = WS-COMPONENT-SUM / 3.
       700-EXIT.
           EXIT.

       750-ADD-ONE-BIO-COMPONENT.
           ADD BIO-COMPONENT(BIO-IDX) TO WS-COMPONENT-SUM.
       750-EXIT.
           EXIT.

       900-CLAMP-VALUE.
      ******** HOLD EVERY COMPONENT TO THE RANGE 0 THRU 1 BEFORE IT IS
      ******** CARRIED INTO THE RUNNING AVERAGE
           IF WS-CLAMP-VAL < ZERO
               MOVE ZERO TO WS-CLAMP-VAL.
           IF WS-CLAMP-VAL > 1
               MOVE 1 TO WS-CLAMP-VAL.
       900-EXIT.
           EXIT.
