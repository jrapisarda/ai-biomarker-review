       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PAIRRATN.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 09/15/08.
       DATE-COMPILED. 09/15/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM WRITES THE NARRATIVE RATIONALE ONTO EVERY
      *          SCORED BIOMARKER PAIR RECORD PRODUCED BY PAIREDIT.  THE
      *          RATIONALE TEXT IS BUILT FROM FIXED SENTENCE PATTERNS -
      *          THERE IS NO LIVE CALL OUT TO THE RESEARCH LAB'S
      *          LANGUAGE-MODEL SERVICE FROM THIS JOB STREAM.  THE
      *          WORDING IS DELIBERATELY THE SAME EVERY RUN SO THE
      *          NIGHTLY DIFF AGAINST YESTERDAY'S FLAGGED-PAIR REPORT
      *          MEANS SOMETHING.
      *
      *          DETOUT (PASSED PAIRS) IS ALWAYS PROCESSED.  FAILOUT
      *          (PAIRS THAT FAILED PAIREDIT) IS ALSO PROCESSED WHEN
      *          RUNC-INCLUDE-FAILED IS TURNED ON, SO QUALITY-REVIEW
      *          PAIRS CARRY A RATIONALE TOO WHEN THEY REACH THE
      *          ANALYST'S DESK.  BOTH FILES ARE READ AND REWRITTEN IN
      *          PLACE - NO RECORD IS ADDED, REMOVED OR REORDERED.
      *
      ******************************************************************

               INPUT/OUTPUT FILE (PASSED)  -   DDS0001.DETOUT

               INPUT/OUTPUT FILE (FAILED)  -   DDS0001.FAILOUT

               DUMP FILE                   -   SYSOUT

      ******************************************************************
      *     CHANGE LOG
      *     ----------
      *     09/15/08  JAS  ORIGINAL PROGRAM - RATIONALE WAS FORMERLY
      *                    BUILT INLINE IN PAIREDIT, SPLIT OUT HERE SO
      *                    A BAD WORDING CHANGE DOESN'T FORCE A RE-EDIT
      *                    OF THE WHOLE FEED
      *     11/02/09  JAS  RATIONALE LINE 1 NOW NAMES BOTH GENE SYMBOLS,
      *                    TO MATCH THE GENE-SYMBOL EDITS ADDED TO
      *                    PAIREDIT THIS SAME RELEASE
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     03/19/12  RFM  RUNC-INCLUDE-FAILED AND RUNC-BATCH-SIZE MOVED
      *                    TO A RUN-CONTROL WORKING-STORAGE GROUP IN
      *                    PLACE OF THE OLD HARD-CODED LITERALS, AS A
      *                    STAND-IN FOR A FUTURE PARM CARD
      *     08/17/13  RFM  ADDED THE BATCH-SIZE PROGRESS COUNTER PER
      *                    REQUEST #5102 - HAS NO EFFECT ON THE
      *                    RATIONALE TEXT ITSELF, JUST ON HOW OFTEN WE
      *                    DISPLAY A CHECKPOINT MESSAGE
      *     05/21/14  CLH  FAILOUT IS NOW RATIONALE-STAMPED TOO WHEN
      *                    RUNC-INCLUDE-FAILED IS "Y", SO QUALITY-REVIEW
      *                    PAIRS ARE NOT BLANK ON THE ANALYST REPORT
      *     06/17/15  CLH  DETOUT/FAILOUT RECORD WIDTH CHANGED FROM 581
      *                    TO 826 TO MATCH THE WIDENED PAIRSCOR COPYBOOK,
      *                    PER REQUEST #5481
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT DETOUT
           ASSIGN TO UT-S-DETOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FAILOUT
           ASSIGN TO UT-S-FAILOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS FFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** SCORED-AND-CLASSIFIED PAIRS THAT PASSED PAIREDIT'S EDITS.
      ****** OPENED I-O SO EACH RECORD CAN BE REWRITTEN IN PLACE ONCE
      ****** ITS RATIONALE TEXT HAS BEEN BUILT.
       FD  DETOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-DET.
       01  SCORED-PAIR-REC-DET PIC X(826).

      ****** SCORED PAIRS THAT FAILED ONE OR MORE OF PAIREDIT'S EDITS.
      ****** ONLY OPENED AND REWRITTEN WHEN RUNC-INCLUDE-FAILED IS "Y".
       FD  FAILOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-FAIL.
       01  SCORED-PAIR-REC-FAIL PIC X(826).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ       VALUE SPACES.
               88 NO-MORE-DETOUT  VALUE "10".
           05  FFCODE                  PIC X(2).
               88 CODE-READ-FAIL  VALUE SPACES.
               88 NO-MORE-FAILOUT VALUE "10".

       COPY PAIRSCOR.

       COPY ABENDREC.

       01  WS-RUN-PARMS.
      ******** THE RUN-CONTROL VALUES BELOW STAND IN FOR A PARM CARD -
      ******** ON THIS SHOP'S JCL THEY WOULD COME IN OVER SYSIN.
           05 RUNC-INCLUDE-FAILED-SW  PIC X(01) VALUE "Y".
               88 RUNC-INCLUDE-FAILED      VALUE "Y".
               88 RUNC-PASSED-ONLY-RUN     VALUE "N".
           05 RUNC-BATCH-SIZE         PIC 9(03) COMP-3 VALUE 50.
           05 FILLER                 PIC X(08) VALUE SPACES.

      ******************************************************************
      *  ALTERNATE VIEW OF WS-RUN-PARMS AS ONE DISPLAYABLE FIELD FOR    *
      *  THE ONE-LINE TRACE AT JOB START                                *
      ******************************************************************
       01  WS-RUN-PARMS-WHOLE REDEFINES WS-RUN-PARMS
                                     PIC X(12).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DETOUT-SW          PIC X(01) VALUE "Y".
               88 NO-MORE-DETOUT-RECS      VALUE "N".
               88 MORE-DETOUT-RECS         VALUE "Y".
           05 MORE-FAILOUT-SW         PIC X(01) VALUE "Y".
               88 NO-MORE-FAILOUT-RECS     VALUE "N".
               88 MORE-FAILOUT-RECS        VALUE "Y".
           05 FILLER                 PIC X(06) VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-STAMPED-DET    PIC 9(7) COMP.
           05 RECORDS-STAMPED-FAIL   PIC 9(7) COMP.
           05 WS-BATCH-COUNT         PIC 9(3) COMP.

       01  WS-ROUNDED-VALUES.
      ******** EACH METRIC IS ROUNDED TO THE NUMBER OF DECIMAL PLACES
      ******** THE RATIONALE SENTENCE ACTUALLY PRINTS, BEFORE IT IS
      ******** MOVED INTO ITS EDITED DISPLAY FIELD BELOW.
           05 WS-I2-ROUNDED          PIC 999V9      COMP-3.
           05 WS-EFFECT-ROUNDED      PIC S999V99    COMP-3.
           05 WS-POWER-ROUNDED       PIC 9V99       COMP-3.
           05 WS-SEPSIS-ROUNDED      PIC S9V99      COMP-3.
           05 WS-SHOCK-ROUNDED       PIC S9V99      COMP-3.
           05 WS-SLOPE-ROUNDED       PIC S999V99    COMP-3.

      ******************************************************************
      *  ALTERNATE VIEW - ALL SIX ROUNDED WORK FIELDS LAID OVER AS A   *
      *  SINGLE FIELD FOR THE BENCH-TEST TRACE DISPLAY                 *
      ******************************************************************
       01  WS-ROUNDED-VALUES-WHOLE REDEFINES WS-ROUNDED-VALUES
                                     PIC X(17).

       01  WS-EDITED-DISPLAY-FIELDS.
           05 WS-PSS-DISP            PIC 9.999999.
           05 WS-I2-DISP             PIC 999.9.
           05 WS-EFFECT-DISP         PIC -999.99.
           05 WS-POWER-DISP          PIC 9.99.
           05 WS-SEPSIS-DISP         PIC -9.99.
           05 WS-SHOCK-DISP          PIC -9.99.
           05 WS-SLOPE-DISP          PIC -999.99.

       01  WS-RATIONALE-LINE-1       PIC X(100).
       01  WS-RATIONALE-LINE-2       PIC X(100).
       01  WS-RATIONALE-LINE-3       PIC X(100).
       01  WS-RATIONALE-LINE-4       PIC X(100).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DETOUT-RECS.
           IF RUNC-INCLUDE-FAILED
               PERFORM 200-FAILOUT-MAINLINE THRU 200-EXIT
                       UNTIL NO-MORE-FAILOUT-RECS.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PAIRRATN ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE ZERO TO WS-BATCH-COUNT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-DETOUT THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 300-BUILD-RATIONALE THRU 300-EXIT.
           REWRITE SCORED-PAIR-REC-DET FROM SCORED-PAIR-REC.
           ADD 1 TO RECORDS-STAMPED-DET.
           PERFORM 860-CHECK-BATCH-CHECKPOINT THRU 860-EXIT.
           PERFORM 900-READ-DETOUT THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-FAILOUT-MAINLINE.
           MOVE "200-FAILOUT-MAINLINE" TO PARA-NAME.
           PERFORM 300-BUILD-RATIONALE THRU 300-EXIT.
           REWRITE SCORED-PAIR-REC-FAIL FROM SCORED-PAIR-REC.
           ADD 1 TO RECORDS-STAMPED-FAIL.
           PERFORM 860-CHECK-BATCH-CHECKPOINT THRU 860-EXIT.
           PERFORM 920-READ-FAILOUT THRU 920-EXIT.
       200-EXIT.
           EXIT.

       300-BUILD-RATIONALE.
      ******** FOUR FIXED SENTENCE PATTERNS, IN THE ORDER THE ANALYST
      ******** REPORT EXPECTS THEM - PAIR/GENES, STATISTICAL REVIEW,
      ******** CLINICAL PROGRESSION, AND THE STANDING RECOMMENDATION.
           MOVE "300-BUILD-RATIONALE" TO PARA-NAME.
           PERFORM 310-ROUND-DISPLAY-FIELDS THRU 310-EXIT.

           MOVE SPACES TO WS-RATIONALE-LINE-1.
           STRING "Pair " DELIMITED BY SIZE
                   SCR-PAIR-ID DELIMITED BY SPACE
                   " features genes " DELIMITED BY SIZE
                   SCR-GENE-A-NAME DELIMITED BY SPACE
                   " and " DELIMITED BY SIZE
                   SCR-GENE-B-NAME DELIMITED BY SPACE
                   "." DELIMITED BY SIZE
               INTO WS-RATIONALE-LINE-1.

           MOVE SPACES TO WS-RATIONALE-LINE-2.
           STRING "Statistical review: p_ss=" DELIMITED BY SIZE
                   WS-PSS-DISP DELIMITED BY SIZE
                   ", I2=" DELIMITED BY SIZE
                   WS-I2-DISP DELIMITED BY SIZE
                   ", effect=" DELIMITED BY SIZE
                   WS-EFFECT-DISP DELIMITED BY SIZE
                   ", power=" DELIMITED BY SIZE
                   WS-POWER-DISP DELIMITED BY SIZE
                   "." DELIMITED BY SIZE
               INTO WS-RATIONALE-LINE-2.

           MOVE SPACES TO WS-RATIONALE-LINE-3.
           STRING "Clinical progression metrics indicate sepsis "
                      DELIMITED BY SIZE
                   "correlation " DELIMITED BY SIZE
                   WS-SEPSIS-DISP DELIMITED BY SIZE
                   " and shock correlation " DELIMITED BY SIZE
                   WS-SHOCK-DISP DELIMITED BY SIZE
                   " with progression slope " DELIMITED BY SIZE
                   WS-SLOPE-DISP DELIMITED BY SIZE
                   "." DELIMITED BY SIZE
               INTO WS-RATIONALE-LINE-3.

           MOVE SPACES TO WS-RATIONALE-LINE-4.
           STRING "Recommendation: prioritise for further review "
                      DELIMITED BY SIZE
                   "based on composite scoring and domain thresholds."
                      DELIMITED BY SIZE
               INTO WS-RATIONALE-LINE-4.

           MOVE WS-RATIONALE-LINE-1 TO RTN-LINE-1.
           MOVE WS-RATIONALE-LINE-2 TO RTN-LINE-2.
           MOVE WS-RATIONALE-LINE-3 TO RTN-LINE-3.
           MOVE WS-RATIONALE-LINE-4 TO RTN-LINE-4.
       300-EXIT.
           EXIT.

       310-ROUND-DISPLAY-FIELDS.
           MOVE "310-ROUND-DISPLAY-FIELDS" TO PARA-NAME.
           COMPUTE WS-I2-ROUNDED ROUNDED = SCR-DZ-SS-I2.
           COMPUTE WS-EFFECT-ROUNDED ROUNDED = SCR-DZ-SS-MEAN.
           COMPUTE WS-POWER-ROUNDED ROUNDED = SCR-POWER-SCORE.
           COMPUTE WS-SEPSIS-ROUNDED ROUNDED = SCR-SEPSIS-CORRELATION.
           COMPUTE WS-SHOCK-ROUNDED ROUNDED = SCR-SHOCK-CORRELATION.
           COMPUTE WS-SLOPE-ROUNDED ROUNDED = SCR-PROGRESSION-SLOPE.

           MOVE SCR-P-SS TO WS-PSS-DISP.
           MOVE WS-I2-ROUNDED TO WS-I2-DISP.
           MOVE WS-EFFECT-ROUNDED TO WS-EFFECT-DISP.
           MOVE WS-POWER-ROUNDED TO WS-POWER-DISP.
           MOVE WS-SEPSIS-ROUNDED TO WS-SEPSIS-DISP.
           MOVE WS-SHOCK-ROUNDED TO WS-SHOCK-DISP.
           MOVE WS-SLOPE-ROUNDED TO WS-SLOPE-DISP.
       310-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN I-O DETOUT.
           OPEN OUTPUT SYSOUT.
           IF RUNC-INCLUDE-FAILED
               OPEN I-O FAILOUT.
       800-EXIT.
           EXIT.

       860-CHECK-BATCH-CHECKPOINT.
      ******** THE BATCH SIZE HAS NO EFFECT ON THE RATIONALE TEXT -
      ******** IT ONLY CONTROLS HOW OFTEN WE TELL THE OPERATOR WE ARE
      ******** STILL ALIVE ON A LONG RUN.
           MOVE "860-CHECK-BATCH-CHECKPOINT" TO PARA-NAME.
           ADD 1 TO WS-BATCH-COUNT.
           IF WS-BATCH-COUNT >= RUNC-BATCH-SIZE
               DISPLAY "PAIRRATN CHECKPOINT - PAIRS STAMPED SO FAR: "
                       RECORDS-STAMPED-DET
               MOVE ZERO TO WS-BATCH-COUNT.
       860-EXIT.
           EXIT.

       900-READ-DETOUT.
           MOVE "900-READ-DETOUT" TO PARA-NAME.
           READ DETOUT INTO SCORED-PAIR-REC
               AT END
               MOVE "N" TO MORE-DETOUT-SW
           END-READ.
       900-EXIT.
           EXIT.

       920-READ-FAILOUT.
           MOVE "920-READ-FAILOUT" TO PARA-NAME.
           READ FAILOUT INTO SCORED-PAIR-REC
               AT END
               MOVE "N" TO MORE-FAILOUT-SW
           END-READ.
       920-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE DETOUT, SYSOUT.
           IF RUNC-INCLUDE-FAILED
               CLOSE FAILOUT.
       850-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "** PASSED PAIRS RATIONALE-STAMPED **".
           DISPLAY RECORDS-STAMPED-DET.
           IF RUNC-INCLUDE-FAILED
               DISPLAY "** FAILED PAIRS RATIONALE-STAMPED **"
               DISPLAY RECORDS-STAMPED-FAIL.
           DISPLAY "******** NORMAL END OF JOB PAIRRATN ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-PAIRRATN ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
