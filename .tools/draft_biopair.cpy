      ******************************************************************
      * COPYBOOK        BIOPAIR                                       *
      * DESCRIBES       BIOMARKER-PAIR DAILY FEED RECORD               *
      * SOURCE SYSTEM   SEPSIS BIOMARKER REVIEW (NIGHTLY BATCH)         *
      ******************************************************************
      *REMARKS.
      *     ONE RECORD PER CANDIDATE GENE PAIR, CARRYING THE
      *     META-ANALYSIS STATISTICS AND CLINICAL CORRELATION METRICS
      *     THAT DRIVE THE REVIEW ENGINE.  THE FEED CARRIES A SINGLE
      *     TRAILER RECORD (PAIR-RECORD-TYPE = "T") AT END OF FILE
      *     CARRYING THE RECORD COUNT FOR BALANCING.
      *
      *     CHANGE LOG
      *     ----------
      *     07/14/08  JAS  ORIGINAL COPYBOOK FOR NIGHTLY PAIR FEED
      *     11/02/09  JAS  ADDED CORRELATION-DELTA GROUP PER REQUEST
      *                    #4471 (CLINICAL PROGRESSION ENHANCEMENT)
      *     03/19/12  RFM  WIDENED PUBLICATION-BIAS FLAG TO X(10)
      *     09/08/98  TGD  Y2K - PROCESSING-TIMESTAMP NOW CARRIES A
      *                    4-DIGIT YEAR FROM UPSTREAM FEED
      *     05/21/14  CLH  ADDED IS-STATISTICALLY-SOUND PASS-THROUGH
      ******************************************************************
       01  BIOMARKER-PAIR-REC.
           05  PAIR-RECORD-TYPE           PIC X(01).
               88  DETAIL-REC                  VALUE "D".
               88  TRAILER-REC                  VALUE "T".
           05  PAIR-ID                    PIC X(20).
           05  GENE-A-NAME                PIC X(12).
           05  GENE-B-NAME                PIC X(12).
           05  DZ-SS-MEAN                 PIC S9(3)V9(4).
           05  DZ-SS-SE                   PIC S9(3)V9(4).
           05  DZ-SS-CI-LOW               PIC S9(3)V9(4).
           05  DZ-SS-CI-HIGH              PIC S9(3)V9(4).
           05  DZ-SS-I2                   PIC 9(3)V9(2).
           05  N-STUDIES-SS               PIC 9(3).
           05  P-SS                       PIC 9V9(6).
           05  DZ-SOTH-MEAN               PIC S9(3)V9(4).
           05  DZ-SOTH-SE                 PIC S9(3)V9(4).
           05  KAPPA-SS                   PIC S9(3)V9(4).
           05  KAPPA-SOTH                 PIC S9(3)V9(4).
           05  TOTAL-SAMPLES              PIC 9(7).
           05  EGGERS-P-SS                PIC 9V9(6).
           05  PUBLICATION-BIAS-SS        PIC X(10).
           05  COMBINED-P-VALUE           PIC 9V9(6).
           05  POWER-SCORE                PIC 9V9(4).
           05  CONSISTENCY-SCORE          PIC 9V9(4).
           05  CONTROL-WEIGHTED-R         PIC S9V9(4).
           05  SEPSIS-WEIGHTED-R          PIC S9V9(4).
           05  SEPTIC-SHOCK-WEIGHTED-R    PIC S9V9(4).
           05  SEPSIS-CORRELATION         PIC S9V9(4).
           05  SHOCK-CORRELATION          PIC S9V9(4).
           05  CORRELATION-DELTA          PIC S9V9(4).
           05  CORR-DELTA-ABS             PIC 9V9(4).
           05  CORR-DELTA-RELATIVE        PIC S9(3)V9(4).
           05  IS-AMPLIFICATION           PIC X(05).
               88  AMPLIFICATION-FLAGGED        VALUE "TRUE ".
           05  IS-POLARITY-SWITCH         PIC X(05).
               88  POLARITY-SWITCHED             VALUE "TRUE ".
           05  PROGRESSION-SLOPE          PIC S9(3)V9(4).
           05  CORRELATION-PATTERN        PIC X(20).
           05  CONFIDENCE-SCORE           PIC 9V9(4).
           05  UNCERTAINTY                PIC 9V9(4).
           05  PAIR-RATIONALE-IN          PIC X(80).
           05  MODEL-VERSION              PIC X(12).
           05  PROCESSING-TIMESTAMP       PIC X(20).
           05  IS-STATISTICALLY-SOUND     PIC X(05).
               88  UPSTREAM-SOUND                VALUE "TRUE ".
           05  FILLER                     PIC X(37).
      ******************************************************************
      *  ALTERNATE VIEW OF THE SAME 01-LEVEL FOR THE END-OF-FILE       *
      *  TRAILER RECORD - RECORD COUNT ONLY, REST OF RECORD IS FILLER  *
      ******************************************************************
       01  BIOMARKER-PAIR-TRAILER REDEFINES BIOMARKER-PAIR-REC.
           05  TRLR-RECORD-TYPE           PIC X(01).
           05  TRLR-RECORD-COUNT          PIC 9(09).
           05  FILLER                     PIC X(390).
