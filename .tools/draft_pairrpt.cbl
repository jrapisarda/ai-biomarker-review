       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PAIRRPT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 10/02/08.
       DATE-COMPILED. 10/02/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM PRODUCES THE NIGHTLY PAIR-REVIEW RUN
      *          REPORT.  IT READS THE DETAIL (DETOUT), FAILED-ROWS
      *          (FAILOUT) AND QUALITY-ISSUE (QUALOUT) FILES WRITTEN
      *          BY PAIREDIT/PAIRRATN AND PRODUCES:
      *
      *          - A PRINTED REPORT (PAGE HEADER WITH THE PROFILE AND
      *            ITS THRESHOLDS, A DETAIL LINE PER SCORED PAIR, A
      *            QUALITY-ISSUE SECTION, AND FINAL TOTALS INCLUDING
      *            THE MEAN AND MEDIAN COMPOSITE SCORE);
      *
      *          - SUMOUT, ONE SUMMARY RECORD CARRYING THE RUN'S
      *            CONTROL COUNTS AND CLASSIFICATION BREAKDOWN;
      *
      *          - FLAGOUT, ONE RATIONALE SECTION FOR EVERY PAIR THAT
      *            FAILED EDITS OR PASSED BUT DID NOT CLASSIFY GREEN.
      *
      *          A RUN-CONTROL ROW IS ALSO LOGGED TO DDS0001.RUN_
      *          CONTROL FOR THE NIGHTLY OPERATIONS REPORT.
      *
      ******************************************************************

              INPUT FILE (PASSED)    -   DDS0001.DETOUT

              INPUT FILE (FAILED)    -   DDS0001.FAILOUT

              INPUT FILE (ISSUES)    -   DDS0001.QUALOUT

              PRINTED REPORT          -   DDS0001.PRTOUT

              OUTPUT FILE (SUMMARY)   -   DDS0001.SUMOUT

              OUTPUT FILE (FLAGGED)   -   DDS0001.FLAGOUT

              DUMP FILE               -   SYSOUT

      ******************************************************************
      *     CHANGE LOG
      *     ----------
      *     10/02/08  JAS  ORIGINAL PROGRAM, ADAPTED FROM PATLIST FOR
      *                    THE SEPSIS BIOMARKER PAIR REVIEW CHAIN
      *     11/02/09  JAS  FLAGGED SECTION NOW CARRIES BOTH GENE NAMES
      *                    IN THE HEADING LINE TO MATCH PAIREDIT/PAIRRATN
      *     09/08/98  TGD  Y2K - WS-DATE NOW CARRIES A 4-DIGIT YEAR
      *     03/19/12  RFM  MEDIAN COMPOSITE ADDED TO FINAL TOTALS AND TO
      *                    SUMOUT PER REQUEST #5102 - NO SORT UTILITY IS
      *                    AVAILABLE IN THIS SHOP'S JCL FOR THIS JOB, SO
      *                    THE COMPOSITE SCORES ARE SORTED IN STORAGE
      *     08/17/13  RFM  RUN-CONTROL ROW NOW LOGGED TO DDS0001.RUN_
      *                    CONTROL AT END OF JOB FOR THE NIGHTLY OPS
      *                    REPORT
      *     05/21/14  CLH  FLAGGED SECTION NOW INCLUDES FAILED PAIRS AS
      *                    WELL AS NON-GREEN PASSED PAIRS - QUALITY
      *                    REVIEWERS WERE HAVING TO OPEN FAILOUT BY HAND
      *     06/17/15  CLH  DETOUT/FAILOUT RECORD WIDTH CHANGED FROM 581
      *                    TO 826 TO MATCH THE WIDENED PAIRSCOR COPYBOOK,
      *                    PER REQUEST #5481
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT DETOUT
           ASSIGN TO UT-S-DETOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FAILOUT
           ASSIGN TO UT-S-FAILOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT QUALOUT
           ASSIGN TO UT-S-QUALOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT PRTOUT
           ASSIGN TO UT-S-PRTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT SUMOUT
           ASSIGN TO UT-S-SUMOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FLAGOUT
           ASSIGN TO UT-S-FLAGOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** PASSED PAIRS, SCORED AND RATIONALE-STAMPED BY PAIRRATN
       FD  DETOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-DET-IN.
       01  SCORED-PAIR-REC-DET-IN PIC X(826).

      ****** FAILED PAIRS, RATIONALE-STAMPED ONLY WHEN PAIRRATN WAS
      ****** RUN WITH RUNC-INCLUDE-FAILED SET TO "Y"
       FD  FAILOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-FAIL-IN.
       01  SCORED-PAIR-REC-FAIL-IN PIC X(826).

       FD  QUALOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 225 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUALITY-ISSUE-REC-IN.
       01  QUALITY-ISSUE-REC-IN PIC X(225).

       FD  PRTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PRT-REC.
       01  PRT-REC  PIC X(132).

       FD  SUMOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SUM-REC-OUT.
       01  SUM-REC-OUT  PIC X(100).

       FD  FLAGOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FLAG-REC.
       01  FLAG-REC  PIC X(132).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(08) VALUE SPACES.

      ** SCORED RECORD LAYOUT SHARED WITH PAIREDIT/PAIRRATN
       COPY PAIRSCOR.

      ** QUALITY-ISSUE LOG RECORD LAYOUT
       COPY QISSUE.

      ** RUN SUMMARY RECORD LAYOUT (SUMOUT)
       COPY PAIRSUM.

      ** THRESHOLD-PROFILE RECORD LAYOUT (SEE PROFSEL)
       COPY PROFILE.

      ** RUN-CONTROL DCLGEN - ONE ROW LOGGED PER RUN AT 860-WRITE-
      ** RUN-CONTROL, BELOW
       COPY RUNCTL.

      ** SHOP-STANDARD ABEND/DUMP RECORD
       COPY ABENDREC.

       EXEC SQL
           INCLUDE SQLCA
       END-EXEC.

       01  WS-DATE-FIELDS.
           05 WS-DATE                   PIC 9(8).
      ******************************************************************
      *  ALTERNATE VIEW - RUN DATE BROKEN INTO CCYY/MM/DD FOR THE      *
      *  PRINTED PAGE HEADER (SEE 700-WRITE-PAGE-HDR)                  *
      ******************************************************************
       01  WS-DATE-PARTS REDEFINES WS-DATE-FIELDS.
           05 WS-DATE-CCYY              PIC 9(4).
           05 WS-DATE-MM                PIC 9(2).
           05 WS-DATE-DD                PIC 9(2).

       77  WS-TIME                      PIC 9(6).

       01  WS-RUN-PARMS.
      ******** IN PRODUCTION JCL THIS CARD IS SUPPLIED BY A ONE-LINE
      ******** SYSIN PARM; DEFAULTED HERE TO "BALANCED" TO MATCH
      ******** PAIREDIT'S OWN DEFAULT WHEN NO PARM IS PASSED
           05 WS-RUN-PROFILE-NAME      PIC X(12) VALUE "BALANCED".
           05 FILLER                   PIC X(08) VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05 MORE-DETOUT-SW           PIC X(01) VALUE "Y".
               88 NO-MORE-DETOUT-RECS      VALUE "N".
           05 MORE-FAILOUT-SW          PIC X(01) VALUE "Y".
               88 NO-MORE-FAILOUT-RECS     VALUE "N".
           05 MORE-QUALOUT-SW          PIC X(01) VALUE "Y".
               88 NO-MORE-QUALOUT-RECS     VALUE "N".
           05 FILLER                   PIC X(05) VALUE SPACES.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(7) COMP.
           05 RECORDS-PASSED           PIC 9(7) COMP.
           05 RECORDS-FAILED           PIC 9(7) COMP.
           05 WS-GREEN-COUNT           PIC 9(7) COMP.
           05 WS-AMBER-COUNT           PIC 9(7) COMP.
           05 WS-RED-COUNT             PIC 9(7) COMP.
           05 WS-FLAGGED-COUNT         PIC 9(7) COMP.
           05 WS-QUALITY-LINES         PIC 9(7) COMP.
           05 WS-PAGES                 PIC 9(4) COMP.
           05 WS-LINES                 PIC 9(4) COMP.
           05 WS-COMPOSITE-COUNT       PIC 9(4) COMP.
           05 FILLER                   PIC X(08) VALUE SPACES.

       01  WS-COMPOSITE-WORK-AREAS.
           05 WS-COMPOSITE-SUM         PIC S9(7)V9(4) COMP-3.
           05 WS-MEAN-COMPOSITE        PIC 9V9(4) COMP-3.
           05 WS-MEDIAN-COMPOSITE      PIC 9V9(4) COMP-3.
           05 WS-EFFECT-ROUNDED        PIC S999V99 COMP-3.
           05 WS-SORT-I                PIC 9(4) COMP.
           05 WS-SORT-J                PIC 9(4) COMP.
           05 WS-SORT-LIMIT            PIC 9(4) COMP.
           05 WS-SORT-HALF             PIC 9(4) COMP.
           05 WS-SORT-REM              PIC 9(4) COMP.
           05 WS-SORT-MID              PIC 9(4) COMP.
           05 WS-SORT-HOLD             PIC 9V9(4) COMP-3.
           05 FILLER                   PIC X(08) VALUE SPACES.

      ******************************************************************
      *  ALTERNATE VIEW - THE ROUNDED-EFFECT WORK FIELD LAID OVER AS A *
      *  PLAIN DISPLAY FIELD FOR THE ONE-LINE SYSOUT TRACE TAKEN WHEN  *
      *  BENCH-TESTING A DETAIL-LINE LAYOUT CHANGE                     *
      ******************************************************************
       01  WS-EFFECT-ROUNDED-DISPLAY REDEFINES WS-EFFECT-ROUNDED
                                     PIC S9(5).

       77  WS-COMPOSITE-TABLE-MAX       PIC 9(4) COMP VALUE 2000.

      ******************************************************************
      *  COMPOSITE-SCORE SAMPLE TABLE - LOADED FROM DETOUT AS EACH     *
      *  PASSED PAIR IS READ, SORTED IN STORAGE AT 450-SORT-COMPOSITE- *
      *  TABLE (NO SORT UTILITY IS STEPPED FOR THIS JOB) SO 460-FIND-  *
      *  MEDIAN CAN LOCATE THE MIDDLE VALUE(S)                         *
      ******************************************************************
       01  WS-COMPOSITE-TABLE.
           05 WS-COMPOSITE-ENTRY OCCURS 2000 TIMES
                                     PIC 9V9(4) COMP-3.
           05 FILLER                  PIC X(08) VALUE SPACES.

       01  WS-HDR-REC.
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  FILLER                  PIC X(30) VALUE
               "SEPSIS BIOMARKER PAIR REVIEW".
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
           05  HDR-RUN-DATE.
               10  HDR-RUN-CCYY        PIC 9(4).
               10  FILLER              PIC X(1) VALUE "-".
               10  HDR-RUN-MM          PIC 9(2).
               10  FILLER              PIC X(1) VALUE "-".
               10  HDR-RUN-DD          PIC 9(2).
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(09) VALUE "PROFILE: ".
           05  HDR-PROFILE-NAME        PIC X(12).
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(06) VALUE "PAGE: ".
           05  HDR-PAGE-NBR            PIC ZZ9.
           05  FILLER                  PIC X(40) VALUE SPACES.

       01  WS-HDR-THRESH-LINE.
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  FILLER                  PIC X(18) VALUE
               "GREEN THRESHOLD: ".
           05  HDR-GREEN-THRESH        PIC 9.9(4).
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(18) VALUE
               "AMBER THRESHOLD: ".
           05  HDR-AMBER-THRESH        PIC 9.9(4).
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(13) VALUE "MAX P-VALUE: ".
           05  HDR-MAX-P-VALUE         PIC 9.9(4).
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  FILLER                  PIC X(14) VALUE "MIN STUDIES: ".
           05  HDR-MIN-STUDIES         PIC ZZ9.
           05  FILLER                  PIC X(52) VALUE SPACES.

       01  WS-COLM-HDR-REC.
           05  FILLER            PIC X(21) VALUE "PAIR ID".
           05  FILLER            PIC X(13) VALUE "GENE A".
           05  FILLER            PIC X(13) VALUE "GENE B".
           05  FILLER            PIC X(09) VALUE "P-SS".
           05  FILLER            PIC X(07) VALUE "I2".
           05  FILLER            PIC X(09) VALUE "EFFECT".
           05  FILLER            PIC X(07) VALUE "POWER".
           05  FILLER            PIC X(07) VALUE "STATSC".
           05  FILLER            PIC X(07) VALUE "BIOSC".
           05  FILLER            PIC X(07) VALUE "COMPST".
           05  FILLER            PIC X(12) VALUE "CLASS".
           05  FILLER            PIC X(13) VALUE SPACES.

       01  WS-DETAIL-LINE.
           05  DTL-PAIR-ID             PIC X(20).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-GENE-A              PIC X(12).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-GENE-B              PIC X(12).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-P-SS                PIC 9.9(6).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-I2                  PIC 999.99.
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-EFFECT              PIC -999.99.
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-POWER               PIC 9.9(4).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-STAT-SCORE          PIC 9.9(4).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-BIO-SCORE           PIC 9.9(4).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-COMPOSITE           PIC 9.9(4).
           05  FILLER                  PIC X(01) VALUE SPACE.
           05  DTL-CLASSIFICATION      PIC X(12).
           05  FILLER                  PIC X(20) VALUE SPACES.

       01  WS-QUALITY-HDR-LINE.
           05  FILLER                  PIC X(40) VALUE
               "QUALITY REVIEW ISSUES".
           05  FILLER                  PIC X(92) VALUE SPACES.

       01  WS-QUALITY-LINE.
           05  QL-PAIR-ID              PIC X(20).
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  QL-ISSUE-TEXT           PIC X(108).
           05  FILLER                  PIC X(02) VALUE SPACES.

       01  WS-BLANK-LINE.
           05  FILLER                  PIC X(132) VALUE SPACES.

       01  WS-FLAG-HEADING-LINE.
           05  FLG-HEADING-TEXT        PIC X(120).
           05  FILLER                  PIC X(12) VALUE SPACES.

       01  WS-FLAG-META-LINE.
           05  FLG-META-TEXT           PIC X(120).
           05  FILLER                  PIC X(12) VALUE SPACES.

       01  WS-TOTALS-LINE-1.
           05  FILLER                  PIC X(20) VALUE
               "TOTAL PAIRS READ: ".
           05  TOT-PAIRS-READ          PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(16) VALUE
               "PAIRS PASSED: ".
           05  TOT-PAIRS-PASSED        PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(16) VALUE
               "PAIRS FAILED: ".
           05  TOT-PAIRS-FAILED        PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(47) VALUE SPACES.

       01  WS-TOTALS-LINE-2.
           05  FILLER                  PIC X(14) VALUE
               "GREEN COUNT: ".
           05  TOT-GREEN-COUNT         PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(14) VALUE
               "AMBER COUNT: ".
           05  TOT-AMBER-COUNT         PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(12) VALUE
               "RED COUNT: ".
           05  TOT-RED-COUNT           PIC Z,ZZZ,ZZ9.
           05  FILLER                  PIC X(49) VALUE SPACES.

       01  WS-TOTALS-LINE-3.
           05  FILLER                  PIC X(18) VALUE
               "MEAN COMPOSITE: ".
           05  TOT-MEAN-COMPOSITE      PIC 9.9(4).
           05  FILLER                  PIC X(06) VALUE SPACES.
           05  FILLER                  PIC X(20) VALUE
               "MEDIAN COMPOSITE: ".
           05  TOT-MEDIAN-COMPOSITE    PIC 9.9(4).
           05  FILLER                  PIC X(81) VALUE SPACES.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DETOUT-RECS.
           PERFORM 200-FAILOUT-MAINLINE THRU 200-EXIT
                   UNTIL NO-MORE-FAILOUT-RECS.
           PERFORM 300-QUALOUT-MAINLINE THRU 300-EXIT
                   UNTIL NO-MORE-QUALOUT-RECS.
           PERFORM 400-COMPUTE-FINAL-TOTALS THRU 400-EXIT.
           PERFORM 930-WRITE-FINAL-TOTALS THRU 930-EXIT.
           PERFORM 860-WRITE-RUN-CONTROL THRU 860-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PAIRRPT ********".
           ACCEPT  WS-DATE FROM DATE YYYYMMDD.
           ACCEPT  WS-TIME FROM TIME.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
                      WS-COMPOSITE-WORK-AREAS,
                      WS-COMPOSITE-TABLE.
           MOVE ZERO TO WS-PAGES.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 050-GET-PROFILE-THRESHOLDS THRU 050-EXIT.
           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
           PERFORM 900-READ-DETOUT THRU 900-EXIT.
           PERFORM 910-READ-FAILOUT THRU 910-EXIT.
           PERFORM 920-READ-QUALOUT THRU 920-EXIT.
       000-EXIT.
           EXIT.

       050-GET-PROFILE-THRESHOLDS.
           MOVE "050-GET-PROFILE-THRESHOLDS" TO PARA-NAME.
           MOVE SPACES TO DCLTHRESHOLD-PROFILE.
           EXEC SQL
               SELECT MAX_P_VALUE, MAX_HETEROGENEITY, MIN_STUDIES,
                      MIN_EFFECT_SIZE, MIN_POWER_SCORE,
                      WEIGHT_STATISTICAL, WEIGHT_BIOLOGICAL,
                      GREEN_THRESHOLD, AMBER_THRESHOLD
               INTO
                :PRF-MAX-P-VALUE        ,
                :PRF-MAX-HETEROGENEITY  ,
                :PRF-MIN-STUDIES        ,
                :PRF-MIN-EFFECT-SIZE    ,
                :PRF-MIN-POWER-SCORE    ,
                :PRF-WEIGHT-STATISTICAL ,
                :PRF-WEIGHT-BIOLOGICAL  ,
                :PRF-GREEN-THRESHOLD    ,
                :PRF-AMBER-THRESHOLD
               FROM DDS0001.THRESHOLD_PROFILE
               WHERE PROFILE_NAME = :WS-RUN-PROFILE-NAME
           END-EXEC.
      ******** A DISCONNECTED BENCH RUN WITH NO DB2 SUBSYSTEM PRINTS
      ******** ZERO THRESHOLDS RATHER THAN ABENDING - THE REPORT IS
      ******** INFORMATIONAL, NOT A CONTROL DOCUMENT
           MOVE WS-RUN-PROFILE-NAME TO PRF-PROFILE-NAME.
       050-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           ADD 1 TO RECORDS-READ.
           ADD 1 TO RECORDS-PASSED.
           PERFORM 740-WRITE-PAIR-DETAIL THRU 740-EXIT.
           PERFORM 742-ACCUMULATE-DETOUT-TOTALS THRU 742-EXIT.
           IF NOT SCR-CLASS-GREEN
               PERFORM 745-WRITE-FLAGGED-SECTION THRU 745-EXIT.
           PERFORM 900-READ-DETOUT THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-FAILOUT-MAINLINE.
           MOVE "200-FAILOUT-MAINLINE" TO PARA-NAME.
           ADD 1 TO RECORDS-READ.
           ADD 1 TO RECORDS-FAILED.
           PERFORM 745-WRITE-FLAGGED-SECTION THRU 745-EXIT.
           PERFORM 910-READ-FAILOUT THRU 910-EXIT.
       200-EXIT.
           EXIT.

       300-QUALOUT-MAINLINE.
           MOVE "300-QUALOUT-MAINLINE" TO PARA-NAME.
           IF WS-QUALITY-LINES = ZERO
               PERFORM 760-WRITE-QUALITY-HDR THRU 760-EXIT.
           ADD 1 TO WS-QUALITY-LINES.
           PERFORM 765-WRITE-QUALITY-LINE THRU 765-EXIT.
           PERFORM 920-READ-QUALOUT THRU 920-EXIT.
       300-EXIT.
           EXIT.

       400-COMPUTE-FINAL-TOTALS.
           MOVE "400-COMPUTE-FINAL-TOTALS" TO PARA-NAME.
           PERFORM 450-SORT-COMPOSITE-TABLE THRU 450-EXIT.
           IF RECORDS-PASSED = ZERO
               MOVE ZERO TO WS-MEAN-COMPOSITE, WS-MEDIAN-COMPOSITE
           ELSE
               COMPUTE WS-MEAN-COMPOSITE ROUNDED =
                   WS-COMPOSITE-SUM / RECORDS-PASSED
               PERFORM 460-FIND-MEDIAN THRU 460-EXIT.
       400-EXIT.
           EXIT.

      ******** IN-STORAGE ASCENDING SORT OF THE COMPOSITE-SCORE SAMPLE
      ******** TABLE - THIS SHOP'S JCL DOES NOT STEP A SORT UTILITY
      ******** FOR THIS JOB, SO THE TABLE IS SORTED HERE INSTEAD
       450-SORT-COMPOSITE-TABLE.
           MOVE "450-SORT-COMPOSITE-TABLE" TO PARA-NAME.
           PERFORM 452-SORT-OUTER-PASS THRU 452-EXIT
               VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I NOT LESS THAN WS-COMPOSITE-COUNT.
       450-EXIT.
           EXIT.

       452-SORT-OUTER-PASS.
           COMPUTE WS-SORT-LIMIT = WS-COMPOSITE-COUNT - WS-SORT-I.
           PERFORM 454-SORT-INNER-COMPARE THRU 454-EXIT
               VARYING WS-SORT-J FROM 1 BY 1
               UNTIL WS-SORT-J > WS-SORT-LIMIT.
       452-EXIT.
           EXIT.

       454-SORT-INNER-COMPARE.
           IF WS-COMPOSITE-ENTRY(WS-SORT-J) >
              WS-COMPOSITE-ENTRY(WS-SORT-J + 1)
               MOVE WS-COMPOSITE-ENTRY(WS-SORT-J)     TO WS-SORT-HOLD
               MOVE WS-COMPOSITE-ENTRY(WS-SORT-J + 1) TO
                                    WS-COMPOSITE-ENTRY(WS-SORT-J)
               MOVE WS-SORT-HOLD TO
                                    WS-COMPOSITE-ENTRY(WS-SORT-J + 1).
       454-EXIT.
           EXIT.

       460-FIND-MEDIAN.
           MOVE "460-FIND-MEDIAN" TO PARA-NAME.
           DIVIDE WS-COMPOSITE-COUNT BY 2 GIVING WS-SORT-HALF
               REMAINDER WS-SORT-REM.
           IF WS-SORT-REM = 1
               COMPUTE WS-SORT-MID = WS-SORT-HALF + 1
               MOVE WS-COMPOSITE-ENTRY(WS-SORT-MID)
                                    TO WS-MEDIAN-COMPOSITE
           ELSE
               COMPUTE WS-MEDIAN-COMPOSITE ROUNDED =
                   (WS-COMPOSITE-ENTRY(WS-SORT-HALF) +
                    WS-COMPOSITE-ENTRY(WS-SORT-HALF + 1)) / 2.
       460-EXIT.
           EXIT.

       600-PAGE-BREAK.
           WRITE PRT-REC FROM WS-BLANK-LINE.
           WRITE PRT-REC FROM WS-BLANK-LINE.
       600-EXIT.
           EXIT.

       700-WRITE-PAGE-HDR.
           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
           ADD 1 TO WS-PAGES.
           MOVE WS-DATE-CCYY TO HDR-RUN-CCYY.
           MOVE WS-DATE-MM TO HDR-RUN-MM.
           MOVE WS-DATE-DD TO HDR-RUN-DD.
           MOVE WS-RUN-PROFILE-NAME TO HDR-PROFILE-NAME.
           MOVE WS-PAGES TO HDR-PAGE-NBR.
           MOVE PRF-GREEN-THRESHOLD TO HDR-GREEN-THRESH.
           MOVE PRF-AMBER-THRESHOLD TO HDR-AMBER-THRESH.
           MOVE PRF-MAX-P-VALUE TO HDR-MAX-P-VALUE.
           MOVE PRF-MIN-STUDIES TO HDR-MIN-STUDIES.
           WRITE PRT-REC FROM WS-HDR-REC
               AFTER ADVANCING TOP-OF-FORM.
           WRITE PRT-REC FROM WS-HDR-THRESH-LINE
               AFTER ADVANCING 1.
           WRITE PRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           MOVE ZERO TO WS-LINES.
       700-EXIT.
           EXIT.

       720-WRITE-COLM-HDR.
           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
           WRITE PRT-REC FROM WS-COLM-HDR-REC
               AFTER ADVANCING 1.
           ADD 1 TO WS-LINES.
       720-EXIT.
           EXIT.

       740-WRITE-PAIR-DETAIL.
           MOVE "740-WRITE-PAIR-DETAIL" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           MOVE SCR-PAIR-ID TO DTL-PAIR-ID.
           MOVE SCR-GENE-A-NAME TO DTL-GENE-A.
           MOVE SCR-GENE-B-NAME TO DTL-GENE-B.
           MOVE SCR-P-SS TO DTL-P-SS.
           MOVE SCR-DZ-SS-I2 TO DTL-I2.
           COMPUTE WS-EFFECT-ROUNDED ROUNDED = SCR-DZ-SS-MEAN.
           MOVE WS-EFFECT-ROUNDED TO DTL-EFFECT.
           MOVE SCR-POWER-SCORE TO DTL-POWER.
           MOVE SCR-STATISTICAL-SCORE TO DTL-STAT-SCORE.
           MOVE SCR-BIOLOGICAL-SCORE TO DTL-BIO-SCORE.
           MOVE SCR-COMPOSITE-SCORE TO DTL-COMPOSITE.
           MOVE SCR-CLASSIFICATION TO DTL-CLASSIFICATION.
           WRITE PRT-REC FROM WS-DETAIL-LINE
               AFTER ADVANCING 1.
           ADD 1 TO WS-LINES.
       740-EXIT.
           EXIT.

       742-ACCUMULATE-DETOUT-TOTALS.
           MOVE "742-ACCUMULATE-DETOUT-TOTALS" TO PARA-NAME.
           IF SCR-CLASS-GREEN
               ADD 1 TO WS-GREEN-COUNT
           ELSE
           IF SCR-CLASS-AMBER
               ADD 1 TO WS-AMBER-COUNT
           ELSE
               ADD 1 TO WS-RED-COUNT.
           ADD SCR-COMPOSITE-SCORE TO WS-COMPOSITE-SUM.
           IF WS-COMPOSITE-COUNT < WS-COMPOSITE-TABLE-MAX
               ADD 1 TO WS-COMPOSITE-COUNT
               MOVE SCR-COMPOSITE-SCORE
                            TO WS-COMPOSITE-ENTRY(WS-COMPOSITE-COUNT)
           ELSE
               DISPLAY "**** COMPOSITE SAMPLE TABLE FULL AT "
                       WS-COMPOSITE-TABLE-MAX
                       " - MEDIAN COMPUTED ON A PARTIAL SAMPLE".
       742-EXIT.
           EXIT.

       745-WRITE-FLAGGED-SECTION.
           MOVE "745-WRITE-FLAGGED-SECTION" TO PARA-NAME.
           ADD 1 TO WS-FLAGGED-COUNT.
           MOVE SPACES TO WS-FLAG-HEADING-LINE.
           STRING "FLAGGED RATIONALE - PAIR " DELIMITED BY SIZE
                  SCR-PAIR-ID             DELIMITED BY SPACE
                  " (" DELIMITED BY SIZE
                  SCR-GENE-A-NAME         DELIMITED BY SPACE
                  "/" DELIMITED BY SIZE
                  SCR-GENE-B-NAME         DELIMITED BY SPACE
                  ") STATUS " DELIMITED BY SIZE
                  SCR-RECORD-STATUS       DELIMITED BY SIZE
                  " CLASS " DELIMITED BY SIZE
                  SCR-CLASSIFICATION      DELIMITED BY SPACE
              INTO FLG-HEADING-TEXT.
           WRITE FLAG-REC FROM WS-BLANK-LINE.
           WRITE FLAG-REC FROM WS-FLAG-HEADING-LINE.
           WRITE FLAG-REC FROM RTN-LINE-1.
           WRITE FLAG-REC FROM RTN-LINE-2.
           WRITE FLAG-REC FROM RTN-LINE-3.
           WRITE FLAG-REC FROM RTN-LINE-4.
           MOVE SPACES TO WS-FLAG-META-LINE.
           STRING "MODEL: " DELIMITED BY SIZE
                  SCR-MODEL-VERSION       DELIMITED BY SPACE
                  "  USED-API: N" DELIMITED BY SIZE
              INTO FLG-META-TEXT.
           WRITE FLAG-REC FROM WS-FLAG-META-LINE.
       745-EXIT.
           EXIT.

       760-WRITE-QUALITY-HDR.
           MOVE "760-WRITE-QUALITY-HDR" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           WRITE PRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           WRITE PRT-REC FROM WS-QUALITY-HDR-LINE
               AFTER ADVANCING 1.
           ADD 2 TO WS-LINES.
       760-EXIT.
           EXIT.

       765-WRITE-QUALITY-LINE.
           MOVE "765-WRITE-QUALITY-LINE" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           MOVE QI-PAIR-ID TO QL-PAIR-ID.
           MOVE QI-ISSUE-TEXT(1:108) TO QL-ISSUE-TEXT.
           WRITE PRT-REC FROM WS-QUALITY-LINE
               AFTER ADVANCING 1.
           ADD 1 TO WS-LINES.
       765-EXIT.
           EXIT.

       790-CHECK-PAGINATION.
           IF WS-LINES > 55
               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
       790-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT DETOUT, FAILOUT, QUALOUT.
           OPEN OUTPUT SYSOUT, PRTOUT, SUMOUT, FLAGOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE DETOUT, FAILOUT, QUALOUT,
                 SYSOUT, PRTOUT, SUMOUT, FLAGOUT.
       850-EXIT.
           EXIT.

      ******** ONE ROW LOGGED TO DDS0001.RUN_CONTROL PER RUN, FOR THE
      ******** NIGHTLY OPERATIONS REPORT
       860-WRITE-RUN-CONTROL.
           MOVE "860-WRITE-RUN-CONTROL" TO PARA-NAME.
           MOVE SPACES TO DCLRUN-CONTROL.
           STRING WS-DATE DELIMITED BY SIZE
                  WS-TIME DELIMITED BY SIZE
              INTO RUNC-TIMESTAMP.
           MOVE WS-RUN-PROFILE-NAME TO RUNC-PROFILE-NAME.
           MOVE "DDS0001.DETOUT/FAILOUT" TO RUNC-INPUT-FILE-NAME.
           MOVE "DDS0001.SUMOUT/FLAGOUT" TO RUNC-OUTPUT-FILE-NAME.
           MOVE "Y" TO RUNC-INCLUDE-FAILED.
           MOVE ZERO TO RUNC-BATCH-SIZE.
           MOVE RECORDS-READ TO RUNC-PAIRS-READ.
           MOVE RECORDS-FAILED TO RUNC-PAIRS-FAILED.
           MOVE WS-FLAGGED-COUNT TO RUNC-RATIONALES-WRITTEN.
           EXEC SQL
               INSERT INTO DDS0001.RUN_CONTROL
                   ( RUN_TIMESTAMP, RUN_PROFILE_NAME,
                     RUN_INPUT_FILE_NAME, RUN_OUTPUT_FILE_NAME,
                     RUN_INCLUDE_FAILED, RUN_BATCH_SIZE,
                     RUN_PAIRS_READ, RUN_PAIRS_FAILED,
                     RUN_RATIONALES_WRITTEN )
               VALUES
                   ( :RUNC-TIMESTAMP, :RUNC-PROFILE-NAME,
                     :RUNC-INPUT-FILE-NAME, :RUNC-OUTPUT-FILE-NAME,
                     :RUNC-INCLUDE-FAILED, :RUNC-BATCH-SIZE,
                     :RUNC-PAIRS-READ, :RUNC-PAIRS-FAILED,
                     :RUNC-RATIONALES-WRITTEN )
           END-EXEC.
      ******** A DISCONNECTED BENCH RUN WITH NO DB2 SUBSYSTEM SIMPLY
      ******** SKIPS THE LOG ROW - IT HAS NO BEARING ON THE OUTPUT
      ******** FILES, WHICH ARE ALREADY WRITTEN BY THIS POINT
       860-EXIT.
           EXIT.

       900-READ-DETOUT.
           MOVE "900-READ-DETOUT" TO PARA-NAME.
           READ DETOUT INTO SCORED-PAIR-REC
               AT END
                   MOVE "N" TO MORE-DETOUT-SW.
       900-EXIT.
           EXIT.

       910-READ-FAILOUT.
           MOVE "910-READ-FAILOUT" TO PARA-NAME.
           READ FAILOUT INTO SCORED-PAIR-REC
               AT END
                   MOVE "N" TO MORE-FAILOUT-SW.
       910-EXIT.
           EXIT.

       920-READ-QUALOUT.
           MOVE "920-READ-QUALOUT" TO PARA-NAME.
           READ QUALOUT INTO QUALITY-ISSUE-REC
               AT END
                   MOVE "N" TO MORE-QUALOUT-SW.
       920-EXIT.
           EXIT.

       930-WRITE-FINAL-TOTALS.
           MOVE "930-WRITE-FINAL-TOTALS" TO PARA-NAME.
           PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
           WRITE PRT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           MOVE RECORDS-READ TO TOT-PAIRS-READ.
           MOVE RECORDS-PASSED TO TOT-PAIRS-PASSED.
           MOVE RECORDS-FAILED TO TOT-PAIRS-FAILED.
           WRITE PRT-REC FROM WS-TOTALS-LINE-1
               AFTER ADVANCING 1.
           MOVE WS-GREEN-COUNT TO TOT-GREEN-COUNT.
           MOVE WS-AMBER-COUNT TO TOT-AMBER-COUNT.
           MOVE WS-RED-COUNT TO TOT-RED-COUNT.
           WRITE PRT-REC FROM WS-TOTALS-LINE-2
               AFTER ADVANCING 1.
           MOVE WS-MEAN-COMPOSITE TO TOT-MEAN-COMPOSITE.
           MOVE WS-MEDIAN-COMPOSITE TO TOT-MEDIAN-COMPOSITE.
           WRITE PRT-REC FROM WS-TOTALS-LINE-3
               AFTER ADVANCING 1.
           ADD 4 TO WS-LINES.
      ******** BUILD AND WRITE THE ONE SUMMARY RECORD FOR SUMOUT
           MOVE SPACES TO SUMMARY-REC.
           STRING WS-DATE DELIMITED BY SIZE
                  WS-TIME DELIMITED BY SIZE
              INTO SUM-RUN-TIMESTAMP.
           MOVE WS-RUN-PROFILE-NAME TO SUM-PROFILE-NAME.
           MOVE RECORDS-READ TO SUM-TOTAL-PAIRS-READ.
           MOVE RECORDS-PASSED TO SUM-PAIRS-PASSED.
           MOVE RECORDS-FAILED TO SUM-PAIRS-FAILED.
           MOVE WS-GREEN-COUNT TO SUM-GREEN-COUNT.
           MOVE WS-AMBER-COUNT TO SUM-AMBER-COUNT.
           MOVE WS-RED-COUNT TO SUM-RED-COUNT.
           MOVE WS-MEAN-COMPOSITE TO SUM-MEAN-COMPOSITE.
           MOVE WS-MEDIAN-COMPOSITE TO SUM-MEDIAN-COMPOSITE.
           WRITE SUM-REC-OUT FROM SUMMARY-REC.
       930-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "PAIRS READ.......: " RECORDS-READ.
           DISPLAY "PAIRS PASSED.....: " RECORDS-PASSED.
           DISPLAY "PAIRS FAILED.....: " RECORDS-FAILED.
           DISPLAY "PAIRS FLAGGED....: " WS-FLAGGED-COUNT.
           DISPLAY "******** END JOB PAIRRPT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-PAIRRPT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
