      ******************************************************************
      * DCLGEN TABLE(DDS0001.THRESHOLD_PROFILE)                        *
      *        LIBRARY(DDS0001.TEST.COPYLIB(PROFILE))                  *
      *        ACTION(REPLACE)                                         *
      *        LANGUAGE(COBOL)                                         *
      *        QUOTE                                                   *
      *        DBCSDELIM(NO)                                           *
      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
      ******************************************************************
      *REMARKS.
      *     CARRIES THE QUALITY-REVIEW THRESHOLD SET SELECTED FOR A
      *     GIVEN NIGHTLY RUN.  THREE ROWS ARE SHIPPED WITH THE TABLE
      *     AS DELIVERED -- BALANCED, CONSERVATIVE AND AGGRESSIVE --
      *     BUT THE TABLE IS OPEN TO ADDITIONS BY THE LAB.
      *
      *     CHANGE LOG
      *     ----------
      *     02/11/09  JAS  ORIGINAL DCLGEN FOR PROFILE TABLE
      *     06/30/10  JAS  ADDED PRF-MIN-POWER-SCORE PER REQUEST #4105
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS TABLE, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     08/17/13  RFM  ADDED PRF-GREEN-THRESHOLD / PRF-AMBER-THRESHOLD
      *                    TO SUPPORT CONFIGURABLE BAND CUTOVER
      ******************************************************************
           EXEC SQL DECLARE DDS0001.THRESHOLD_PROFILE TABLE
           ( PROFILE_NAME                   CHAR(12) NOT NULL,
             MAX_P_VALUE                    DECIMAL(5, 4) NOT NULL,
             MAX_HETEROGENEITY              DECIMAL(5, 2) NOT NULL,
             MIN_STUDIES                    SMALLINT NOT NULL,
             MIN_EFFECT_SIZE                DECIMAL(5, 4) NOT NULL,
             MIN_POWER_SCORE                DECIMAL(5, 4) NOT NULL,
             WEIGHT_STATISTICAL             DECIMAL(5, 4) NOT NULL,
             WEIGHT_BIOLOGICAL              DECIMAL(5, 4) NOT NULL,
             GREEN_THRESHOLD                DECIMAL(5, 4) NOT NULL,
             AMBER_THRESHOLD                DECIMAL(5, 4) NOT NULL
           ) END-EXEC.
      ******************************************************************
      * COBOL DECLARATION FOR TABLE DDS0001.THRESHOLD_PROFILE          *
      ******************************************************************
       01  DCLTHRESHOLD-PROFILE.
           10 PRF-PROFILE-NAME       PIC X(12).
           10 PRF-MAX-P-VALUE        PIC 9V9(4) USAGE COMP-3.
           10 PRF-MAX-HETEROGENEITY  PIC 9(3)V9(2) USAGE COMP-3.
           10 PRF-MIN-STUDIES        PIC S9(4) USAGE COMP.
           10 PRF-MIN-EFFECT-SIZE    PIC 9V9(4) USAGE COMP-3.
           10 PRF-MIN-POWER-SCORE    PIC 9V9(4) USAGE COMP-3.
           10 PRF-WEIGHT-STATISTICAL PIC 9V9(4) USAGE COMP-3.
           10 PRF-WEIGHT-BIOLOGICAL  PIC 9V9(4) USAGE COMP-3.
           10 PRF-GREEN-THRESHOLD    PIC 9V9(4) USAGE COMP-3.
           10 PRF-AMBER-THRESHOLD    PIC 9V9(4) USAGE COMP-3.
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 10      *
      ******************************************************************
      ******************************************************************
      *  ALTERNATE VIEW - THE SAME ROW AS IT SITS IN THE WORKING-      *
      *  STORAGE BUILT-IN TABLE (PROFILE NOT FOUND ON DDS0001 WHEN     *
      *  RUNNING DISCONNECTED), WITH A RECORD-FOUND INDICATOR BYTE     *
      ******************************************************************
       01  WS-PROFILE-TABLE-ROW REDEFINES DCLTHRESHOLD-PROFILE.
           10 WPR-PROFILE-NAME       PIC X(12).
           10 WPR-REST-OF-ROW        PIC X(26).
