      ******************************************************************
      *REMARKS.
      *     ONE RECORD WRITTEN TO DDS0001.SUMOUT AT THE END OF EVERY
      *     PAIR REVIEW RUN - THE PROFILE USED, THE RUN'S CONTROL
      *     COUNTS, THE GREEN/AMBER/RED BREAKDOWN AND THE MEAN/MEDIAN
      *     COMPOSITE SCORE ACROSS ALL PASSED PAIRS.  WRITTEN BY
      *     PAIRRPT AFTER IT HAS READ DETOUT, FAILOUT AND QUALOUT IN
      *     FULL.
      *
      *     CHANGE LOG
      *     ----------
      *     01/23/88  JAS  ORIGINAL RECORD LAYOUT
      *     09/08/98  TGD  Y2K - SUM-RUN-TIMESTAMP CARRIES A 4-DIGIT
      *                    YEAR
      *     08/17/13  RFM  ADDED SUM-MEDIAN-COMPOSITE ALONGSIDE THE
      *                    EXISTING MEAN, PER REQUEST #5102
      ******************************************************************
       01  SUMMARY-REC.
           05  SUM-RUN-TIMESTAMP          PIC X(20).
           05  SUM-PROFILE-NAME           PIC X(12).
           05  SUM-TOTAL-PAIRS-READ       PIC 9(07).
           05  SUM-PAIRS-PASSED           PIC 9(07).
           05  SUM-PAIRS-FAILED           PIC 9(07).
           05  SUM-GREEN-COUNT            PIC 9(07).
           05  SUM-AMBER-COUNT            PIC 9(07).
           05  SUM-RED-COUNT              PIC 9(07).
           05  SUM-MEAN-COMPOSITE         PIC 9V9(4).
           05  SUM-MEDIAN-COMPOSITE       PIC 9V9(4).
           05  FILLER                     PIC X(16).

      ******************************************************************
      *  ALTERNATE VIEW - THE GREEN/AMBER/RED COUNTS LAID OVER AS A   *
      *  THREE-ROW TABLE SO 790-WRITE-FINAL-TOTALS CAN LOOP THE       *
      *  CLASSIFICATION-COUNTS-MUST-SUM-TO-PAIRS-PASSED CHECK         *
      ******************************************************************
       01  SUMMARY-CLASS-COUNTS REDEFINES SUMMARY-REC.
           05  FILLER                     PIC X(53).
           05  SCC-CLASS-COUNT OCCURS 3 TIMES
                                          PIC 9(07).
           05  FILLER                     PIC X(26).
