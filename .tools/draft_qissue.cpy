      ******************************************************************
      * COPYBOOK        QISSUE                                         *
      * DESCRIBES       QUALITY-ISSUE LOG RECORD WRITTEN TO QUALOUT    *
      ******************************************************************
      *REMARKS.
      *     ONE RECORD WRITTEN PER PAIR THAT FAILS ONE OR MORE EDITS
      *     IN PAIREDIT'S 300-FIELD-EDITS RANGE.  ISSUE TEXT FOR ALL
      *     EDITS THAT FIRED AGAINST THE PAIR IS SEMICOLON-JOINED INTO
      *     A SINGLE TEXT FIELD, NOT ONE RECORD PER ISSUE.
      *
      *     CHANGE LOG
      *     ----------
      *     07/21/08  JAS  ORIGINAL COPYBOOK FOR QUALITY ISSUE RECORD
      *     11/02/09  JAS  WIDENED QI-ISSUE-TEXT TO X(200) - SOME PAIRS
      *                    WERE FAILING FOUR AND FIVE EDITS AT ONCE
      ******************************************************************
       01  QUALITY-ISSUE-REC.
           05  QI-PAIR-ID                 PIC X(20).
           05  QI-ISSUE-TEXT              PIC X(200).
           05  FILLER                     PIC X(05).
      ******************************************************************
      *  ALTERNATE VIEW - THE SAME RECORD LAID OVER FIVE FIXED-SLOT    *
      *  ISSUE ENTRIES, USED BY 350-BUILD-ISSUE-TEXT WHEN ASSEMBLING   *
      *  THE SEMICOLON-JOINED TEXT ONE EDIT AT A TIME                  *
      ******************************************************************
       01  QI-ISSUE-SLOTS REDEFINES QUALITY-ISSUE-REC.
           05  QIS-PAIR-ID                PIC X(20).
           05  QIS-ISSUE-SLOT OCCURS 5 TIMES
                                          INDEXED BY QIS-IDX
                                          PIC X(41).
