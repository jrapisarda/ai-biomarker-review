      ***************************************************
      *COBOL Stored Procedure PROFSEL
      *System Long Name:  ZSERVEROS.DEMOS.IBM.COM
      *System Short Name:  Lab7
      *Data Set:  DDS0017.TEST.COBOL1(PROFSEL)
      * @param PROFILENAME
      * @param PROFILEVALID
      * @param SQLCODEOUT
      ***************************************************
      *REMARKS.
      *     LOOKS UP A THRESHOLD PROFILE BY NAME AND VALIDATES IT -
      *     WEIGHT-STATISTICAL + WEIGHT-BIOLOGICAL MUST EQUAL 1.0
      *     (WITHIN .000001) AND AMBER-THRESHOLD MUST NOT EXCEED
      *     GREEN-THRESHOLD.  CALLED ONCE FROM PAIREDIT'S
      *     000-HOUSEKEEPING, BEFORE THE FIRST PAIR RECORD IS READ.
      *
      *     ADAPTED FROM THE OLD PCTPROC REIMBURSEMENT-PERCENTAGE
      *     STORED PROCEDURE - SAME SHAPE, DIFFERENT TABLE.
      *
      *     CHANGE LOG
      *     ----------
      *     02/11/09  JAS  ORIGINAL STORED PROCEDURE, ADAPTED FROM
      *                    PCTPROC FOR THE PAIR REVIEW CHAIN
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     08/17/13  RFM  ADDED THRESHOLD-ORDER CHECK (AMBER <= GREEN)
      *                    PER REQUEST #5102
      *     06/10/15  CLH  SQLCODE +100 ON ONE OF THE THREE RESERVED
      *                    PROFILE NAMES NO LONGER FAILS THE PROFILE -
      *                    THOSE THREE ARE COMPILED INTO PAIREDIT AND
      *                    WERE ABENDING EVERY BALANCED/CONSERVATIVE/
      *                    AGGRESSIVE RUN UNLESS SOMEONE HAD SEPARATELY
      *                    SEEDED MATCHING ROWS ONTO DDS0001, PER
      *                    REQUEST #5480
      ***************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. PROFSEL.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 02/11/09.
       DATE-COMPILED. 02/11/09.
       SECURITY. NON-CONFIDENTIAL.
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01 NAM                        PIC X(18) VALUE 'PROFSEL'.
       01 SCHE                       PIC X(8).
       01 W-SQLCODE                  PIC S9(3).
       01 WS-WEIGHT-TOTAL            PIC S9(3)V9(6) COMP-3.
       01 WS-WEIGHT-TOLERANCE        PIC S9(1)V9(6) COMP-3
                                     VALUE .000001.
       01 WS-STORED-PROC-ID.
           05 WS-PROC-NAME            PIC X(08) VALUE 'PROFSEL'.
           05 WS-PROC-SCHEMA          PIC X(08) VALUE 'DDS0001'.
      ******************************************************************
      *  ALTERNATE VIEW - STORED-PROC NAME/SCHEMA AS ONE X(16) FIELD   *
      *  FOR THE ONE-LINE TRACE DISPLAY DURING DB2 BIND TESTING        *
      ******************************************************************
       01 WS-STORED-PROC-ID-WHOLE REDEFINES WS-STORED-PROC-ID
                                     PIC X(16).
       COPY PROFILE.
            EXEC SQL INCLUDE SQLCA END-EXEC.

       01  FLAGS-AND-SWITCHES.
           05 WEIGHTS-VALID-SW       PIC X(01) VALUE "Y".
               88 WEIGHTS-BALANCE          VALUE "Y".
               88 WEIGHTS-OUT-OF-BALANCE   VALUE "N".
           05 THRESH-ORDER-SW        PIC X(01) VALUE "Y".
               88 THRESH-ORDER-OK          VALUE "Y".
               88 THRESH-ORDER-BAD         VALUE "N".
           05 FILLER                 PIC X(06) VALUE SPACES.

      ******************************************************************
      *  ALTERNATE VIEW - FLAGS-AND-SWITCHES PACKED INTO A SINGLE BYTE *
      *  PAIR FOR THE ONE-LINE DISPLAY WHEN BENCH-TESTING A NEW ROW    *
      ******************************************************************
       01  FLAGS-DISPLAY-VIEW REDEFINES FLAGS-AND-SWITCHES
                                     PIC X(08).

       LINKAGE SECTION.
       01 PROFILENAME                PIC X(12).
           88 PROFILENAME-IS-RESERVED     VALUE "BALANCED    "
                                                 "CONSERVATIVE"
                                                 "AGGRESSIVE  ".
       01 PROFILEVALID                PIC X(01).
           88 PROFILE-IS-VALID             VALUE "Y".
           88 PROFILE-IS-INVALID           VALUE "N".
       01 SQLCODEOUT                 PIC S9(9) COMP-5.

      ******************************************************************
      *  ALTERNATE VIEW - PROFILE NAME BROKEN INTO ITS TWO CONVENTIONAL *
      *  PARTS (BASE NAME / OPTIONAL SUFFIX) FOR FUTURE LAB-SPECIFIC    *
      *  PROFILE VARIANTS (E.G. "BALANCED-ICU") - NOT YET USED          *
      ******************************************************************
       01 PROFILENAME-PARTS REDEFINES PROFILENAME.
           05 PFN-BASE-NAME           PIC X(08).
           05 PFN-SUFFIX              PIC X(04).

       PROCEDURE DIVISION USING
            PROFILENAME
            PROFILEVALID
            SQLCODEOUT.
           MOVE "Y" TO PROFILEVALID.
           EXEC SQL
            SELECT MAX_P_VALUE, MAX_HETEROGENEITY, MIN_STUDIES,
                   MIN_EFFECT_SIZE, MIN_POWER_SCORE,
                   WEIGHT_STATISTICAL, WEIGHT_BIOLOGICAL,
                   GREEN_THRESHOLD, AMBER_THRESHOLD
            INTO
             :PRF-MAX-P-VALUE        ,
             :PRF-MAX-HETEROGENEITY  ,
             :PRF-MIN-STUDIES        ,
             :PRF-MIN-EFFECT-SIZE    ,
             :PRF-MIN-POWER-SCORE    ,
             :PRF-WEIGHT-STATISTICAL ,
             :PRF-WEIGHT-BIOLOGICAL  ,
             :PRF-GREEN-THRESHOLD    ,
             :PRF-AMBER-THRESHOLD
            FROM DDS0001.THRESHOLD_PROFILE
            WHERE PROFILE_NAME = :PROFILENAME
           END-EXEC.

      ******** THE THREE RESERVED PROFILE NAMES SHIP COMPILED INTO
      ******** PAIREDIT'S OWN PROFILE-TABLE AND DO NOT HAVE TO BE
      ******** SEEDED INTO DDS0001.THRESHOLD_PROFILE TO RUN - A ROW-NOT-
      ******** FOUND ON ONE OF THEM IS THE NORMAL CASE, NOT AN ERROR,
      ******** THE SAME WAY PCTPROC DEFAULTED REIMBURSEPCT ON ITS OWN
      ******** SQLCODE +100 RATHER THAN REJECTING THE PLAN OUTRIGHT
           IF SQLCODE = +100 AND PROFILENAME-IS-RESERVED
               MOVE "Y" TO PROFILEVALID
               GO TO 900-RETURN-TO-CALLER.

           IF SQLCODE = +100
               MOVE "N" TO PROFILEVALID
               GO TO 900-RETURN-TO-CALLER.

           IF SQLCODE NOT = +0
               MOVE "N" TO PROFILEVALID
               GO TO 900-RETURN-TO-CALLER.

           PERFORM 100-CHECK-WEIGHT-SUM THRU 100-EXIT.
           PERFORM 200-CHECK-THRESHOLD-ORDER THRU 200-EXIT.

           IF WEIGHTS-OUT-OF-BALANCE OR THRESH-ORDER-BAD
               MOVE "N" TO PROFILEVALID.

           GO TO 900-RETURN-TO-CALLER.

       100-CHECK-WEIGHT-SUM.
           COMPUTE WS-WEIGHT-TOTAL =
               PRF-WEIGHT-STATISTICAL + PRF-WEIGHT-BIOLOGICAL.
           MOVE "Y" TO WEIGHTS-VALID-SW.
           IF WS-WEIGHT-TOTAL < (1 - WS-WEIGHT-TOLERANCE)
           OR WS-WEIGHT-TOTAL > (1 + WS-WEIGHT-TOLERANCE)
               MOVE "N" TO WEIGHTS-VALID-SW.
       100-EXIT.
           EXIT.

       200-CHECK-THRESHOLD-ORDER.
           MOVE "Y" TO THRESH-ORDER-SW.
           IF PRF-AMBER-THRESHOLD > PRF-GREEN-THRESHOLD
               MOVE "N" TO THRESH-ORDER-SW.
       200-EXIT.
           EXIT.

       900-RETURN-TO-CALLER.
           MOVE SQLCODE TO W-SQLCODE.
           MOVE W-SQLCODE TO SQLCODEOUT.
           GOBACK.
