      ******************************************************************
      * COPYBOOK        ABENDREC                                       *
      * DESCRIBES       SHOP-STANDARD SYSOUT DUMP RECORD AND THE       *
      *                 PARA-NAME / ABEND-REASON FIELDS REFERENCED BY  *
      *                 EVERY PRODUCTION PROGRAM'S 1000-ABEND-RTN      *
      ******************************************************************
      *REMARKS.
      *     HOUSE-WIDE STANDARD COPYBOOK.  EVERY BATCH PROGRAM CARRIES
      *     THIS LAYOUT SO THE OPERATOR CAN TELL, FROM THE SYSOUT DUMP
      *     ALONE, WHICH PARAGRAPH WAS EXECUTING WHEN THE JOB WENT
      *     DOWN AND WHAT VALUE TRIPPED THE ABEND.  DO NOT CHANGE THE
      *     FIELD NAMES IN THIS MEMBER WITHOUT CHECKING EVERY CALLER.
      *
      *     CHANGE LOG
      *     ----------
      *     01/23/88  JS   ORIGINAL STANDARD ABEND RECORD
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     11/02/09  JAS  WIDENED ABEND-REASON TO X(60) FOR THE PAIR
      *                    REVIEW CHAIN'S LONGER BALANCE MESSAGES
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                  PIC X(20) VALUE SPACES.
           05  ABEND-REASON               PIC X(60) VALUE SPACES.
           05  EXPECTED-VAL               PIC S9(9) VALUE ZERO.
           05  ACTUAL-VAL                 PIC S9(9) VALUE ZERO.
           05  FILLER                     PIC X(37) VALUE SPACES.
      ******************************************************************
      *  ALTERNATE VIEW - EXPECTED-VAL/ACTUAL-VAL OVERLAID AS A SIGNED  *
      *  SQLCODE PAIR WHEN THE ABEND ORIGINATES IN A DB2 ERROR TRAP     *
      ******************************************************************
       01  ABEND-SQLCODE-VALS REDEFINES ABEND-REC.
           05  FILLER                     PIC X(80).
           05  ASV-EXPECTED-SQLCODE       PIC S9(9).
           05  ASV-ACTUAL-SQLCODE         PIC S9(9).
           05  FILLER                     PIC X(37).
       01  ZERO-VAL                       PIC 9(01) VALUE ZERO.
       01  ONE-VAL                        PIC 9(01) VALUE 1.
