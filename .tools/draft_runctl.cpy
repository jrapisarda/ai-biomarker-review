      ******************************************************************
      * DCLGEN TABLE(DDS0001.RUN_CONTROL)                              *
      *        LIBRARY(DDS0001.TEST.COPYLIB(RUNCTL))                   *
      *        ACTION(REPLACE)                                         *
      *        LANGUAGE(COBOL)                                         *
      *        QUOTE                                                   *
      *        DBCSDELIM(NO)                                           *
      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
      ******************************************************************
      *REMARKS.
      *     ONE ROW WRITTEN PER NIGHTLY RUN OF THE PAIR REVIEW CHAIN --
      *     WHICH PROFILE WAS SELECTED, WHEN THE RUN STARTED, WHETHER
      *     FAILED PAIRS WERE ROUTED TO RATIONALE GENERATION, AND THE
      *     RUN'S CONTROL COUNTS FOR THE OPERATIONS LOG.
      *
      *     CHANGE LOG
      *     ----------
      *     02/11/09  JAS  ORIGINAL DCLGEN FOR RUN CONTROL TABLE
      *     04/02/11  JAS  ADDED RUN-BATCH-SIZE FOR RATIONALE CHAINING
      *     09/08/98  TGD  Y2K - RUN-TIMESTAMP CARRIES 4-DIGIT YEAR
      *     11/19/15  CLH  ADDED RUN COUNTERS (READ/FAILED/RATIONALE)
      *                    PER REQUEST #5820 FOR NIGHTLY OPS REPORT
      ******************************************************************
           EXEC SQL DECLARE DDS0001.RUN_CONTROL TABLE
           ( RUN_TIMESTAMP                  CHAR(20) NOT NULL,
             RUN_PROFILE_NAME               CHAR(12) NOT NULL,
             RUN_INPUT_FILE_NAME            CHAR(44) NOT NULL,
             RUN_OUTPUT_FILE_NAME           CHAR(44) NOT NULL,
             RUN_INCLUDE_FAILED             CHAR(1) NOT NULL,
             RUN_BATCH_SIZE                 SMALLINT NOT NULL,
             RUN_PAIRS_READ                 INTEGER NOT NULL,
             RUN_PAIRS_FAILED               INTEGER NOT NULL,
             RUN_RATIONALES_WRITTEN         INTEGER NOT NULL
           ) END-EXEC.
      ******************************************************************
      * COBOL DECLARATION FOR TABLE DDS0001.RUN_CONTROL                *
      ******************************************************************
       01  DCLRUN-CONTROL.
           10 RUNC-TIMESTAMP          PIC X(20).
           10 RUNC-PROFILE-NAME       PIC X(12).
           10 RUNC-INPUT-FILE-NAME    PIC X(44).
           10 RUNC-OUTPUT-FILE-NAME   PIC X(44).
           10 RUNC-INCLUDE-FAILED     PIC X(01).
               88 RUNC-FAILED-INCLUDED       VALUE "Y".
           10 RUNC-BATCH-SIZE         PIC S9(4) USAGE COMP.
           10 RUNC-PAIRS-READ         PIC S9(9) USAGE COMP.
           10 RUNC-PAIRS-FAILED       PIC S9(9) USAGE COMP.
           10 RUNC-RATIONALES-WRITTEN PIC S9(9) USAGE COMP.
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
      ******************************************************************
      ******************************************************************
      *  ALTERNATE VIEW - RUN-TIMESTAMP BROKEN OUT INTO ITS COMPONENT  *
      *  YMD/HMS PARTS FOR THE PRINTED REPORT HEADER (SEE PAIRRPT)     *
      ******************************************************************
       01  WS-RUN-TIMESTAMP-PARTS REDEFINES DCLRUN-CONTROL.
           10 RTP-CCYYMMDD            PIC 9(08).
           10 RTP-HHMMSS              PIC 9(06).
           10 FILLER                  PIC X(06).
           10 FILLER                  PIC X(115).
