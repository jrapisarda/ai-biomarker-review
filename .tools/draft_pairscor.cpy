      ******************************************************************
      * COPYBOOK        PAIRSCOR                                       *
      * DESCRIBES       SCORED GENE-PAIR RECORD, AS WRITTEN TO DETOUT  *
      *                 AND FAILOUT AFTER PAIREDIT HAS RUN             *
      ******************************************************************
      *REMARKS.
      *     THIS IS THE BIOMARKER-PAIR-REC (SEE COPYBOOK BIOPAIR) WITH
      *     THE SCORING AND CLASSIFICATION FIELDS ADDED BY PAIREDIT,
      *     PLUS THE NARRATIVE RATIONALE LATER FILLED IN BY PAIRRATN.
      *     SHARED BY PAIREDIT (WRITER), PAIRRATN (READ/REWRITE) AND
      *     PAIRRPT (READER).
      *
      *     CHANGE LOG
      *     ----------
      *     07/21/08  JAS  ORIGINAL COPYBOOK FOR SCORED PAIR RECORD
      *     11/02/09  JAS  ADDED GENE-SYMBOL-FLAGS GROUP PER REQUEST
      *                    #4471
      *     03/19/12  RFM  WIDENED AI-RATIONALE TO X(400) TO MATCH
      *                    FOUR-LINE NARRATIVE FORMAT
      *     09/08/98  TGD  Y2K - NO DATE FIELDS CARRIED FORWARD FROM
      *                    BIOPAIR OTHER THAN THE PASS-THROUGH TIMESTAMP
      *     05/21/14  CLH  ADDED SCR-CLASSIFICATION 88-LEVELS FOR
      *                    GREEN/AMBER/RED/QUALITY REVIEW
      *     06/17/15  CLH  WIDENED RECORD TO CARRY THE FULL BIOPAIR
      *                    INPUT LAYOUT FORWARD INSTEAD OF THE SEVEN-
      *                    FIELD SUBSET SCORECLC NEEDS - PAIRRATN AND
      *                    PAIRRPT WERE LOSING CONFIDENCE-SCORE AND THE
      *                    REST OF THE LAB METRICS ONCE A RECORD LEFT
      *                    PAIREDIT.  RECORD GOES FROM 581 TO 826 BYTES,
      *                    PER REQUEST #5481
      ******************************************************************
       01  SCORED-PAIR-REC.
           05  SCR-PAIR-ID                PIC X(20).
           05  SCR-GENE-A-NAME            PIC X(12).
           05  SCR-GENE-B-NAME            PIC X(12).
           05  SCR-DZ-SS-MEAN             PIC S9(3)V9(4).
           05  SCR-DZ-SS-SE               PIC S9(3)V9(4).
           05  SCR-DZ-SS-CI-LOW           PIC S9(3)V9(4).
           05  SCR-DZ-SS-CI-HIGH          PIC S9(3)V9(4).
           05  SCR-DZ-SS-I2               PIC 9(3)V9(2).
           05  SCR-N-STUDIES-SS           PIC 9(3).
           05  SCR-P-SS                   PIC 9V9(6).
           05  SCR-DZ-SOTH-MEAN           PIC S9(3)V9(4).
           05  SCR-DZ-SOTH-SE             PIC S9(3)V9(4).
           05  SCR-KAPPA-SS               PIC S9(3)V9(4).
           05  SCR-KAPPA-SOTH             PIC S9(3)V9(4).
           05  SCR-TOTAL-SAMPLES          PIC 9(7).
           05  SCR-EGGERS-P-SS            PIC 9V9(6).
           05  SCR-PUBLICATION-BIAS-SS    PIC X(10).
           05  SCR-COMBINED-P-VALUE       PIC 9V9(6).
           05  SCR-POWER-SCORE            PIC 9V9(4).
           05  SCR-CONSISTENCY-SCORE      PIC 9V9(4).
           05  SCR-CONTROL-WEIGHTED-R     PIC S9V9(4).
           05  SCR-SEPSIS-WEIGHTED-R      PIC S9V9(4).
           05  SCR-SEPTIC-SHOCK-WEIGHTED-R PIC S9V9(4).
           05  SCR-SEPSIS-CORRELATION     PIC S9V9(4).
           05  SCR-SHOCK-CORRELATION      PIC S9V9(4).
           05  SCR-CORRELATION-DELTA      PIC S9V9(4).
           05  SCR-CORR-DELTA-ABS         PIC 9V9(4).
           05  SCR-CORR-DELTA-RELATIVE    PIC S9(3)V9(4).
           05  SCR-IS-AMPLIFICATION       PIC X(05).
               88  SCR-AMPLIFICATION-FLAGGED  VALUE "TRUE ".
           05  SCR-IS-POLARITY-SWITCH     PIC X(05).
               88  SCR-POLARITY-SWITCHED      VALUE "TRUE ".
           05  SCR-PROGRESSION-SLOPE      PIC S9(3)V9(4).
           05  SCR-CORRELATION-PATTERN    PIC X(20).
           05  SCR-CONFIDENCE-SCORE       PIC 9V9(4).
           05  SCR-UNCERTAINTY            PIC 9V9(4).
           05  SCR-PAIR-RATIONALE-IN      PIC X(80).
           05  SCR-MODEL-VERSION          PIC X(12).
           05  SCR-PROCESSING-TIMESTAMP   PIC X(20).
           05  SCR-IS-STATISTICALLY-SOUND PIC X(05).
               88  SCR-UPSTREAM-SOUND         VALUE "TRUE ".
           05  SCR-STATISTICAL-SCORE      PIC 9V9(4).
           05  SCR-BIOLOGICAL-SCORE       PIC 9V9(4).
           05  SCR-COMPOSITE-SCORE        PIC 9V9(4).
           05  SCR-CLASSIFICATION         PIC X(12).
               88  SCR-CLASS-GREEN             VALUE "GREEN       ".
               88  SCR-CLASS-AMBER             VALUE "AMBER       ".
               88  SCR-CLASS-RED               VALUE "RED         ".
               88  SCR-CLASS-QUAL-REVIEW       VALUE "QUALITY REV.".
           05  SCR-GENE-SYMBOL-FLAGS.
               10  SCR-GENE-SYM-FLAG-TXT  PIC X(25).
               10  SCR-HAS-GENE-SYM-ISSUE PIC X(01).
                   88  SCR-GENE-SYM-ISSUE-YES   VALUE "Y".
                   88  SCR-GENE-SYM-ISSUE-NO    VALUE "N".
           05  SCR-RECORD-STATUS          PIC X(01).
               88  SCR-RECORD-PASSED            VALUE "P".
               88  SCR-RECORD-FAILED            VALUE "F".
           05  AI-RATIONALE               PIC X(400).
           05  FILLER                     PIC X(10).
      ******************************************************************
      *  ALTERNATE VIEW - THE SAME 01-LEVEL LAID OVER THE FOUR FIXED   *
      *  RATIONALE NARRATIVE LINES, USED BY 400-BUILD-RATIONALE IN     *
      *  PAIRRATN WHEN STRING-ING THE TEXT TOGETHER ONE LINE AT A TIME *
      ******************************************************************
       01  AI-RATIONALE-LINES REDEFINES AI-RATIONALE.
           05  RTN-LINE-1                 PIC X(100).
           05  RTN-LINE-2                 PIC X(100).
           05  RTN-LINE-3                 PIC X(100).
           05  RTN-LINE-4                 PIC X(100).
