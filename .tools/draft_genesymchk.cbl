       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  GENESYMCHK.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 11/02/09.
       DATE-COMPILED. 11/02/09.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *          THIS SUBROUTINE CHECKS A SINGLE GENE SYMBOL FOR
      *          SUSPECT FORMATTING.  IT IS CALLED ONCE FOR GENE-A-NAME
      *          AND ONCE FOR GENE-B-NAME OUT OF PAIREDIT'S 300-FIELD-
      *          EDITS RANGE.
      *
      *          A SYMBOL IS FLAGGED SUSPECT WHEN IT IS BLANK, OR WHEN,
      *          AFTER STRIPPING OUT HYPHENS AND UNDERSCORES, WHAT IS
      *          LEFT CONTAINS A CHARACTER THAT IS NEITHER AN UPPER
      *          CASE LETTER NOR A DIGIT (THIS CATCHES LOWER CASE TEXT
      *          TOO, SINCE A LOWER CASE LETTER IS NOT IN THE UPPER
      *          CASE RANGE WE TEST AGAINST).
      *
      *          ADAPTED FROM THE SHOP'S OLD STRLTH TEXT-LENGTH UTILITY;
      *          THE REVERSE-STRING TRICK STRLTH USED TO FIND TRAILING
      *          SPACES IS NOT CARRIED FORWARD HERE - THIS ROUTINE HAS
      *          TO LOOK AT EVERY CHARACTER ANYWAY SO IT WALKS THE
      *          FIELD ONE BYTE AT A TIME INSTEAD.
      *
      *     CHANGE LOG
      *     ----------
      *     11/02/09  JAS  ORIGINAL ROUTINE, REQUEST #4471 (CLINICAL
      *                    PROGRESSION ENHANCEMENT - GENE SYMBOL EDITS)
      *     04/02/11  JAS  FIXED BUG WHERE AN ALL-HYPHEN SYMBOL PASSED
      *                    AS CLEAN WITH A ZERO-LENGTH REMAINDER
      *     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
      *                    AND CLEARED BY Y2K TASK FORCE
      *     08/17/13  RFM  WIDENED GENE-SYM-TEXT TO X(12) TO MATCH THE
      *                    WIDER GENE NAME FIELD ADDED TO BIOPAIR
      *     06/03/15  CLH  FIXED TWO BUGS FOUND IN CODE REVIEW - (1) THE
      *                    OLD MAINLINE PARAGRAPH FELL THROUGH PAST ITS
      *                    OWN EXIT INTO THE STRIP/SCAN PARAGRAPHS A
      *                    SECOND, UNCONTROLLED TIME ON EVERY CALL,
      *                    DRIVING STRIP-IDX PAST THE OCCURS 12 BOUND ON
      *                    WS-STRIPPED-CHAR - MAINLINE IS NOW UNLABELED
      *                    AND FALLS STRAIGHT INTO GOBACK, THE SAME AS
      *                    SCORECLC; (2) TRAILING SPACES IN THE FIXED-
      *                    WIDTH GENE-SYM-TEXT WERE NEVER STRIPPED, SO A
      *                    SHORT SYMBOL LIKE "IL6" CAME BACK SUSPECT ON
      *                    ITS OWN PAD - 150-STRIP-ONE-CHAR NOW SKIPS
      *                    SPACE THE SAME AS IT SKIPS "-" AND "_"
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05 WS-SYM-IDX               PIC S9(4) COMP.
           05 WS-STRIPPED-LTH          PIC S9(4) COMP VALUE ZERO.
           05 WS-BAD-CHAR-CT           PIC S9(4) COMP VALUE ZERO.
           05 WS-ONE-CHAR              PIC X(01).
           05 FILLER                   PIC X(08) VALUE SPACES.

       01  WS-STRIPPED-TEXT.
           05 WS-STRIPPED-CHAR OCCURS 12 TIMES
                                       INDEXED BY STRIP-IDX
                                       PIC X(01).

      ******************************************************************
      *  ALTERNATE VIEW - STRIPPED TEXT LAID OVER AS A SINGLE X(12)    *
      *  FIELD SO IT CAN BE MOVED AND DISPLAYED AS A WHOLE             *
      ******************************************************************
       01  WS-STRIPPED-TEXT-WHOLE REDEFINES WS-STRIPPED-TEXT
                                       PIC X(12).

       01  FLAGS-AND-SWITCHES.
           05 VALID-CHAR-SW            PIC X(01) VALUE "Y".
               88 CHAR-IS-VALID              VALUE "Y".
               88 CHAR-IS-INVALID            VALUE "N".
           05 FILLER                   PIC X(04) VALUE SPACES.

       LINKAGE SECTION.
       01  GENE-SYM-CHECK-REC.
           05  GENE-SYM-TEXT               PIC X(12).
           05  GENE-SYM-FLAG               PIC X(01).
               88  GENE-SYM-SUSPECT              VALUE "Y".
               88  GENE-SYM-CLEAN                 VALUE "N".

      ******************************************************************
      *  ALTERNATE VIEW OF THE LINKAGE RECORD - GENE-SYM-TEXT LAID     *
      *  OVER AS A CHARACTER TABLE FOR THE SOURCE-SIDE SCAN IN         *
      *  100-STRIP-SEPARATORS                                         *
      ******************************************************************
       01  GENE-SYM-CHARS REDEFINES GENE-SYM-CHECK-REC.
           05  GSC-SOURCE-CHAR OCCURS 12 TIMES
                                       INDEXED BY SOURCE-IDX
                                       PIC X(01).
           05  FILLER                      PIC X(01).

       PROCEDURE DIVISION USING GENE-SYM-CHECK-REC.
           MOVE ZERO TO WS-STRIPPED-LTH, WS-BAD-CHAR-CT.
           MOVE SPACES TO WS-STRIPPED-TEXT-WHOLE.
           MOVE "N" TO GENE-SYM-FLAG.
           IF GENE-SYM-TEXT = SPACES
               MOVE "Y" TO GENE-SYM-FLAG
           ELSE
               PERFORM 100-STRIP-SEPARATORS THRU 100-EXIT
               IF WS-STRIPPED-LTH = ZERO
                   MOVE "Y" TO GENE-SYM-FLAG
               ELSE
                   PERFORM 200-SCAN-FOR-BAD-CHARS THRU 200-EXIT
                   IF WS-BAD-CHAR-CT NOT = ZERO
                       MOVE "Y" TO GENE-SYM-FLAG.

           GOBACK.

       100-STRIP-SEPARATORS.
      ******** COPY EVERY CHARACTER OF GENE-SYM-TEXT EXCEPT "-", "_" AND
      ******** A TRAILING PAD SPACE INTO WS-STRIPPED-TEXT, LEFT-
      ******** JUSTIFIED, COUNTING AS WE GO
           SET SOURCE-IDX TO 1.
           PERFORM 150-STRIP-ONE-CHAR THRU 150-EXIT
               VARYING SOURCE-IDX FROM 1 BY 1
               UNTIL SOURCE-IDX > 12.
       100-EXIT.
           EXIT.

       150-STRIP-ONE-CHAR.
           MOVE GSC-SOURCE-CHAR(SOURCE-IDX) TO WS-ONE-CHAR.
           IF WS-ONE-CHAR = "-" OR WS-ONE-CHAR = "_" OR WS-ONE-CHAR = " "
               GO TO 150-EXIT.
           ADD 1 TO WS-STRIPPED-LTH.
           SET STRIP-IDX TO WS-STRIPPED-LTH.
           MOVE WS-ONE-CHAR TO WS-STRIPPED-CHAR(STRIP-IDX).
       150-EXIT.
           EXIT.

       200-SCAN-FOR-BAD-CHARS.
      ******** A CHARACTER IS GOOD ONLY WHEN IT IS "A" THRU "Z" OR
      ******** "0" THRU "9" - A LOWER CASE LETTER FAILS THIS TEST THE
      ******** SAME AS PUNCTUATION OR AN EMBEDDED SPACE DOES
           SET STRIP-IDX TO 1.
           PERFORM 250-TEST-ONE-CHAR THRU 250-EXIT
               VARYING STRIP-IDX FROM 1 BY 1
               UNTIL STRIP-IDX > WS-STRIPPED-LTH.
       200-EXIT.
           EXIT.

       250-TEST-ONE-CHAR.
           MOVE "N" TO VALID-CHAR-SW.
           MOVE WS-STRIPPED-CHAR(STRIP-IDX) TO WS-ONE-CHAR.
           IF (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
           OR (WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9")
               MOVE "Y" TO VALID-CHAR-SW.
           IF CHAR-IS-INVALID
               ADD 1 TO WS-BAD-CHAR-CT.
       250-EXIT.
           EXIT.
