       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PAIREDIT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV CENTER.
       DATE-WRITTEN. 07/21/08.
       DATE-COMPILED. 07/21/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM EDITS THE NIGHTLY SEPSIS BIOMARKER PAIR
      *          FEED PRODUCED BY THE RESEARCH LAB'S META-ANALYSIS
      *          PIPELINE.
      *
      *          IT CONTAINS A SINGLE RECORD FOR EVERY CANDIDATE GENE
      *          PAIR SUBMITTED FOR REVIEW, TERMINATED BY A TRAILER
      *          RECORD CARRYING THE RECORD COUNT.
      *
      *          THE PROGRAM EDITS EVERY RECORD AGAINST THE SELECTED
      *          QUALITY PROFILE'S THRESHOLDS, SCORES EVERY RECORD
      *          (PASSED AND FAILED ALIKE), CLASSIFIES IT GREEN/AMBER/
      *          RED, AND PARTITIONS THE RUN INTO A DETAIL FILE, A
      *          FAILED-ROWS FILE AND A QUALITY-ISSUE LOG, BALANCING
      *          FINAL RECORDS-READ AGAINST THE TRAILER REC.
      *
      ******************************************************************

               INPUT FILE              -   DDS0001.PAIRIN

               OUTPUT FILE (PASSED)    -   DDS0001.DETOUT

               OUTPUT FILE (FAILED)    -   DDS0001.FAILOUT

               QUALITY ISSUE LOG       -   DDS0001.QUALOUT

               DUMP FILE               -   SYSOUT

      ******************************************************************
      *     CHANGE LOG
      *     ----------
      *     07/21/08  JAS  ORIGINAL PROGRAM, ADAPTED FROM DALYEDIT FOR
      *                    THE SEPSIS BIOMARKER PAIR REVIEW CHAIN
      *     11/02/09  JAS  ADDED GENE-SYMBOL EDITS AND CORR-DELTA
      *                    SCORING INPUTS PER REQUEST #4471
      *     09/08/98  TGD  Y2K - WS-DATE NOW CARRIES A 4-DIGIT YEAR
      *     03/19/12  RFM  PROFILE VALIDATION NOW CALLS PROFSEL BEFORE
      *                    THE FIRST RECORD IS READ, NOT AFTER - A BAD
      *                    PROFILE USED TO BURN THROUGH THE WHOLE FILE
      *                    FIRST
      *     08/17/13  RFM  REWORKED 300-FIELD-EDITS TO COLLECT EVERY
      *                    ISSUE ON A RECORD INSTEAD OF STOPPING AT THE
      *                    FIRST ONE - LAB WANTED THE FULL ISSUE LIST
      *                    PER REQUEST #5102
      *     05/21/14  CLH  EVERY RECORD IS NOW SCORED WHETHER IT PASSED
      *                    EDITS OR NOT, SO FAILED PAIRS CAN STILL BE
      *                    ROUTED FOR HUMAN REVIEW
      *     06/10/15  CLH  ADDED 075-VALIDATE-FILE-STRUCTURE, CALLED OFF
      *                    THE FIRST READ IN 000-HOUSEKEEPING - A SHORT/
      *                    LONG FEED OR A BAD RECORD-TYPE BYTE ON REC 1
      *                    USED TO BURN ALL THE WAY THROUGH TO THE
      *                    999-CLEANUP BALANCE TEST BEFORE ANYONE FOUND
      *                    OUT THE LAYOUT HAD DRIFTED, PER REQUEST #5480
      *     06/17/15  CLH  500-SCORE-RECORD NOW DEFAULTS BLANK/NON-
      *                    NUMERIC SCORING INPUTS (P-SS, DZ-SS-I2,
      *                    N-STUDIES-SS, DZ-SS-MEAN, POWER-SCORE AND THE
      *                    FOUR BIOLOGICAL CORRELATION FIELDS) BEFORE
      *                    LOADING SCORE-CALC-AREA - A FAILED RECORD WITH
      *                    BLANK INPUTS WAS FALLING INTO SCORECLC'S
      *                    COMPUTE STATEMENTS UNEDITED AND COMING BACK
      *                    WITH A GARBAGE SCORE, PER REQUEST #5481
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PAIRIN
           ASSIGN TO UT-S-PAIRIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT DETOUT
           ASSIGN TO UT-S-DETOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FAILOUT
           ASSIGN TO UT-S-FAILOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT QUALOUT
           ASSIGN TO UT-S-QUALOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** THIS FILE IS PASSED IN FROM THE LAB'S META-ANALYSIS RUN
      ****** IT CONSISTS OF ALL CANDIDATE GENE-PAIR RECORDS SUBMITTED
      ****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
      ****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
       FD  PAIRIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 400 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BIOMARKER-PAIR-REC-DATA.
       01  BIOMARKER-PAIR-REC-DATA PIC X(400).

      ****** PASSED PAIRS - NO QUALITY ISSUES RAISED ON THE RECORD
       FD  DETOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-DET.
       01  SCORED-PAIR-REC-DET PIC X(826).

      ****** FAILED PAIRS - ONE OR MORE EDITS RAISED AN ISSUE, RECORD
      ****** IS STILL SCORED BUT ROUTED HERE INSTEAD OF DETOUT
       FD  FAILOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 826 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SCORED-PAIR-REC-FAIL.
       01  SCORED-PAIR-REC-FAIL PIC X(826).

       FD  QUALOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 225 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUALITY-ISSUE-REC-OUT.
       01  QUALITY-ISSUE-REC-OUT PIC X(225).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(08) VALUE SPACES.

      ** QSAM RECORD LAYOUT FOR PAIRIN
       COPY BIOPAIR.

      ** SCORED RECORD LAYOUT SHARED WITH PAIRRATN/PAIRRPT
       COPY PAIRSCOR.

      ** QUALITY-ISSUE LOG RECORD LAYOUT
       COPY QISSUE.

      ** SHOP-STANDARD ABEND/DUMP RECORD
       COPY ABENDREC.

      ** THRESHOLD-PROFILE RECORD LAYOUT (SEE PROFSEL)
       COPY PROFILE.

       77  WS-DATE                      PIC 9(8).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 WS-ISSUE-COUNT           PIC 9(2) COMP.
           05 WS-TRAILER-COUNT         PIC 9(9) COMP.
           05 FILLER                   PIC X(08) VALUE SPACES.

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
               88 RECORD-ERROR-FOUND VALUE "Y".
               88 VALID-RECORD  VALUE "N".
           05 GENE-A-FLAG-SW           PIC X(01) VALUE "N".
               88 GENE-A-SUSPECT VALUE "Y".
           05 GENE-B-FLAG-SW           PIC X(01) VALUE "N".
               88 GENE-B-SUSPECT VALUE "Y".
           05 PROFILE-VALID-SW         PIC X(01) VALUE "Y".
               88 PROFILE-WAS-VALID       VALUE "Y".
               88 PROFILE-WAS-INVALID     VALUE "N".
           05 FILLER                   PIC X(05) VALUE SPACES.

       01  WS-RUN-PARMS.
      ******** IN PRODUCTION JCL THIS CARD IS SUPPLIED BY A ONE-LINE
      ******** SYSIN PARM; DEFAULTED HERE TO "BALANCED" WHEN NO PARM
      ******** IS PASSED
           05 WS-RUN-PROFILE-NAME      PIC X(12) VALUE "BALANCED".
           05 FILLER                   PIC X(08) VALUE SPACES.

       01  WS-EDIT-WORK-AREAS.
           05 WS-ISSUE-TEXT            PIC X(41).
           05 WS-ABS-EFFECT            PIC 9(3)V9(4).
           05 FILLER                   PIC X(08) VALUE SPACES.

      ******** PARAMETERS PASSED TO THE PROFSEL STORED PROCEDURE -
      ******** NAMED TO MATCH ITS LINKAGE SECTION EXACTLY
       01  PROFILENAME                 PIC X(12).
       01  PROFILEVALID                PIC X(01).
           88 PROFILE-IS-VALID               VALUE "Y".
           88 PROFILE-IS-INVALID             VALUE "N".
       01  SQLCODEOUT                  PIC S9(9) COMP-5.

      ******************************************************************
      *  BUILT-IN PROFILE TABLE - THE THREE PROFILES SHIPPED WITH THE  *
      *  SYSTEM.  LOADED AT 050-LOAD-PROFILE-TABLE AND SEARCHED BY     *
      *  060-SELECT-PROFILE.  A LAB-ADDED PROFILE LIVES ONLY IN THE    *
      *  DDS0001.THRESHOLD_PROFILE TABLE READ BY PROFSEL AND IS NOT    *
      *  CARRIED HERE.                                                 *
      ******************************************************************
       01  PROFILE-TABLE.
           05  PROFILE-TABLE-ROW OCCURS 3 TIMES
                                       INDEXED BY PROF-IDX.
               10  PT-PROFILE-NAME         PIC X(12).
               10  PT-MAX-P-VALUE          PIC 9V9(4).
               10  PT-MAX-HETEROGENEITY    PIC 9(3)V9(2).
               10  PT-MIN-STUDIES          PIC 9(3).
               10  PT-MIN-EFFECT-SIZE      PIC 9V9(4).
               10  PT-MIN-POWER-SCORE      PIC 9V9(4).
               10  PT-WEIGHT-STATISTICAL   PIC 9V9(4).
               10  PT-WEIGHT-BIOLOGICAL    PIC 9V9(4).
               10  PT-GREEN-THRESHOLD      PIC 9V9(4).
               10  PT-AMBER-THRESHOLD      PIC 9V9(4).

      ******************************************************************
      *  ALTERNATE VIEW - THE PROFILE TABLE AS ONE CONTIGUOUS 165-BYTE *
      *  BLOCK, FOR THE ONE-SHOT DISPLAY-STATEMENT DUMP USED WHEN      *
      *  BENCH-TESTING A PROFILE CHANGE BEFORE IT GOES TO DDS0001      *
      ******************************************************************
       01  PROFILE-TABLE-WHOLE REDEFINES PROFILE-TABLE
                                       PIC X(165).

       01  WS-SELECTED-PROFILE.
           05  WS-SEL-PROFILE-NAME      PIC X(12).
           05  WS-SEL-MAX-P-VALUE       PIC 9V9(4).
           05  WS-SEL-MAX-HETEROGENEITY PIC 9(3)V9(2).
           05  WS-SEL-MIN-STUDIES       PIC 9(3).
           05  WS-SEL-MIN-EFFECT-SIZE   PIC 9V9(4).
           05  WS-SEL-MIN-POWER-SCORE   PIC 9V9(4).
           05  WS-SEL-WEIGHT-STAT       PIC 9V9(4).
           05  WS-SEL-WEIGHT-BIO        PIC 9V9(4).
           05  WS-SEL-GREEN-THRESHOLD   PIC 9V9(4).
           05  WS-SEL-AMBER-THRESHOLD   PIC 9V9(4).
           05  FILLER                   PIC X(10) VALUE SPACES.

       01  GENE-SYM-CHECK-AREA.
           05  GSC-TEXT                 PIC X(12).
           05  GSC-FLAG                 PIC X(01).

       01  SCORE-CALC-AREA.
           05  SCA-TYPE-SW              PIC X(01).
           05  SCA-P-SS                 PIC 9V9(6).
           05  SCA-MAX-P-VALUE          PIC 9V9(4).
           05  SCA-DZ-SS-I2             PIC 9(3)V9(2).
           05  SCA-MAX-HETEROGENEITY    PIC 9(3)V9(2).
           05  SCA-N-STUDIES-SS         PIC 9(3).
           05  SCA-MIN-STUDIES          PIC S9(4) COMP.
           05  SCA-DZ-SS-MEAN           PIC S9(3)V9(4).
           05  SCA-MIN-EFFECT-SIZE      PIC 9V9(4).
           05  SCA-POWER-SCORE          PIC 9V9(4).
           05  SCA-MIN-POWER-SCORE      PIC 9V9(4).
           05  SCA-SEPSIS-CORRELATION   PIC S9V9(4).
           05  SCA-SHOCK-CORRELATION    PIC S9V9(4).
           05  SCA-CORR-DELTA-RELATIVE  PIC S9(3)V9(4).
           05  SCA-PROGRESSION-SLOPE    PIC S9(3)V9(4).
           05  SCA-RESULT-SCORE         PIC 9V9(4).
           05  SCA-RETURN-CD            PIC 9(4) COMP.

       EXEC SQL
           INCLUDE SQLCA
       END-EXEC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR
      ******* Balancing logic put in by RFM 03/19/12
                   TRAILER-REC.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PAIREDIT ********".
           ACCEPT  WS-DATE FROM DATE YYYYMMDD.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 050-LOAD-PROFILE-TABLE THRU 050-EXIT.
           PERFORM 060-SELECT-PROFILE THRU 060-EXIT.
           IF PROFILE-WAS-INVALID
               MOVE "UNKNOWN OR INVALID QUALITY PROFILE" TO
                                    ABEND-REASON
               GO TO 1000-ABEND-RTN.
           PERFORM 900-READ-PAIRIN THRU 900-EXIT.
           PERFORM 075-VALIDATE-FILE-STRUCTURE THRU 075-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       075-VALIDATE-FILE-STRUCTURE.
      ******** ONE-TIME CHECK AGAINST THE FIRST RECORD READ - CONFIRMS
      ******** THE INCOMING FEED IS STILL LAID OUT THE WAY THIS PROGRAM
      ******** EXPECTS BEFORE ANY DETAIL PROCESSING BEGINS.  A SHORT OR
      ******** LONG RECORD TRIPS FILE STATUS 04 ON THE READ ITSELF; AN
      ******** UNRECOGNIZED RECORD-TYPE BYTE MEANS THE FEED LAYOUT HAS
      ******** DRIFTED OUT FROM UNDER US SINCE BIOPAIR WAS LAST CHANGED.
      ******** AN EMPTY FILE IS LEFT FOR 000-HOUSEKEEPING'S OWN TEST.
           MOVE "075-VALIDATE-FILE-STRUCTURE" TO PARA-NAME.
           IF NO-MORE-DATA
               GO TO 075-EXIT.
           IF OFCODE = "04"
               MOVE "** INVALID FILE - WRONG RECORD LENGTH ON FIRST REC"
                                    TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           IF NOT DETAIL-REC AND NOT TRAILER-REC
               MOVE "** INVALID FILE - UNRECOGNIZED RECORD TYPE ON REC 1"
                                    TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       075-EXIT.
           EXIT.

       050-LOAD-PROFILE-TABLE.
      ******** THE THREE PROFILES SHIPPED WITH THE SYSTEM - IF THE LAB
      ******** EVER NEEDS A FOURTH, IT GOES INTO DDS0001.THRESHOLD_
      ******** PROFILE AND IS VALIDATED BY PROFSEL, NOT ADDED HERE
           MOVE "050-LOAD-PROFILE-TABLE" TO PARA-NAME.
           SET PROF-IDX TO 1.
           MOVE "BALANCED"     TO PT-PROFILE-NAME(PROF-IDX).
           MOVE .0100          TO PT-MAX-P-VALUE(PROF-IDX).
           MOVE 60.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
           MOVE 3              TO PT-MIN-STUDIES(PROF-IDX).
           MOVE .2500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
           MOVE .7000          TO PT-MIN-POWER-SCORE(PROF-IDX).
           MOVE .5000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
           MOVE .5000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
           MOVE .7500          TO PT-GREEN-THRESHOLD(PROF-IDX).
           MOVE .5000          TO PT-AMBER-THRESHOLD(PROF-IDX).

           SET PROF-IDX TO 2.
           MOVE "CONSERVATIVE" TO PT-PROFILE-NAME(PROF-IDX).
           MOVE .0010          TO PT-MAX-P-VALUE(PROF-IDX).
           MOVE 40.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
           MOVE 4              TO PT-MIN-STUDIES(PROF-IDX).
           MOVE .3500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
           MOVE .8000          TO PT-MIN-POWER-SCORE(PROF-IDX).
           MOVE .6000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
           MOVE .4000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
           MOVE .8000          TO PT-GREEN-THRESHOLD(PROF-IDX).
           MOVE .6000          TO PT-AMBER-THRESHOLD(PROF-IDX).

           SET PROF-IDX TO 3.
           MOVE "AGGRESSIVE"   TO PT-PROFILE-NAME(PROF-IDX).
           MOVE .0500          TO PT-MAX-P-VALUE(PROF-IDX).
           MOVE 75.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
           MOVE 2              TO PT-MIN-STUDIES(PROF-IDX).
           MOVE .1500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
           MOVE .6000          TO PT-MIN-POWER-SCORE(PROF-IDX).
           MOVE .4000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
           MOVE .6000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
           MOVE .7000          TO PT-GREEN-THRESHOLD(PROF-IDX).
           MOVE .4500          TO PT-AMBER-THRESHOLD(PROF-IDX).
       050-EXIT.
           EXIT.

       060-SELECT-PROFILE.
           MOVE "060-SELECT-PROFILE" TO PARA-NAME.
           MOVE "Y" TO PROFILE-VALID-SW.
           SET PROF-IDX TO 1.
           SEARCH PROFILE-TABLE-ROW
               AT END
                   MOVE "N" TO PROFILE-VALID-SW
                   GO TO 060-EXIT
               WHEN PT-PROFILE-NAME(PROF-IDX) = WS-RUN-PROFILE-NAME
                   MOVE PT-PROFILE-NAME(PROF-IDX)
                                       TO WS-SEL-PROFILE-NAME
                   MOVE PT-MAX-P-VALUE(PROF-IDX)
                                       TO WS-SEL-MAX-P-VALUE
                   MOVE PT-MAX-HETEROGENEITY(PROF-IDX)
                                       TO WS-SEL-MAX-HETEROGENEITY
                   MOVE PT-MIN-STUDIES(PROF-IDX)
                                       TO WS-SEL-MIN-STUDIES
                   MOVE PT-MIN-EFFECT-SIZE(PROF-IDX)
                                       TO WS-SEL-MIN-EFFECT-SIZE
                   MOVE PT-MIN-POWER-SCORE(PROF-IDX)
                                       TO WS-SEL-MIN-POWER-SCORE
                   MOVE PT-WEIGHT-STATISTICAL(PROF-IDX)
                                       TO WS-SEL-WEIGHT-STAT
                   MOVE PT-WEIGHT-BIOLOGICAL(PROF-IDX)
                                       TO WS-SEL-WEIGHT-BIO
                   MOVE PT-GREEN-THRESHOLD(PROF-IDX)
                                       TO WS-SEL-GREEN-THRESHOLD
                   MOVE PT-AMBER-THRESHOLD(PROF-IDX)
                                       TO WS-SEL-AMBER-THRESHOLD.

           MOVE WS-SEL-PROFILE-NAME TO PROFILENAME.
           CALL 'PROFSEL' USING PROFILENAME, PROFILEVALID, SQLCODEOUT.
           IF PROFILE-IS-INVALID
               MOVE "N" TO PROFILE-VALID-SW.
       060-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           MOVE ZERO TO WS-ISSUE-COUNT.
           MOVE "N" TO ERROR-FOUND-SW.
           MOVE SPACES TO QI-PAIR-ID, QI-ISSUE-TEXT.
           MOVE PAIR-ID TO QI-PAIR-ID.

           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
           PERFORM 400-RANGE-EDITS THRU 400-EXIT.
           PERFORM 450-GENE-SYMBOL-EDITS THRU 450-EXIT.

           IF WS-ISSUE-COUNT NOT = ZERO
               MOVE "Y" TO ERROR-FOUND-SW
               PERFORM 350-BUILD-ISSUE-TEXT THRU 350-EXIT.

           PERFORM 500-SCORE-RECORD THRU 500-EXIT.
           PERFORM 550-CLASSIFY-RECORD THRU 550-EXIT.

           IF RECORD-ERROR-FOUND
               ADD +1 TO RECORDS-IN-ERROR
               MOVE "F" TO SCR-RECORD-STATUS
               PERFORM 650-WRITE-FAILOUT THRU 650-EXIT
               PERFORM 660-WRITE-QUALOUT THRU 660-EXIT
           ELSE
               ADD +1 TO RECORDS-WRITTEN
               MOVE "P" TO SCR-RECORD-STATUS
               PERFORM 600-WRITE-DETOUT THRU 600-EXIT.

           PERFORM 900-READ-PAIRIN THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-FIELD-EDITS.
      ******** MANDATORY-FIELD VALIDATION - EVERY APPLICABLE ISSUE IS
      ******** COLLECTED, NOT JUST THE FIRST ONE RAISED
           MOVE "300-FIELD-EDITS" TO PARA-NAME.
           IF PAIR-ID = SPACES
               PERFORM 310-ADD-ISSUE THRU 310-EXIT.

           IF P-SS = SPACES OR P-SS NOT NUMERIC
               MOVE "P_SS IS REQUIRED" TO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.

           IF DZ-SS-MEAN = SPACES
               MOVE "DZ_SS_MEAN IS REQUIRED" TO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.

           IF CONFIDENCE-SCORE = SPACES OR CONFIDENCE-SCORE NOT NUMERIC
               MOVE "CONFIDENCE_SCORE IS REQUIRED" TO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.
       300-EXIT.
           EXIT.

       310-ADD-ISSUE.
           MOVE "PAIR_ID IS REQUIRED" TO WS-ISSUE-TEXT.
           PERFORM 320-STORE-ISSUE THRU 320-EXIT.
       310-EXIT.
           EXIT.

       320-STORE-ISSUE.
           IF WS-ISSUE-COUNT < 5
               ADD 1 TO WS-ISSUE-COUNT
               SET QIS-IDX TO WS-ISSUE-COUNT
               MOVE WS-ISSUE-TEXT TO QIS-ISSUE-SLOT(QIS-IDX).
       320-EXIT.
           EXIT.

       350-BUILD-ISSUE-TEXT.
      ******** SEMICOLON-JOIN EVERY STORED ISSUE SLOT INTO THE SINGLE
      ******** QI-ISSUE-TEXT FIELD WRITTEN TO QUALOUT
           MOVE SPACES TO QI-ISSUE-TEXT.
           SET QIS-IDX TO 1.
           PERFORM 355-APPEND-ONE-ISSUE THRU 355-EXIT
               VARYING QIS-IDX FROM 1 BY 1
               UNTIL QIS-IDX > WS-ISSUE-COUNT.
       350-EXIT.
           EXIT.

       355-APPEND-ONE-ISSUE.
           IF QIS-IDX = 1
               STRING QIS-ISSUE-SLOT(QIS-IDX) DELIMITED BY "  "
                   INTO QI-ISSUE-TEXT
           ELSE
               STRING QI-ISSUE-TEXT DELIMITED BY "  "
                   "; " DELIMITED BY SIZE
                   QIS-ISSUE-SLOT(QIS-IDX) DELIMITED BY "  "
                   INTO QI-ISSUE-TEXT.
       355-EXIT.
           EXIT.

       400-RANGE-EDITS.
      ******** RANGE VALIDATION AGAINST THE SELECTED PROFILE'S
      ******** THRESHOLDS - ALL FIVE CHECKS RUN REGARDLESS OF EARLIER
      ******** RESULTS
           MOVE "400-RANGE-EDITS" TO PARA-NAME.

           IF P-SS NOT NUMERIC OR P-SS < 0 OR P-SS > 1
               MOVE "P_SS MUST BE BETWEEN 0 AND 1" TO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT
           ELSE
           IF P-SS > WS-SEL-MAX-P-VALUE
               MOVE "P_SS EXCEEDS PROFILE MAXIMUM P VALUE" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.

           IF DZ-SS-I2 NOT NUMERIC OR DZ-SS-I2 < 0 OR DZ-SS-I2 > 100
               MOVE "DZ_SS_I2 MUST BE BETWEEN 0 AND 100" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT
           ELSE
           IF DZ-SS-I2 > WS-SEL-MAX-HETEROGENEITY
               MOVE "DZ_SS_I2 EXCEEDS PROFILE MAXIMUM HETEROGENEITY"
                                    TO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.

           IF N-STUDIES-SS NOT NUMERIC
           OR N-STUDIES-SS < WS-SEL-MIN-STUDIES
               MOVE "N_STUDIES_SS BELOW PROFILE MINIMUM STUDIES" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.

           PERFORM 410-CHECK-EFFECT-SIZE THRU 410-EXIT.

           IF POWER-SCORE NOT NUMERIC
           OR POWER-SCORE < WS-SEL-MIN-POWER-SCORE
               MOVE "POWER_SCORE BELOW PROFILE MINIMUM POWER" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.
       400-EXIT.
           EXIT.

       410-CHECK-EFFECT-SIZE.
      ******** MINIMUM EFFECT SIZE IS TESTED AGAINST THE ABSOLUTE
      ******** VALUE OF DZ-SS-MEAN
           IF DZ-SS-MEAN NOT NUMERIC
               MOVE "DZ_SS_MEAN BELOW PROFILE MINIMUM EFFECT SIZE" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT
               GO TO 410-EXIT.
           IF DZ-SS-MEAN < ZERO
               COMPUTE WS-ABS-EFFECT = DZ-SS-MEAN * -1
           ELSE
               MOVE DZ-SS-MEAN TO WS-ABS-EFFECT.
           IF WS-ABS-EFFECT < WS-SEL-MIN-EFFECT-SIZE
               MOVE "DZ_SS_MEAN BELOW PROFILE MINIMUM EFFECT SIZE" TO
                                    WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.
       410-EXIT.
           EXIT.

       450-GENE-SYMBOL-EDITS.
           MOVE "450-GENE-SYMBOL-EDITS" TO PARA-NAME.
           MOVE GENE-A-NAME TO GSC-TEXT.
           CALL 'GENESYMCHK' USING GENE-SYM-CHECK-AREA.
           MOVE GSC-FLAG TO GENE-A-FLAG-SW.

           MOVE GENE-B-NAME TO GSC-TEXT.
           CALL 'GENESYMCHK' USING GENE-SYM-CHECK-AREA.
           MOVE GSC-FLAG TO GENE-B-FLAG-SW.

           MOVE SPACES TO SCR-GENE-SYM-FLAG-TXT.
           MOVE "N" TO SCR-HAS-GENE-SYM-ISSUE.
           IF GENE-A-SUSPECT OR GENE-B-SUSPECT
               MOVE "Y" TO SCR-HAS-GENE-SYM-ISSUE
               PERFORM 460-BUILD-GENE-FLAG-TEXT THRU 460-EXIT
               MOVE "POTENTIAL GENE SYMBOL ISSUE: "
                                   TO WS-ISSUE-TEXT
               STRING "POTENTIAL GENE SYMBOL ISSUE: " DELIMITED
                                   BY SIZE
                   SCR-GENE-SYM-FLAG-TXT DELIMITED BY "  "
                   INTO WS-ISSUE-TEXT
               PERFORM 320-STORE-ISSUE THRU 320-EXIT.
       450-EXIT.
           EXIT.

       460-BUILD-GENE-FLAG-TEXT.
           IF GENE-A-SUSPECT AND GENE-B-SUSPECT
               STRING "GENE_A_NAME, GENE_B_NAME" DELIMITED BY SIZE
                   INTO SCR-GENE-SYM-FLAG-TXT
           ELSE
           IF GENE-A-SUSPECT
               STRING "GENE_A_NAME" DELIMITED BY SIZE
                   INTO SCR-GENE-SYM-FLAG-TXT
           ELSE
               STRING "GENE_B_NAME" DELIMITED BY SIZE
                   INTO SCR-GENE-SYM-FLAG-TXT.
       460-EXIT.
           EXIT.

       500-SCORE-RECORD.
      ******** SCORE EVERY RECORD, PASSED OR FAILED - CALLS SCORECLC
      ******** ONCE FOR THE STATISTICAL COMPONENT AND ONCE FOR THE
      ******** BIOLOGICAL COMPONENT, SWITCH-DRIVEN THE SAME WAY
      ******** CLCLBCST SWITCHED BETWEEN LAB-TEST AND EQUIPMENT.  A
      ******** FAILED RECORD STILL HAS TO COME OUT WITH A WELL-DEFINED
      ******** SCORE, SO EVERY RAW INPUT BELOW IS DEFAULTED BEFORE IT
      ******** GOES INTO SCORE-CALC-AREA WHEN IT IS BLANK OR NOT
      ******** NUMERIC - SAME RULE 300/400-FIELD-EDITS USE TO DECIDE
      ******** "MISSING" IN THE FIRST PLACE.
           MOVE "500-SCORE-RECORD" TO PARA-NAME.
           MOVE "S" TO SCA-TYPE-SW.
           IF P-SS = SPACES OR P-SS NOT NUMERIC
               MOVE 1 TO SCA-P-SS
           ELSE
               MOVE P-SS TO SCA-P-SS.
           MOVE WS-SEL-MAX-P-VALUE TO SCA-MAX-P-VALUE.
           IF DZ-SS-I2 = SPACES OR DZ-SS-I2 NOT NUMERIC
               MOVE 100 TO SCA-DZ-SS-I2
           ELSE
               MOVE DZ-SS-I2 TO SCA-DZ-SS-I2.
           MOVE WS-SEL-MAX-HETEROGENEITY TO SCA-MAX-HETEROGENEITY.
           IF N-STUDIES-SS = SPACES OR N-STUDIES-SS NOT NUMERIC
               MOVE WS-SEL-MIN-STUDIES TO SCA-N-STUDIES-SS
           ELSE
               MOVE N-STUDIES-SS TO SCA-N-STUDIES-SS.
           MOVE WS-SEL-MIN-STUDIES TO SCA-MIN-STUDIES.
           IF DZ-SS-MEAN = SPACES OR DZ-SS-MEAN NOT NUMERIC
               MOVE ZERO TO SCA-DZ-SS-MEAN
           ELSE
               MOVE DZ-SS-MEAN TO SCA-DZ-SS-MEAN.
           MOVE WS-SEL-MIN-EFFECT-SIZE TO SCA-MIN-EFFECT-SIZE.
           IF POWER-SCORE = SPACES OR POWER-SCORE NOT NUMERIC
               MOVE WS-SEL-MIN-POWER-SCORE TO SCA-POWER-SCORE
           ELSE
               MOVE POWER-SCORE TO SCA-POWER-SCORE.
           MOVE WS-SEL-MIN-POWER-SCORE TO SCA-MIN-POWER-SCORE.
           CALL 'SCORECLC' USING SCORE-CALC-AREA, SCA-RETURN-CD.
           MOVE SCA-RESULT-SCORE TO SCR-STATISTICAL-SCORE.

           MOVE "B" TO SCA-TYPE-SW.
           IF SEPSIS-CORRELATION = SPACES OR SEPSIS-CORRELATION
                                NOT NUMERIC
               MOVE ZERO TO SCA-SEPSIS-CORRELATION
           ELSE
               MOVE SEPSIS-CORRELATION TO SCA-SEPSIS-CORRELATION.
           IF SHOCK-CORRELATION = SPACES OR SHOCK-CORRELATION
                                NOT NUMERIC
               MOVE ZERO TO SCA-SHOCK-CORRELATION
           ELSE
               MOVE SHOCK-CORRELATION TO SCA-SHOCK-CORRELATION.
           IF CORR-DELTA-RELATIVE = SPACES OR CORR-DELTA-RELATIVE
                                NOT NUMERIC
               MOVE ZERO TO SCA-CORR-DELTA-RELATIVE
           ELSE
               MOVE CORR-DELTA-RELATIVE TO SCA-CORR-DELTA-RELATIVE.
           IF PROGRESSION-SLOPE = SPACES OR PROGRESSION-SLOPE
                                NOT NUMERIC
               MOVE ZERO TO SCA-PROGRESSION-SLOPE
           ELSE
               MOVE PROGRESSION-SLOPE TO SCA-PROGRESSION-SLOPE.
           CALL 'SCORECLC' USING SCORE-CALC-AREA, SCA-RETURN-CD.
           MOVE SCA-RESULT-SCORE TO SCR-BIOLOGICAL-SCORE.

           COMPUTE SCR-COMPOSITE-SCORE ROUNDED =
               (SCR-STATISTICAL-SCORE * WS-SEL-WEIGHT-STAT) +
               (SCR-BIOLOGICAL-SCORE * WS-SEL-WEIGHT-BIO).

      ******** THE FULL INPUT RECORD RIDES ALONG INTO DETOUT/FAILOUT
      ******** WITH THE SCORING FIELDS ADDED ON, NOT JUST THE HANDFUL
      ******** SCORECLC NEEDS - PAIRRATN AND PAIRRPT BOTH NEED THE
      ******** ORIGINAL LAB METRICS DOWNSTREAM, PER REQUEST #5481
           MOVE PAIR-ID TO SCR-PAIR-ID.
           MOVE GENE-A-NAME TO SCR-GENE-A-NAME.
           MOVE GENE-B-NAME TO SCR-GENE-B-NAME.
           MOVE DZ-SS-MEAN TO SCR-DZ-SS-MEAN.
           MOVE DZ-SS-SE TO SCR-DZ-SS-SE.
           MOVE DZ-SS-CI-LOW TO SCR-DZ-SS-CI-LOW.
           MOVE DZ-SS-CI-HIGH TO SCR-DZ-SS-CI-HIGH.
           MOVE DZ-SS-I2 TO SCR-DZ-SS-I2.
           MOVE N-STUDIES-SS TO SCR-N-STUDIES-SS.
           MOVE P-SS TO SCR-P-SS.
           MOVE DZ-SOTH-MEAN TO SCR-DZ-SOTH-MEAN.
           MOVE DZ-SOTH-SE TO SCR-DZ-SOTH-SE.
           MOVE KAPPA-SS TO SCR-KAPPA-SS.
           MOVE KAPPA-SOTH TO SCR-KAPPA-SOTH.
           MOVE TOTAL-SAMPLES TO SCR-TOTAL-SAMPLES.
           MOVE EGGERS-P-SS TO SCR-EGGERS-P-SS.
           MOVE PUBLICATION-BIAS-SS TO SCR-PUBLICATION-BIAS-SS.
           MOVE COMBINED-P-VALUE TO SCR-COMBINED-P-VALUE.
           MOVE POWER-SCORE TO SCR-POWER-SCORE.
           MOVE CONSISTENCY-SCORE TO SCR-CONSISTENCY-SCORE.
           MOVE CONTROL-WEIGHTED-R TO SCR-CONTROL-WEIGHTED-R.
           MOVE SEPSIS-WEIGHTED-R TO SCR-SEPSIS-WEIGHTED-R.
           MOVE SEPTIC-SHOCK-WEIGHTED-R TO SCR-SEPTIC-SHOCK-WEIGHTED-R.
           MOVE SEPSIS-CORRELATION TO SCR-SEPSIS-CORRELATION.
           MOVE SHOCK-CORRELATION TO SCR-SHOCK-CORRELATION.
           MOVE CORRELATION-DELTA TO SCR-CORRELATION-DELTA.
           MOVE CORR-DELTA-ABS TO SCR-CORR-DELTA-ABS.
           MOVE CORR-DELTA-RELATIVE TO SCR-CORR-DELTA-RELATIVE.
           MOVE IS-AMPLIFICATION TO SCR-IS-AMPLIFICATION.
           MOVE IS-POLARITY-SWITCH TO SCR-IS-POLARITY-SWITCH.
           MOVE PROGRESSION-SLOPE TO SCR-PROGRESSION-SLOPE.
           MOVE CORRELATION-PATTERN TO SCR-CORRELATION-PATTERN.
           MOVE CONFIDENCE-SCORE TO SCR-CONFIDENCE-SCORE.
           MOVE UNCERTAINTY TO SCR-UNCERTAINTY.
           MOVE PAIR-RATIONALE-IN TO SCR-PAIR-RATIONALE-IN.
           MOVE MODEL-VERSION TO SCR-MODEL-VERSION.
           MOVE PROCESSING-TIMESTAMP TO SCR-PROCESSING-TIMESTAMP.
           MOVE IS-STATISTICALLY-SOUND TO SCR-IS-STATISTICALLY-SOUND.
           MOVE SPACES TO AI-RATIONALE.
       500-EXIT.
           EXIT.

       550-CLASSIFY-RECORD.
      ******** A RECORD THAT FAILED ANY EDIT IS CLASSIFIED "QUALITY
      ******** REV." REGARDLESS OF ITS COMPOSITE - IT IS ROUTED TO
      ******** HUMAN REVIEW BY VIRTUE OF FAILING, NOT BY SCORE BAND
           MOVE "550-CLASSIFY-RECORD" TO PARA-NAME.
           IF RECORD-ERROR-FOUND
               MOVE "QUALITY REV." TO SCR-CLASSIFICATION
               GO TO 550-EXIT.
           IF SCR-COMPOSITE-SCORE >= WS-SEL-GREEN-THRESHOLD
               MOVE "GREEN       " TO SCR-CLASSIFICATION
           ELSE
           IF SCR-COMPOSITE-SCORE >= WS-SEL-AMBER-THRESHOLD
               MOVE "AMBER       " TO SCR-CLASSIFICATION
           ELSE
               MOVE "RED         " TO SCR-CLASSIFICATION.
       550-EXIT.
           EXIT.

       600-WRITE-DETOUT.
           WRITE SCORED-PAIR-REC-DET FROM SCORED-PAIR-REC.
       600-EXIT.
           EXIT.

       650-WRITE-FAILOUT.
           WRITE SCORED-PAIR-REC-FAIL FROM SCORED-PAIR-REC.
       650-EXIT.
           EXIT.

       660-WRITE-QUALOUT.
           WRITE QUALITY-ISSUE-REC-OUT FROM QUALITY-ISSUE-REC.
       660-EXIT.
           EXIT.

       800-OPEN-FILES.
           MOVE "800-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT PAIRIN.
           OPEN OUTPUT DETOUT, FAILOUT, QUALOUT, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PAIRIN, DETOUT, FAILOUT, QUALOUT, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-PAIRIN.
           READ PAIRIN INTO BIOMARKER-PAIR-REC
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           IF NOT TRAILER-REC
               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           MOVE TRLR-RECORD-COUNT TO WS-TRAILER-COUNT.
      ******* RECORDS-READ INCLUDES THE TRAILER REC ITSELF, SO BACK IT
      ******* OUT BEFORE THE BALANCE TEST
           SUBTRACT 1 FROM RECORDS-READ.
           IF RECORDS-READ NOT EQUAL TO WS-TRAILER-COUNT
               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
                                     TO ABEND-REASON
               MOVE RECORDS-READ     TO ACTUAL-VAL
               MOVE WS-TRAILER-COUNT TO EXPECTED-VAL
               WRITE SYSOUT-REC FROM ABEND-REC
               DISPLAY "** RECORDS READ **"
               DISPLAY RECORDS-READ
               DISPLAY "** RECORD-IN EXPECTED **"
               DISPLAY WS-TRAILER-COUNT
               GO TO 1000-ABEND-RTN.

           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN (PASSED) **".
           DISPLAY RECORDS-WRITTEN.
           DISPLAY "** RECORDS IN ERROR (FAILED) **".
           DISPLAY RECORDS-IN-ERROR.

           DISPLAY "******** NORMAL END OF JOB PAIREDIT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB- PAIREDIT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
