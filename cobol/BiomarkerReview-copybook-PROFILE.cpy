000100******************************************************************
000200* DCLGEN TABLE(DDS0001.THRESHOLD_PROFILE)                        *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(PROFILE))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000*REMARKS.
001100*     CARRIES THE QUALITY-REVIEW THRESHOLD SET SELECTED FOR A
001200*     GIVEN NIGHTLY RUN.  THREE ROWS ARE SHIPPED WITH THE TABLE
001300*     AS DELIVERED -- BALANCED, CONSERVATIVE AND AGGRESSIVE --
001400*     BUT THE TABLE IS OPEN TO ADDITIONS BY THE LAB.
001500*
001600*     CHANGE LOG
001700*     ----------
001800*     02/11/09  JAS  ORIGINAL DCLGEN FOR PROFILE TABLE
001900*     06/30/10  JAS  ADDED PRF-MIN-POWER-SCORE PER REQUEST #4105
002000*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS TABLE, REVIEWED
002100*                    AND CLEARED BY Y2K TASK FORCE
002200*     08/17/13  RFM  ADDED PRF-GREEN-THRESHOLD / PRF-AMBER-THRESHOLD
002300*                    TO SUPPORT CONFIGURABLE BAND CUTOVER
002400******************************************************************
002500     EXEC SQL DECLARE DDS0001.THRESHOLD_PROFILE TABLE
002600     ( PROFILE_NAME                   CHAR(12) NOT NULL,
002700       MAX_P_VALUE                    DECIMAL(5, 4) NOT NULL,
002800       MAX_HETEROGENEITY              DECIMAL(5, 2) NOT NULL,
002900       MIN_STUDIES                    SMALLINT NOT NULL,
003000       MIN_EFFECT_SIZE                DECIMAL(5, 4) NOT NULL,
003100       MIN_POWER_SCORE                DECIMAL(5, 4) NOT NULL,
003200       WEIGHT_STATISTICAL             DECIMAL(5, 4) NOT NULL,
003300       WEIGHT_BIOLOGICAL              DECIMAL(5, 4) NOT NULL,
003400       GREEN_THRESHOLD                DECIMAL(5, 4) NOT NULL,
003500       AMBER_THRESHOLD                DECIMAL(5, 4) NOT NULL
003600     ) END-EXEC.
003700******************************************************************
003800* COBOL DECLARATION FOR TABLE DDS0001.THRESHOLD_PROFILE          *
003900******************************************************************
004000 01  DCLTHRESHOLD-PROFILE.
004100     10 PRF-PROFILE-NAME       PIC X(12).
004200     10 PRF-MAX-P-VALUE        PIC 9V9(4) USAGE COMP-3.
004300     10 PRF-MAX-HETEROGENEITY  PIC 9(3)V9(2) USAGE COMP-3.
004400     10 PRF-MIN-STUDIES        PIC S9(4) USAGE COMP.
004500     10 PRF-MIN-EFFECT-SIZE    PIC 9V9(4) USAGE COMP-3.
004600     10 PRF-MIN-POWER-SCORE    PIC 9V9(4) USAGE COMP-3.
004700     10 PRF-WEIGHT-STATISTICAL PIC 9V9(4) USAGE COMP-3.
004800     10 PRF-WEIGHT-BIOLOGICAL  PIC 9V9(4) USAGE COMP-3.
004900     10 PRF-GREEN-THRESHOLD    PIC 9V9(4) USAGE COMP-3.
005000     10 PRF-AMBER-THRESHOLD    PIC 9V9(4) USAGE COMP-3.
005100******************************************************************
005200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 10      *
005300******************************************************************
005400******************************************************************
005500*  ALTERNATE VIEW - THE SAME ROW AS IT SITS IN THE WORKING-      *
005600*  STORAGE BUILT-IN TABLE (PROFILE NOT FOUND ON DDS0001 WHEN     *
005700*  RUNNING DISCONNECTED), WITH A RECORD-FOUND INDICATOR BYTE     *
005800******************************************************************
005900 01  WS-PROFILE-TABLE-ROW REDEFINES DCLTHRESHOLD-PROFILE.
006000     10 WPR-PROFILE-NAME       PIC X(12).
006100     10 WPR-REST-OF-ROW        PIC X(26).
