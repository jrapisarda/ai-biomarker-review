000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GENESYMCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/09.
000700 DATE-COMPILED. 11/02/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBROUTINE CHECKS A SINGLE GENE SYMBOL FOR
001300*          SUSPECT FORMATTING.  IT IS CALLED ONCE FOR GENE-A-NAME
001400*          AND ONCE FOR GENE-B-NAME OUT OF PAIREDIT'S 300-FIELD-
001500*          EDITS RANGE.
001600*
001700*          A SYMBOL IS FLAGGED SUSPECT WHEN IT IS BLANK, OR WHEN,
001800*          AFTER STRIPPING OUT HYPHENS AND UNDERSCORES, WHAT IS
001900*          LEFT CONTAINS A CHARACTER THAT IS NEITHER AN UPPER
002000*          CASE LETTER NOR A DIGIT (THIS CATCHES LOWER CASE TEXT
002100*          TOO, SINCE A LOWER CASE LETTER IS NOT IN THE UPPER
002200*          CASE RANGE WE TEST AGAINST).
002300*
002400*          ADAPTED FROM THE SHOP'S OLD STRLTH TEXT-LENGTH UTILITY;
002500*          THE REVERSE-STRING TRICK STRLTH USED TO FIND TRAILING
002600*          SPACES IS NOT CARRIED FORWARD HERE - THIS ROUTINE HAS
002700*          TO LOOK AT EVERY CHARACTER ANYWAY SO IT WALKS THE
002800*          FIELD ONE BYTE AT A TIME INSTEAD.
002900*
003000*     CHANGE LOG
003100*     ----------
003200*     11/02/09  JAS  ORIGINAL ROUTINE, REQUEST #4471 (CLINICAL
003300*                    PROGRESSION ENHANCEMENT - GENE SYMBOL EDITS)
003400*     04/02/11  JAS  FIXED BUG WHERE AN ALL-HYPHEN SYMBOL PASSED
003500*                    AS CLEAN WITH A ZERO-LENGTH REMAINDER
003600*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
003700*                    AND CLEARED BY Y2K TASK FORCE
003800*     08/17/13  RFM  WIDENED GENE-SYM-TEXT TO X(12) TO MATCH THE
003900*                    WIDER GENE NAME FIELD ADDED TO BIOPAIR
004000*     06/03/15  CLH  FIXED TWO BUGS FOUND IN CODE REVIEW - (1) THE
004100*                    OLD MAINLINE PARAGRAPH FELL THROUGH PAST ITS
004200*                    OWN EXIT INTO THE STRIP/SCAN PARAGRAPHS A
004300*                    SECOND, UNCONTROLLED TIME ON EVERY CALL,
004400*                    DRIVING STRIP-IDX PAST THE OCCURS 12 BOUND ON
004500*                    WS-STRIPPED-CHAR - MAINLINE IS NOW UNLABELED
004600*                    AND FALLS STRAIGHT INTO GOBACK, THE SAME AS
004700*                    SCORECLC; (2) TRAILING SPACES IN THE FIXED-
004800*                    WIDTH GENE-SYM-TEXT WERE NEVER STRIPPED, SO A
004900*                    SHORT SYMBOL LIKE "IL6" CAME BACK SUSPECT ON
005000*                    ITS OWN PAD - 150-STRIP-ONE-CHAR NOW SKIPS
005100*                    SPACE THE SAME AS IT SKIPS "-" AND "_"
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 
006000 INPUT-OUTPUT SECTION.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 
006500 WORKING-STORAGE SECTION.
006600 01  MISC-FIELDS.
006700     05 WS-SYM-IDX               PIC S9(4) COMP.
006800     05 WS-STRIPPED-LTH          PIC S9(4) COMP VALUE ZERO.
006900     05 WS-BAD-CHAR-CT           PIC S9(4) COMP VALUE ZERO.
007000     05 WS-ONE-CHAR              PIC X(01).
007100     05 FILLER                   PIC X(08) VALUE SPACES.
007200 
007300 01  WS-STRIPPED-TEXT.
007400     05 WS-STRIPPED-CHAR OCCURS 12 TIMES
007500                                 INDEXED BY STRIP-IDX
007600                                 PIC X(01).
007700 
007800******************************************************************
007900*  ALTERNATE VIEW - STRIPPED TEXT LAID OVER AS A SINGLE X(12)    *
008000*  FIELD SO IT CAN BE MOVED AND DISPLAYED AS A WHOLE             *
008100******************************************************************
008200 01  WS-STRIPPED-TEXT-WHOLE REDEFINES WS-STRIPPED-TEXT
008300                                 PIC X(12).
008400 
008500 01  FLAGS-AND-SWITCHES.
008600     05 VALID-CHAR-SW            PIC X(01) VALUE "Y".
008700         88 CHAR-IS-VALID              VALUE "Y".
008800         88 CHAR-IS-INVALID            VALUE "N".
008900     05 FILLER                   PIC X(04) VALUE SPACES.
009000 
009100 LINKAGE SECTION.
009200 01  GENE-SYM-CHECK-REC.
009300     05  GENE-SYM-TEXT               PIC X(12).
009400     05  GENE-SYM-FLAG               PIC X(01).
009500         88  GENE-SYM-SUSPECT              VALUE "Y".
009600         88  GENE-SYM-CLEAN                 VALUE "N".
009700 
009800******************************************************************
009900*  ALTERNATE VIEW OF THE LINKAGE RECORD - GENE-SYM-TEXT LAID     *
010000*  OVER AS A CHARACTER TABLE FOR THE SOURCE-SIDE SCAN IN         *
010100*  100-STRIP-SEPARATORS                                         *
010200******************************************************************
010300 01  GENE-SYM-CHARS REDEFINES GENE-SYM-CHECK-REC.
010400     05  GSC-SOURCE-CHAR OCCURS 12 TIMES
010500                                 INDEXED BY SOURCE-IDX
010600                                 PIC X(01).
010700     05  FILLER                      PIC X(01).
010800 
010900 PROCEDURE DIVISION USING GENE-SYM-CHECK-REC.
011000     MOVE ZERO TO WS-STRIPPED-LTH, WS-BAD-CHAR-CT.
011100     MOVE SPACES TO WS-STRIPPED-TEXT-WHOLE.
011200     MOVE "N" TO GENE-SYM-FLAG.
011300     IF GENE-SYM-TEXT = SPACES
011400         MOVE "Y" TO GENE-SYM-FLAG
011500     ELSE
011600         PERFORM 100-STRIP-SEPARATORS THRU 100-EXIT
011700         IF WS-STRIPPED-LTH = ZERO
011800             MOVE "Y" TO GENE-SYM-FLAG
011900         ELSE
012000             PERFORM 200-SCAN-FOR-BAD-CHARS THRU 200-EXIT
012100             IF WS-BAD-CHAR-CT NOT = ZERO
012200                 MOVE "Y" TO GENE-SYM-FLAG.
012300 
012400     GOBACK.
012500 
012600 100-STRIP-SEPARATORS.
012700******** COPY EVERY CHARACTER OF GENE-SYM-TEXT EXCEPT "-", "_" AND
012800******** A TRAILING PAD SPACE INTO WS-STRIPPED-TEXT, LEFT-
012900******** JUSTIFIED, COUNTING AS WE GO
013000     SET SOURCE-IDX TO 1.
013100     PERFORM 150-STRIP-ONE-CHAR THRU 150-EXIT
013200         VARYING SOURCE-IDX FROM 1 BY 1
013300         UNTIL SOURCE-IDX > 12.
013400 100-EXIT.
013500     EXIT.
013600 
013700 150-STRIP-ONE-CHAR.
013800     MOVE GSC-SOURCE-CHAR(SOURCE-IDX) TO WS-ONE-CHAR.
013900     IF WS-ONE-CHAR = "-" OR WS-ONE-CHAR = "_" OR WS-ONE-CHAR = " "
014000         GO TO 150-EXIT.
014100     ADD 1 TO WS-STRIPPED-LTH.
014200     SET STRIP-IDX TO WS-STRIPPED-LTH.
014300     MOVE WS-ONE-CHAR TO WS-STRIPPED-CHAR(STRIP-IDX).
014400 150-EXIT.
014500     EXIT.
014600 
014700 200-SCAN-FOR-BAD-CHARS.
014800******** A CHARACTER IS GOOD ONLY WHEN IT IS "A" THRU "Z" OR
014900******** "0" THRU "9" - A LOWER CASE LETTER FAILS THIS TEST THE
015000******** SAME AS PUNCTUATION OR AN EMBEDDED SPACE DOES
015100     SET STRIP-IDX TO 1.
015200     PERFORM 250-TEST-ONE-CHAR THRU 250-EXIT
015300         VARYING STRIP-IDX FROM 1 BY 1
015400         UNTIL STRIP-IDX > WS-STRIPPED-LTH.
015500 200-EXIT.
015600     EXIT.
015700 
015800 250-TEST-ONE-CHAR.
015900     MOVE "N" TO VALID-CHAR-SW.
016000     MOVE WS-STRIPPED-CHAR(STRIP-IDX) TO WS-ONE-CHAR.
016100     IF (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
016200     OR (WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9")
016300         MOVE "Y" TO VALID-CHAR-SW.
016400     IF CHAR-IS-INVALID
016500         ADD 1 TO WS-BAD-CHAR-CT.
016600 250-EXIT.
016700     EXIT.
