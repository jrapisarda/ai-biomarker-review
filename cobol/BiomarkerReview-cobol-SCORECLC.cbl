000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCORECLC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/21/08.
000700 DATE-COMPILED. 07/21/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED OUT OF PAIREDIT'S 500-SCORE-RECORD PARAGRAPH
001300*          ONCE PER RECORD FOR THE STATISTICAL COMPONENT AND
001400*          AGAIN FOR THE BIOLOGICAL COMPONENT - CALC-TYPE-SW
001500*          PICKS THE BRANCH, THE SAME WAY THE OLD CLCLBCST
001600*          SUBROUTINE SWITCHED BETWEEN LAB-TEST AND EQUIPMENT
001700*          COST CALCULATIONS.
001800*
001900*          EVERY COMPONENT IS CLAMPED TO THE RANGE 0 THRU 1
002000*          BEFORE IT IS AVERAGED IN - SEE 900-CLAMP-VALUE.
002100*
002200*     CHANGE LOG
002300*     ----------
002400*     07/21/08  JAS  ORIGINAL ROUTINE, ADAPTED FROM CLCLBCST FOR
002500*                    THE PAIR REVIEW SCORING ENGINE
002600*     11/02/09  JAS  ADDED CORR-DELTA-RELATIVE TO THE BIOLOGICAL
002700*                    BRANCH PER REQUEST #4471
002800*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
002900*                    AND CLEARED BY Y2K TASK FORCE
003000*     03/19/12  RFM  DIVISORS THAT CAN BE CONFIGURED TO ZERO BY A
003100*                    BAD PROFILE ARE NOW FLOORED AT .000001 - A
003200*                    CONSERVATIVE-PROFILE TYPO CAUSED A 0CB ABEND
003300*                    IN PRODUCTION ON 03/14/12
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 
004200 INPUT-OUTPUT SECTION.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05 WS-ABS-DZ-SS-MEAN          PIC 9(3)V9(4) COMP-3.
005000     05 WS-DIVISOR                 PIC S9(3)V9(6) COMP-3.
005100     05 WS-ABS-CORR-DELTA-REL      PIC 9(3)V9(4) COMP-3.
005200     05 WS-COMPONENT-SUM           PIC S9(3)V9(4) COMP-3.
005300     05 FILLER                     PIC X(08) VALUE SPACES.
005400 
005500 01  STAT-COMPONENTS.
005600     05 WS-P-SCORE                 PIC S9(3)V9(4) COMP-3.
005700     05 WS-HET-SCORE               PIC S9(3)V9(4) COMP-3.
005800     05 WS-STUDIES-SCORE           PIC S9(3)V9(4) COMP-3.
005900     05 WS-EFFECT-SCORE            PIC S9(3)V9(4) COMP-3.
006000     05 WS-POWER-COMPONENT         PIC S9(3)V9(4) COMP-3.
006100     05 FILLER                     PIC X(04) VALUE SPACES.
006200 
006300 01  BIO-COMPONENTS.
006400     05 WS-BASE-ALIGNMENT          PIC S9(3)V9(4) COMP-3.
006500     05 WS-DIFFERENTIAL            PIC S9(3)V9(4) COMP-3.
006600     05 WS-PROGRESSION-COMPONENT   PIC S9(3)V9(4) COMP-3.
006700     05 FILLER                     PIC X(04) VALUE SPACES.
006800 
006900******************************************************************
007000*  ALTERNATE VIEW - STAT-COMPONENTS LAID OUT AS A TABLE OF FIVE  *
007100*  STATISTICAL COMPONENTS SO 600-AVERAGE-COMPONENTS CAN SUM THEM *
007200*  WITH A SINGLE PERFORM-VARYING LOOP INSTEAD OF FIVE ADD STMTS  *
007300******************************************************************
007400 01  STAT-COMPONENT-TABLE REDEFINES STAT-COMPONENTS.
007500     05 STAT-COMPONENT OCCURS 5 TIMES
007600                                 INDEXED BY STAT-IDX
007700                                 PIC S9(3)V9(4) COMP-3.
007800     05 FILLER                     PIC X(04).
007900 
008000******************************************************************
008100*  ALTERNATE VIEW - BIO-COMPONENTS LAID OUT AS A TABLE OF THREE  *
008200*  BIOLOGICAL COMPONENTS FOR THE SAME REASON                     *
008300******************************************************************
008400 01  BIO-COMPONENT-TABLE REDEFINES BIO-COMPONENTS.
008500     05 BIO-COMPONENT OCCURS 3 TIMES
008600                                 INDEXED BY BIO-IDX
008700                                 PIC S9(3)V9(4) COMP-3.
008800     05 FILLER                     PIC X(04).
008900 
009000 01  CLAMP-WORK-AREA.
009100     05 WS-CLAMP-VAL               PIC S9(5)V9(4) COMP-3.
009200     05 FILLER                     PIC X(03) VALUE SPACES.
009300 
009400******************************************************************
009500*  ALTERNATE VIEW - RAW BYTES OF THE CLAMP WORK AREA, FOR A      *
009600*  DISPLAY-STATEMENT DUMP DURING BENCH TESTING OF NEW PROFILES   *
009700******************************************************************
009800 01  CLAMP-DISPLAY-VIEW REDEFINES CLAMP-WORK-AREA
009900                                 PIC X(08).
010000 
010100 LINKAGE SECTION.
010200 01  SCORE-CALC-REC.
010300     05  CALC-TYPE-SW               PIC X(01).
010400         88 CALC-STATISTICAL              VALUE "S".
010500         88 CALC-BIOLOGICAL               VALUE "B".
010600     05  SC-P-SS                    PIC 9V9(6).
010700     05  SC-MAX-P-VALUE             PIC 9V9(4).
010800     05  SC-DZ-SS-I2                PIC 9(3)V9(2).
010900     05  SC-MAX-HETEROGENEITY       PIC 9(3)V9(2).
011000     05  SC-N-STUDIES-SS            PIC 9(3).
011100     05  SC-MIN-STUDIES             PIC S9(4) COMP.
011200     05  SC-DZ-SS-MEAN              PIC S9(3)V9(4).
011300     05  SC-MIN-EFFECT-SIZE         PIC 9V9(4).
011400     05  SC-POWER-SCORE             PIC 9V9(4).
011500     05  SC-MIN-POWER-SCORE         PIC 9V9(4).
011600     05  SC-SEPSIS-CORRELATION      PIC S9V9(4).
011700     05  SC-SHOCK-CORRELATION       PIC S9V9(4).
011800     05  SC-CORR-DELTA-RELATIVE     PIC S9(3)V9(4).
011900     05  SC-PROGRESSION-SLOPE       PIC S9(3)V9(4).
012000     05  SC-RESULT-SCORE            PIC 9V9(4).
012100 
012200 01  RETURN-CD                      PIC 9(4) COMP.
012300 
012400 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
012500     IF CALC-STATISTICAL
012600         PERFORM 100-CALC-STATISTICAL-SCORE THRU 100-EXIT
012700     ELSE IF CALC-BIOLOGICAL
012800         PERFORM 200-CALC-BIOLOGICAL-SCORE THRU 200-EXIT.
012900 
013000     MOVE ZERO TO RETURN-CD.
013100     GOBACK.
013200 
013300 100-CALC-STATISTICAL-SCORE.
013400******** P-VALUE COMPONENT
013500     MOVE SC-MAX-P-VALUE TO WS-DIVISOR.
013600     IF WS-DIVISOR = ZERO
013700         MOVE .000001 TO WS-DIVISOR.
013800     COMPUTE WS-CLAMP-VAL ROUNDED =
013900         1 - (SC-P-SS / WS-DIVISOR).
014000     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
014100     MOVE WS-CLAMP-VAL TO WS-P-SCORE.
014200 
014300******** HETEROGENEITY COMPONENT
014400     MOVE SC-MAX-HETEROGENEITY TO WS-DIVISOR.
014500     IF WS-DIVISOR = ZERO
014600         MOVE .000001 TO WS-DIVISOR.
014700     COMPUTE WS-CLAMP-VAL ROUNDED =
014800         1 - (SC-DZ-SS-I2 / WS-DIVISOR).
014900     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
015000     MOVE WS-CLAMP-VAL TO WS-HET-SCORE.
015100 
015200******** STUDY-COUNT COMPONENT
015300     COMPUTE WS-CLAMP-VAL ROUNDED =
015400         (SC-N-STUDIES-SS - SC-MIN-STUDIES) /
015500         (SC-MIN-STUDIES + 2).
015600     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
015700     MOVE WS-CLAMP-VAL TO WS-STUDIES-SCORE.
015800 
015900******** EFFECT-SIZE COMPONENT - NOTE ABSOLUTE VALUE OF THE MEAN
016000     IF SC-DZ-SS-MEAN < ZERO
016100         COMPUTE WS-ABS-DZ-SS-MEAN ROUNDED = SC-DZ-SS-MEAN * -1
016200     ELSE
016300         MOVE SC-DZ-SS-MEAN TO WS-ABS-DZ-SS-MEAN.
016400     MOVE 1.0 TO WS-DIVISOR.
016500     SUBTRACT SC-MIN-EFFECT-SIZE FROM WS-DIVISOR.
016600     IF WS-DIVISOR = ZERO
016700         MOVE .000001 TO WS-DIVISOR.
016800     COMPUTE WS-CLAMP-VAL ROUNDED =
016900         (WS-ABS-DZ-SS-MEAN - SC-MIN-EFFECT-SIZE) / WS-DIVISOR.
017000     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
017100     MOVE WS-CLAMP-VAL TO WS-EFFECT-SCORE.
017200 
017300******** POWER COMPONENT
017400     MOVE 1.0 TO WS-DIVISOR.
017500     SUBTRACT SC-MIN-POWER-SCORE FROM WS-DIVISOR.
017600     IF WS-DIVISOR = ZERO
017700         MOVE .000001 TO WS-DIVISOR.
017800     COMPUTE WS-CLAMP-VAL ROUNDED =
017900         (SC-POWER-SCORE - SC-MIN-POWER-SCORE) / WS-DIVISOR.
018000     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
018100     MOVE WS-CLAMP-VAL TO WS-POWER-COMPONENT.
018200 
018300     PERFORM 600-AVERAGE-STAT-COMPONENTS THRU 600-EXIT.
018400 100-EXIT.
018500     EXIT.
018600 
018700 200-CALC-BIOLOGICAL-SCORE.
018800******** BASE ALIGNMENT COMPONENT
018900     COMPUTE WS-CLAMP-VAL ROUNDED =
019000         (SC-SEPSIS-CORRELATION + SC-SHOCK-CORRELATION) / 2.
019100     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
019200     MOVE WS-CLAMP-VAL TO WS-BASE-ALIGNMENT.
019300 
019400******** DIFFERENTIAL COMPONENT - ABSOLUTE VALUE OF RELATIVE DELTA
019500     IF SC-CORR-DELTA-RELATIVE < ZERO
019600         COMPUTE WS-ABS-CORR-DELTA-REL ROUNDED =
019700             SC-CORR-DELTA-RELATIVE * -1
019800     ELSE
019900         MOVE SC-CORR-DELTA-RELATIVE TO WS-ABS-CORR-DELTA-REL.
020000     COMPUTE WS-CLAMP-VAL ROUNDED = 1 - WS-ABS-CORR-DELTA-REL.
020100     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
020200     MOVE WS-CLAMP-VAL TO WS-DIFFERENTIAL.
020300 
020400******** PROGRESSION COMPONENT
020500     COMPUTE WS-CLAMP-VAL ROUNDED =
020600         (SC-PROGRESSION-SLOPE + 1) / 2.
020700     PERFORM 900-CLAMP-VALUE THRU 900-EXIT.
020800     MOVE WS-CLAMP-VAL TO WS-PROGRESSION-COMPONENT.
020900 
021000     PERFORM 700-AVERAGE-BIO-COMPONENTS THRU 700-EXIT.
021100 200-EXIT.
021200     EXIT.
021300 
021400 600-AVERAGE-STAT-COMPONENTS.
021500     MOVE ZERO TO WS-COMPONENT-SUM.
021600     SET STAT-IDX TO 1.
021700     PERFORM 650-ADD-ONE-STAT-COMPONENT THRU 650-EXIT
021800         VARYING STAT-IDX FROM 1 BY 1
021900         UNTIL STAT-IDX > 5.
022000     COMPUTE SC-RESULT-SCORE ROUNDED = WS-COMPONENT-SUM / 5.
022100 600-EXIT.
022200     EXIT.
022300 
022400 650-ADD-ONE-STAT-COMPONENT.
022500     ADD STAT-COMPONENT(STAT-IDX) TO WS-COMPONENT-SUM.
022600 650-EXIT.
022700     EXIT.
022800 
022900 700-AVERAGE-BIO-COMPONENTS.
023000     MOVE ZERO TO WS-COMPONENT-SUM.
023100     SET BIO-IDX TO 1.
023200     PERFORM 750-ADD-ONE-BIO-COMPONENT THRU 750-EXIT
023300         VARYING BIO-IDX FROM 1 BY 1
023400         UNTIL BIO-IDX > 3.
023500     COMPUTE SC-RESULT-SCORE ROUNDED = WS-COMPONENT-SUM / 3.
023600 700-EXIT.
023700     EXIT.
023800 
023900 750-ADD-ONE-BIO-COMPONENT.
024000     ADD BIO-COMPONENT(BIO-IDX) TO WS-COMPONENT-SUM.
024100 750-EXIT.
024200     EXIT.
024300 
024400 900-CLAMP-VALUE.
024500******** HOLD EVERY COMPONENT TO THE RANGE 0 THRU 1 BEFORE IT IS
024600******** CARRIED INTO THE RUNNING AVERAGE
024700     IF WS-CLAMP-VAL < ZERO
024800         MOVE ZERO TO WS-CLAMP-VAL.
024900     IF WS-CLAMP-VAL > 1
025000         MOVE 1 TO WS-CLAMP-VAL.
025100 900-EXIT.
025200     EXIT.
