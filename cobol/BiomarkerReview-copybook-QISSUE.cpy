000100******************************************************************
000200* COPYBOOK        QISSUE                                         *
000300* DESCRIBES       QUALITY-ISSUE LOG RECORD WRITTEN TO QUALOUT    *
000400******************************************************************
000500*REMARKS.
000600*     ONE RECORD WRITTEN PER PAIR THAT FAILS ONE OR MORE EDITS
000700*     IN PAIREDIT'S 300-FIELD-EDITS RANGE.  ISSUE TEXT FOR ALL
000800*     EDITS THAT FIRED AGAINST THE PAIR IS SEMICOLON-JOINED INTO
000900*     A SINGLE TEXT FIELD, NOT ONE RECORD PER ISSUE.
001000*
001100*     CHANGE LOG
001200*     ----------
001300*     07/21/08  JAS  ORIGINAL COPYBOOK FOR QUALITY ISSUE RECORD
001400*     11/02/09  JAS  WIDENED QI-ISSUE-TEXT TO X(200) - SOME PAIRS
001500*                    WERE FAILING FOUR AND FIVE EDITS AT ONCE
001600******************************************************************
001700 01  QUALITY-ISSUE-REC.
001800     05  QI-PAIR-ID                 PIC X(20).
001900     05  QI-ISSUE-TEXT              PIC X(200).
002000     05  FILLER                     PIC X(05).
002100******************************************************************
002200*  ALTERNATE VIEW - THE SAME RECORD LAID OVER FIVE FIXED-SLOT    *
002300*  ISSUE ENTRIES, USED BY 350-BUILD-ISSUE-TEXT WHEN ASSEMBLING   *
002400*  THE SEMICOLON-JOINED TEXT ONE EDIT AT A TIME                  *
002500******************************************************************
002600 01  QI-ISSUE-SLOTS REDEFINES QUALITY-ISSUE-REC.
002700     05  QIS-PAIR-ID                PIC X(20).
002800     05  QIS-ISSUE-SLOT OCCURS 5 TIMES
002900                                    INDEXED BY QIS-IDX
003000                                    PIC X(41).
