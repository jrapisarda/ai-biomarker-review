000100******************************************************************
000200* COPYBOOK        BIOPAIR                                       *
000300* DESCRIBES       BIOMARKER-PAIR DAILY FEED RECORD               *
000400* SOURCE SYSTEM   SEPSIS BIOMARKER REVIEW (NIGHTLY BATCH)         *
000500******************************************************************
000600*REMARKS.
000700*     ONE RECORD PER CANDIDATE GENE PAIR, CARRYING THE
000800*     META-ANALYSIS STATISTICS AND CLINICAL CORRELATION METRICS
000900*     THAT DRIVE THE REVIEW ENGINE.  THE FEED CARRIES A SINGLE
001000*     TRAILER RECORD (PAIR-RECORD-TYPE = "T") AT END OF FILE
001100*     CARRYING THE RECORD COUNT FOR BALANCING.
001200*
001300*     CHANGE LOG
001400*     ----------
001500*     07/14/08  JAS  ORIGINAL COPYBOOK FOR NIGHTLY PAIR FEED
001600*     11/02/09  JAS  ADDED CORRELATION-DELTA GROUP PER REQUEST
001700*                    #4471 (CLINICAL PROGRESSION ENHANCEMENT)
001800*     03/19/12  RFM  WIDENED PUBLICATION-BIAS FLAG TO X(10)
001900*     09/08/98  TGD  Y2K - PROCESSING-TIMESTAMP NOW CARRIES A
002000*                    4-DIGIT YEAR FROM UPSTREAM FEED
002100*     05/21/14  CLH  ADDED IS-STATISTICALLY-SOUND PASS-THROUGH
002200******************************************************************
002300 01  BIOMARKER-PAIR-REC.
002400     05  PAIR-RECORD-TYPE           PIC X(01).
002500         88  DETAIL-REC                  VALUE "D".
002600         88  TRAILER-REC                  VALUE "T".
002700     05  PAIR-ID                    PIC X(20).
002800     05  GENE-A-NAME                PIC X(12).
002900     05  GENE-B-NAME                PIC X(12).
003000     05  DZ-SS-MEAN                 PIC S9(3)V9(4).
003100     05  DZ-SS-SE                   PIC S9(3)V9(4).
003200     05  DZ-SS-CI-LOW               PIC S9(3)V9(4).
003300     05  DZ-SS-CI-HIGH              PIC S9(3)V9(4).
003400     05  DZ-SS-I2                   PIC 9(3)V9(2).
003500     05  N-STUDIES-SS               PIC 9(3).
003600     05  P-SS                       PIC 9V9(6).
003700     05  DZ-SOTH-MEAN               PIC S9(3)V9(4).
003800     05  DZ-SOTH-SE                 PIC S9(3)V9(4).
003900     05  KAPPA-SS                   PIC S9(3)V9(4).
004000     05  KAPPA-SOTH                 PIC S9(3)V9(4).
004100     05  TOTAL-SAMPLES              PIC 9(7).
004200     05  EGGERS-P-SS                PIC 9V9(6).
004300     05  PUBLICATION-BIAS-SS        PIC X(10).
004400     05  COMBINED-P-VALUE           PIC 9V9(6).
004500     05  POWER-SCORE                PIC 9V9(4).
004600     05  CONSISTENCY-SCORE          PIC 9V9(4).
004700     05  CONTROL-WEIGHTED-R         PIC S9V9(4).
004800     05  SEPSIS-WEIGHTED-R          PIC S9V9(4).
004900     05  SEPTIC-SHOCK-WEIGHTED-R    PIC S9V9(4).
005000     05  SEPSIS-CORRELATION         PIC S9V9(4).
005100     05  SHOCK-CORRELATION          PIC S9V9(4).
005200     05  CORRELATION-DELTA          PIC S9V9(4).
005300     05  CORR-DELTA-ABS             PIC 9V9(4).
005400     05  CORR-DELTA-RELATIVE        PIC S9(3)V9(4).
005500     05  IS-AMPLIFICATION           PIC X(05).
005600         88  AMPLIFICATION-FLAGGED        VALUE "TRUE ".
005700     05  IS-POLARITY-SWITCH         PIC X(05).
005800         88  POLARITY-SWITCHED             VALUE "TRUE ".
005900     05  PROGRESSION-SLOPE          PIC S9(3)V9(4).
006000     05  CORRELATION-PATTERN        PIC X(20).
006100     05  CONFIDENCE-SCORE           PIC 9V9(4).
006200     05  UNCERTAINTY                PIC 9V9(4).
006300     05  PAIR-RATIONALE-IN          PIC X(80).
006400     05  MODEL-VERSION              PIC X(12).
006500     05  PROCESSING-TIMESTAMP       PIC X(20).
006600     05  IS-STATISTICALLY-SOUND     PIC X(05).
006700         88  UPSTREAM-SOUND                VALUE "TRUE ".
006800     05  FILLER                     PIC X(37).
006900******************************************************************
007000*  ALTERNATE VIEW OF THE SAME 01-LEVEL FOR THE END-OF-FILE       *
007100*  TRAILER RECORD - RECORD COUNT ONLY, REST OF RECORD IS FILLER  *
007200******************************************************************
007300 01  BIOMARKER-PAIR-TRAILER REDEFINES BIOMARKER-PAIR-REC.
007400     05  TRLR-RECORD-TYPE           PIC X(01).
007500     05  TRLR-RECORD-COUNT          PIC 9(09).
007600     05  FILLER                     PIC X(390).
