000100******************************************************************
000200*REMARKS.
000300*     ONE RECORD WRITTEN TO DDS0001.SUMOUT AT THE END OF EVERY
000400*     PAIR REVIEW RUN - THE PROFILE USED, THE RUN'S CONTROL
000500*     COUNTS, THE GREEN/AMBER/RED BREAKDOWN AND THE MEAN/MEDIAN
000600*     COMPOSITE SCORE ACROSS ALL PASSED PAIRS.  WRITTEN BY
000700*     PAIRRPT AFTER IT HAS READ DETOUT, FAILOUT AND QUALOUT IN
000800*     FULL.
000900*
001000*     CHANGE LOG
001100*     ----------
001200*     01/23/88  JAS  ORIGINAL RECORD LAYOUT
001300*     09/08/98  TGD  Y2K - SUM-RUN-TIMESTAMP CARRIES A 4-DIGIT
001400*                    YEAR
001500*     08/17/13  RFM  ADDED SUM-MEDIAN-COMPOSITE ALONGSIDE THE
001600*                    EXISTING MEAN, PER REQUEST #5102
001700******************************************************************
001800 01  SUMMARY-REC.
001900     05  SUM-RUN-TIMESTAMP          PIC X(20).
002000     05  SUM-PROFILE-NAME           PIC X(12).
002100     05  SUM-TOTAL-PAIRS-READ       PIC 9(07).
002200     05  SUM-PAIRS-PASSED           PIC 9(07).
002300     05  SUM-PAIRS-FAILED           PIC 9(07).
002400     05  SUM-GREEN-COUNT            PIC 9(07).
002500     05  SUM-AMBER-COUNT            PIC 9(07).
002600     05  SUM-RED-COUNT              PIC 9(07).
002700     05  SUM-MEAN-COMPOSITE         PIC 9V9(4).
002800     05  SUM-MEDIAN-COMPOSITE       PIC 9V9(4).
002900     05  FILLER                     PIC X(16).
003000 
003100******************************************************************
003200*  ALTERNATE VIEW - THE GREEN/AMBER/RED COUNTS LAID OVER AS A   *
003300*  THREE-ROW TABLE SO 790-WRITE-FINAL-TOTALS CAN LOOP THE       *
003400*  CLASSIFICATION-COUNTS-MUST-SUM-TO-PAIRS-PASSED CHECK         *
003500******************************************************************
003600 01  SUMMARY-CLASS-COUNTS REDEFINES SUMMARY-REC.
003700     05  FILLER                     PIC X(53).
003800     05  SCC-CLASS-COUNT OCCURS 3 TIMES
003900                                    PIC 9(07).
004000     05  FILLER                     PIC X(26).
