000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAIRRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 10/02/08.
000600 DATE-COMPILED. 10/02/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE NIGHTLY PAIR-REVIEW RUN
001300*          REPORT.  IT READS THE DETAIL (DETOUT), FAILED-ROWS
001400*          (FAILOUT) AND QUALITY-ISSUE (QUALOUT) FILES WRITTEN
001500*          BY PAIREDIT/PAIRRATN AND PRODUCES:
001600*
001700*          - A PRINTED REPORT (PAGE HEADER WITH THE PROFILE AND
001800*            ITS THRESHOLDS, A DETAIL LINE PER SCORED PAIR, A
001900*            QUALITY-ISSUE SECTION, AND FINAL TOTALS INCLUDING
002000*            THE MEAN AND MEDIAN COMPOSITE SCORE);
002100*
002200*          - SUMOUT, ONE SUMMARY RECORD CARRYING THE RUN'S
002300*            CONTROL COUNTS AND CLASSIFICATION BREAKDOWN;
002400*
002500*          - FLAGOUT, ONE RATIONALE SECTION FOR EVERY PAIR THAT
002600*            FAILED EDITS OR PASSED BUT DID NOT CLASSIFY GREEN.
002700*
002800*          A RUN-CONTROL ROW IS ALSO LOGGED TO DDS0001.RUN_
002900*          CONTROL FOR THE NIGHTLY OPERATIONS REPORT.
003000*
003100******************************************************************
003200 
003300        INPUT FILE (PASSED)    -   DDS0001.DETOUT
003400 
003500        INPUT FILE (FAILED)    -   DDS0001.FAILOUT
003600 
003700        INPUT FILE (ISSUES)    -   DDS0001.QUALOUT
003800 
003900        PRINTED REPORT          -   DDS0001.PRTOUT
004000 
004100        OUTPUT FILE (SUMMARY)   -   DDS0001.SUMOUT
004200 
004300        OUTPUT FILE (FLAGGED)   -   DDS0001.FLAGOUT
004400 
004500        DUMP FILE               -   SYSOUT
004600 
004700******************************************************************
004800*     CHANGE LOG
004900*     ----------
005000*     10/02/08  JAS  ORIGINAL PROGRAM, ADAPTED FROM PATLIST FOR
005100*                    THE SEPSIS BIOMARKER PAIR REVIEW CHAIN
005200*     11/02/09  JAS  FLAGGED SECTION NOW CARRIES BOTH GENE NAMES
005300*                    IN THE HEADING LINE TO MATCH PAIREDIT/PAIRRATN
005400*     09/08/98  TGD  Y2K - WS-DATE NOW CARRIES A 4-DIGIT YEAR
005500*     03/19/12  RFM  MEDIAN COMPOSITE ADDED TO FINAL TOTALS AND TO
005600*                    SUMOUT PER REQUEST #5102 - NO SORT UTILITY IS
005700*                    AVAILABLE IN THIS SHOP'S JCL FOR THIS JOB, SO
005800*                    THE COMPOSITE SCORES ARE SORTED IN STORAGE
005900*     08/17/13  RFM  RUN-CONTROL ROW NOW LOGGED TO DDS0001.RUN_
006000*                    CONTROL AT END OF JOB FOR THE NIGHTLY OPS
006100*                    REPORT
006200*     05/21/14  CLH  FLAGGED SECTION NOW INCLUDES FAILED PAIRS AS
006300*                    WELL AS NON-GREEN PASSED PAIRS - QUALITY
006400*                    REVIEWERS WERE HAVING TO OPEN FAILOUT BY HAND
006500*     06/17/15  CLH  DETOUT/FAILOUT RECORD WIDTH CHANGED FROM 581
006600*                    TO 826 TO MATCH THE WIDENED PAIRSCOR COPYBOOK,
006700*                    PER REQUEST #5481
006800******************************************************************
006900 
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200 
008300     SELECT DETOUT
008400     ASSIGN TO UT-S-DETOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700 
008800     SELECT FAILOUT
008900     ASSIGN TO UT-S-FAILOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200 
009300     SELECT QUALOUT
009400     ASSIGN TO UT-S-QUALOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700 
009800     SELECT PRTOUT
009900     ASSIGN TO UT-S-PRTOUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200 
010300     SELECT SUMOUT
010400     ASSIGN TO UT-S-SUMOUT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700 
010800     SELECT FLAGOUT
010900     ASSIGN TO UT-S-FLAGOUT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200 
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(130).
012200 
012300****** PASSED PAIRS, SCORED AND RATIONALE-STAMPED BY PAIRRATN
012400 FD  DETOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 826 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SCORED-PAIR-REC-DET-IN.
013000 01  SCORED-PAIR-REC-DET-IN PIC X(826).
013100 
013200****** FAILED PAIRS, RATIONALE-STAMPED ONLY WHEN PAIRRATN WAS
013300****** RUN WITH RUNC-INCLUDE-FAILED SET TO "Y"
013400 FD  FAILOUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 826 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS SCORED-PAIR-REC-FAIL-IN.
014000 01  SCORED-PAIR-REC-FAIL-IN PIC X(826).
014100 
014200 FD  QUALOUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 225 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS QUALITY-ISSUE-REC-IN.
014800 01  QUALITY-ISSUE-REC-IN PIC X(225).
014900 
015000 FD  PRTOUT
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS PRT-REC.
015600 01  PRT-REC  PIC X(132).
015700 
015800 FD  SUMOUT
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 100 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS SUM-REC-OUT.
016400 01  SUM-REC-OUT  PIC X(100).
016500 
016600 FD  FLAGOUT
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 132 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS FLAG-REC.
017200 01  FLAG-REC  PIC X(132).
017300 
017400 WORKING-STORAGE SECTION.
017500 
017600 01  FILE-STATUS-CODES.
017700     05  OFCODE                  PIC X(2).
017800         88 CODE-WRITE    VALUE SPACES.
017900     05  FILLER                  PIC X(08) VALUE SPACES.
018000 
018100** SCORED RECORD LAYOUT SHARED WITH PAIREDIT/PAIRRATN
018200 COPY PAIRSCOR.
018300 
018400** QUALITY-ISSUE LOG RECORD LAYOUT
018500 COPY QISSUE.
018600 
018700** RUN SUMMARY RECORD LAYOUT (SUMOUT)
018800 COPY PAIRSUM.
018900 
019000** THRESHOLD-PROFILE RECORD LAYOUT (SEE PROFSEL)
019100 COPY PROFILE.
019200 
019300** RUN-CONTROL DCLGEN - ONE ROW LOGGED PER RUN AT 860-WRITE-
019400** RUN-CONTROL, BELOW
019500 COPY RUNCTL.
019600 
019700** SHOP-STANDARD ABEND/DUMP RECORD
019800 COPY ABENDREC.
019900 
020000 EXEC SQL
020100     INCLUDE SQLCA
020200 END-EXEC.
020300 
020400 01  WS-DATE-FIELDS.
020500     05 WS-DATE                   PIC 9(8).
020600******************************************************************
020700*  ALTERNATE VIEW - RUN DATE BROKEN INTO CCYY/MM/DD FOR THE      *
020800*  PRINTED PAGE HEADER (SEE 700-WRITE-PAGE-HDR)                  *
020900******************************************************************
021000 01  WS-DATE-PARTS REDEFINES WS-DATE-FIELDS.
021100     05 WS-DATE-CCYY              PIC 9(4).
021200     05 WS-DATE-MM                PIC 9(2).
021300     05 WS-DATE-DD                PIC 9(2).
021400 
021500 77  WS-TIME                      PIC 9(6).
021600 
021700 01  WS-RUN-PARMS.
021800******** IN PRODUCTION JCL THIS CARD IS SUPPLIED BY A ONE-LINE
021900******** SYSIN PARM; DEFAULTED HERE TO "BALANCED" TO MATCH
022000******** PAIREDIT'S OWN DEFAULT WHEN NO PARM IS PASSED
022100     05 WS-RUN-PROFILE-NAME      PIC X(12) VALUE "BALANCED".
022200     05 FILLER                   PIC X(08) VALUE SPACES.
022300 
022400 01  FLAGS-AND-SWITCHES.
022500     05 MORE-DETOUT-SW           PIC X(01) VALUE "Y".
022600         88 NO-MORE-DETOUT-RECS      VALUE "N".
022700     05 MORE-FAILOUT-SW          PIC X(01) VALUE "Y".
022800         88 NO-MORE-FAILOUT-RECS     VALUE "N".
022900     05 MORE-QUALOUT-SW          PIC X(01) VALUE "Y".
023000         88 NO-MORE-QUALOUT-RECS     VALUE "N".
023100     05 FILLER                   PIC X(05) VALUE SPACES.
023200 
023300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023400     05 RECORDS-READ             PIC 9(7) COMP.
023500     05 RECORDS-PASSED           PIC 9(7) COMP.
023600     05 RECORDS-FAILED           PIC 9(7) COMP.
023700     05 WS-GREEN-COUNT           PIC 9(7) COMP.
023800     05 WS-AMBER-COUNT           PIC 9(7) COMP.
023900     05 WS-RED-COUNT             PIC 9(7) COMP.
024000     05 WS-FLAGGED-COUNT         PIC 9(7) COMP.
024100     05 WS-QUALITY-LINES         PIC 9(7) COMP.
024200     05 WS-PAGES                 PIC 9(4) COMP.
024300     05 WS-LINES                 PIC 9(4) COMP.
024400     05 WS-COMPOSITE-COUNT       PIC 9(4) COMP.
024500     05 FILLER                   PIC X(08) VALUE SPACES.
024600 
024700 01  WS-COMPOSITE-WORK-AREAS.
024800     05 WS-COMPOSITE-SUM         PIC S9(7)V9(4) COMP-3.
024900     05 WS-MEAN-COMPOSITE        PIC 9V9(4) COMP-3.
025000     05 WS-MEDIAN-COMPOSITE      PIC 9V9(4) COMP-3.
025100     05 WS-EFFECT-ROUNDED        PIC S999V99 COMP-3.
025200     05 WS-SORT-I                PIC 9(4) COMP.
025300     05 WS-SORT-J                PIC 9(4) COMP.
025400     05 WS-SORT-LIMIT            PIC 9(4) COMP.
025500     05 WS-SORT-HALF             PIC 9(4) COMP.
025600     05 WS-SORT-REM              PIC 9(4) COMP.
025700     05 WS-SORT-MID              PIC 9(4) COMP.
025800     05 WS-SORT-HOLD             PIC 9V9(4) COMP-3.
025900     05 FILLER                   PIC X(08) VALUE SPACES.
026000 
026100******************************************************************
026200*  ALTERNATE VIEW - THE ROUNDED-EFFECT WORK FIELD LAID OVER AS A *
026300*  PLAIN DISPLAY FIELD FOR THE ONE-LINE SYSOUT TRACE TAKEN WHEN  *
026400*  BENCH-TESTING A DETAIL-LINE LAYOUT CHANGE                     *
026500******************************************************************
026600 01  WS-EFFECT-ROUNDED-DISPLAY REDEFINES WS-EFFECT-ROUNDED
026700                               PIC S9(5).
026800 
026900 77  WS-COMPOSITE-TABLE-MAX       PIC 9(4) COMP VALUE 2000.
027000 
027100******************************************************************
027200*  COMPOSITE-SCORE SAMPLE TABLE - LOADED FROM DETOUT AS EACH     *
027300*  PASSED PAIR IS READ, SORTED IN STORAGE AT 450-SORT-COMPOSITE- *
027400*  TABLE (NO SORT UTILITY IS STEPPED FOR THIS JOB) SO 460-FIND-  *
027500*  MEDIAN CAN LOCATE THE MIDDLE VALUE(S)                         *
027600******************************************************************
027700 01  WS-COMPOSITE-TABLE.
027800     05 WS-COMPOSITE-ENTRY OCCURS 2000 TIMES
027900                               PIC 9V9(4) COMP-3.
028000     05 FILLER                  PIC X(08) VALUE SPACES.
028100 
028200 01  WS-HDR-REC.
028300     05  FILLER                  PIC X(01) VALUE SPACE.
028400     05  FILLER                  PIC X(30) VALUE
028500         "SEPSIS BIOMARKER PAIR REVIEW".
028600     05  FILLER                  PIC X(04) VALUE SPACES.
028700     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
028800     05  HDR-RUN-DATE.
028900         10  HDR-RUN-CCYY        PIC 9(4).
029000         10  FILLER              PIC X(1) VALUE "-".
029100         10  HDR-RUN-MM          PIC 9(2).
029200         10  FILLER              PIC X(1) VALUE "-".
029300         10  HDR-RUN-DD          PIC 9(2).
029400     05  FILLER                  PIC X(04) VALUE SPACES.
029500     05  FILLER                  PIC X(09) VALUE "PROFILE: ".
029600     05  HDR-PROFILE-NAME        PIC X(12).
029700     05  FILLER                  PIC X(06) VALUE SPACES.
029800     05  FILLER                  PIC X(06) VALUE "PAGE: ".
029900     05  HDR-PAGE-NBR            PIC ZZ9.
030000     05  FILLER                  PIC X(40) VALUE SPACES.
030100 
030200 01  WS-HDR-THRESH-LINE.
030300     05  FILLER                  PIC X(01) VALUE SPACE.
030400     05  FILLER                  PIC X(18) VALUE
030500         "GREEN THRESHOLD: ".
030600     05  HDR-GREEN-THRESH        PIC 9.9(4).
030700     05  FILLER                  PIC X(04) VALUE SPACES.
030800     05  FILLER                  PIC X(18) VALUE
030900         "AMBER THRESHOLD: ".
031000     05  HDR-AMBER-THRESH        PIC 9.9(4).
031100     05  FILLER                  PIC X(04) VALUE SPACES.
031200     05  FILLER                  PIC X(13) VALUE "MAX P-VALUE: ".
031300     05  HDR-MAX-P-VALUE         PIC 9.9(4).
031400     05  FILLER                  PIC X(04) VALUE SPACES.
031500     05  FILLER                  PIC X(14) VALUE "MIN STUDIES: ".
031600     05  HDR-MIN-STUDIES         PIC ZZ9.
031700     05  FILLER                  PIC X(52) VALUE SPACES.
031800 
031900 01  WS-COLM-HDR-REC.
032000     05  FILLER            PIC X(21) VALUE "PAIR ID".
032100     05  FILLER            PIC X(13) VALUE "GENE A".
032200     05  FILLER            PIC X(13) VALUE "GENE B".
032300     05  FILLER            PIC X(09) VALUE "P-SS".
032400     05  FILLER            PIC X(07) VALUE "I2".
032500     05  FILLER            PIC X(09) VALUE "EFFECT".
032600     05  FILLER            PIC X(07) VALUE "POWER".
032700     05  FILLER            PIC X(07) VALUE "STATSC".
032800     05  FILLER            PIC X(07) VALUE "BIOSC".
032900     05  FILLER            PIC X(07) VALUE "COMPST".
033000     05  FILLER            PIC X(12) VALUE "CLASS".
033100     05  FILLER            PIC X(13) VALUE SPACES.
033200 
033300 01  WS-DETAIL-LINE.
033400     05  DTL-PAIR-ID             PIC X(20).
033500     05  FILLER                  PIC X(01) VALUE SPACE.
033600     05  DTL-GENE-A              PIC X(12).
033700     05  FILLER                  PIC X(01) VALUE SPACE.
033800     05  DTL-GENE-B              PIC X(12).
033900     05  FILLER                  PIC X(01) VALUE SPACE.
034000     05  DTL-P-SS                PIC 9.9(6).
034100     05  FILLER                  PIC X(01) VALUE SPACE.
034200     05  DTL-I2                  PIC 999.99.
034300     05  FILLER                  PIC X(01) VALUE SPACE.
034400     05  DTL-EFFECT              PIC -999.99.
034500     05  FILLER                  PIC X(01) VALUE SPACE.
034600     05  DTL-POWER               PIC 9.9(4).
034700     05  FILLER                  PIC X(01) VALUE SPACE.
034800     05  DTL-STAT-SCORE          PIC 9.9(4).
034900     05  FILLER                  PIC X(01) VALUE SPACE.
035000     05  DTL-BIO-SCORE           PIC 9.9(4).
035100     05  FILLER                  PIC X(01) VALUE SPACE.
035200     05  DTL-COMPOSITE           PIC 9.9(4).
035300     05  FILLER                  PIC X(01) VALUE SPACE.
035400     05  DTL-CLASSIFICATION      PIC X(12).
035500     05  FILLER                  PIC X(20) VALUE SPACES.
035600 
035700 01  WS-QUALITY-HDR-LINE.
035800     05  FILLER                  PIC X(40) VALUE
035900         "QUALITY REVIEW ISSUES".
036000     05  FILLER                  PIC X(92) VALUE SPACES.
036100 
036200 01  WS-QUALITY-LINE.
036300     05  QL-PAIR-ID              PIC X(20).
036400     05  FILLER                  PIC X(02) VALUE SPACES.
036500     05  QL-ISSUE-TEXT           PIC X(108).
036600     05  FILLER                  PIC X(02) VALUE SPACES.
036700 
036800 01  WS-BLANK-LINE.
036900     05  FILLER                  PIC X(132) VALUE SPACES.
037000 
037100 01  WS-FLAG-HEADING-LINE.
037200     05  FLG-HEADING-TEXT        PIC X(120).
037300     05  FILLER                  PIC X(12) VALUE SPACES.
037400 
037500 01  WS-FLAG-META-LINE.
037600     05  FLG-META-TEXT           PIC X(120).
037700     05  FILLER                  PIC X(12) VALUE SPACES.
037800 
037900 01  WS-TOTALS-LINE-1.
038000     05  FILLER                  PIC X(20) VALUE
038100         "TOTAL PAIRS READ: ".
038200     05  TOT-PAIRS-READ          PIC Z,ZZZ,ZZ9.
038300     05  FILLER                  PIC X(06) VALUE SPACES.
038400     05  FILLER                  PIC X(16) VALUE
038500         "PAIRS PASSED: ".
038600     05  TOT-PAIRS-PASSED        PIC Z,ZZZ,ZZ9.
038700     05  FILLER                  PIC X(06) VALUE SPACES.
038800     05  FILLER                  PIC X(16) VALUE
038900         "PAIRS FAILED: ".
039000     05  TOT-PAIRS-FAILED        PIC Z,ZZZ,ZZ9.
039100     05  FILLER                  PIC X(47) VALUE SPACES.
039200 
039300 01  WS-TOTALS-LINE-2.
039400     05  FILLER                  PIC X(14) VALUE
039500         "GREEN COUNT: ".
039600     05  TOT-GREEN-COUNT         PIC Z,ZZZ,ZZ9.
039700     05  FILLER                  PIC X(06) VALUE SPACES.
039800     05  FILLER                  PIC X(14) VALUE
039900         "AMBER COUNT: ".
040000     05  TOT-AMBER-COUNT         PIC Z,ZZZ,ZZ9.
040100     05  FILLER                  PIC X(06) VALUE SPACES.
040200     05  FILLER                  PIC X(12) VALUE
040300         "RED COUNT: ".
040400     05  TOT-RED-COUNT           PIC Z,ZZZ,ZZ9.
040500     05  FILLER                  PIC X(49) VALUE SPACES.
040600 
040700 01  WS-TOTALS-LINE-3.
040800     05  FILLER                  PIC X(18) VALUE
040900         "MEAN COMPOSITE: ".
041000     05  TOT-MEAN-COMPOSITE      PIC 9.9(4).
041100     05  FILLER                  PIC X(06) VALUE SPACES.
041200     05  FILLER                  PIC X(20) VALUE
041300         "MEDIAN COMPOSITE: ".
041400     05  TOT-MEDIAN-COMPOSITE    PIC 9.9(4).
041500     05  FILLER                  PIC X(81) VALUE SPACES.
041600 
041700 PROCEDURE DIVISION.
041800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041900     PERFORM 100-MAINLINE THRU 100-EXIT
042000             UNTIL NO-MORE-DETOUT-RECS.
042100     PERFORM 200-FAILOUT-MAINLINE THRU 200-EXIT
042200             UNTIL NO-MORE-FAILOUT-RECS.
042300     PERFORM 300-QUALOUT-MAINLINE THRU 300-EXIT
042400             UNTIL NO-MORE-QUALOUT-RECS.
042500     PERFORM 400-COMPUTE-FINAL-TOTALS THRU 400-EXIT.
042600     PERFORM 930-WRITE-FINAL-TOTALS THRU 930-EXIT.
042700     PERFORM 860-WRITE-RUN-CONTROL THRU 860-EXIT.
042800     PERFORM 999-CLEANUP THRU 999-EXIT.
042900     MOVE +0 TO RETURN-CODE.
043000     GOBACK.
043100 
043200 000-HOUSEKEEPING.
043300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043400     DISPLAY "******** BEGIN JOB PAIRRPT ********".
043500     ACCEPT  WS-DATE FROM DATE YYYYMMDD.
043600     ACCEPT  WS-TIME FROM TIME.
043700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
043800                WS-COMPOSITE-WORK-AREAS,
043900                WS-COMPOSITE-TABLE.
044000     MOVE ZERO TO WS-PAGES.
044100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044200     PERFORM 050-GET-PROFILE-THRESHOLDS THRU 050-EXIT.
044300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
044500     PERFORM 900-READ-DETOUT THRU 900-EXIT.
044600     PERFORM 910-READ-FAILOUT THRU 910-EXIT.
044700     PERFORM 920-READ-QUALOUT THRU 920-EXIT.
044800 000-EXIT.
044900     EXIT.
045000 
045100 050-GET-PROFILE-THRESHOLDS.
045200     MOVE "050-GET-PROFILE-THRESHOLDS" TO PARA-NAME.
045300     MOVE SPACES TO DCLTHRESHOLD-PROFILE.
045400     EXEC SQL
045500         SELECT MAX_P_VALUE, MAX_HETEROGENEITY, MIN_STUDIES,
045600                MIN_EFFECT_SIZE, MIN_POWER_SCORE,
045700                WEIGHT_STATISTICAL, WEIGHT_BIOLOGICAL,
045800                GREEN_THRESHOLD, AMBER_THRESHOLD
045900         INTO
046000          :PRF-MAX-P-VALUE        ,
046100          :PRF-MAX-HETEROGENEITY  ,
046200          :PRF-MIN-STUDIES        ,
046300          :PRF-MIN-EFFECT-SIZE    ,
046400          :PRF-MIN-POWER-SCORE    ,
046500          :PRF-WEIGHT-STATISTICAL ,
046600          :PRF-WEIGHT-BIOLOGICAL  ,
046700          :PRF-GREEN-THRESHOLD    ,
046800          :PRF-AMBER-THRESHOLD
046900         FROM DDS0001.THRESHOLD_PROFILE
047000         WHERE PROFILE_NAME = :WS-RUN-PROFILE-NAME
047100     END-EXEC.
047200******** A DISCONNECTED BENCH RUN WITH NO DB2 SUBSYSTEM PRINTS
047300******** ZERO THRESHOLDS RATHER THAN ABENDING - THE REPORT IS
047400******** INFORMATIONAL, NOT A CONTROL DOCUMENT
047500     MOVE WS-RUN-PROFILE-NAME TO PRF-PROFILE-NAME.
047600 050-EXIT.
047700     EXIT.
047800 
047900 100-MAINLINE.
048000     MOVE "100-MAINLINE" TO PARA-NAME.
048100     ADD 1 TO RECORDS-READ.
048200     ADD 1 TO RECORDS-PASSED.
048300     PERFORM 740-WRITE-PAIR-DETAIL THRU 740-EXIT.
048400     PERFORM 742-ACCUMULATE-DETOUT-TOTALS THRU 742-EXIT.
048500     IF NOT SCR-CLASS-GREEN
048600         PERFORM 745-WRITE-FLAGGED-SECTION THRU 745-EXIT.
048700     PERFORM 900-READ-DETOUT THRU 900-EXIT.
048800 100-EXIT.
048900     EXIT.
049000 
049100 200-FAILOUT-MAINLINE.
049200     MOVE "200-FAILOUT-MAINLINE" TO PARA-NAME.
049300     ADD 1 TO RECORDS-READ.
049400     ADD 1 TO RECORDS-FAILED.
049500     PERFORM 745-WRITE-FLAGGED-SECTION THRU 745-EXIT.
049600     PERFORM 910-READ-FAILOUT THRU 910-EXIT.
049700 200-EXIT.
049800     EXIT.
049900 
050000 300-QUALOUT-MAINLINE.
050100     MOVE "300-QUALOUT-MAINLINE" TO PARA-NAME.
050200     IF WS-QUALITY-LINES = ZERO
050300         PERFORM 760-WRITE-QUALITY-HDR THRU 760-EXIT.
050400     ADD 1 TO WS-QUALITY-LINES.
050500     PERFORM 765-WRITE-QUALITY-LINE THRU 765-EXIT.
050600     PERFORM 920-READ-QUALOUT THRU 920-EXIT.
050700 300-EXIT.
050800     EXIT.
050900 
051000 400-COMPUTE-FINAL-TOTALS.
051100     MOVE "400-COMPUTE-FINAL-TOTALS" TO PARA-NAME.
051200     PERFORM 450-SORT-COMPOSITE-TABLE THRU 450-EXIT.
051300     IF RECORDS-PASSED = ZERO
051400         MOVE ZERO TO WS-MEAN-COMPOSITE, WS-MEDIAN-COMPOSITE
051500     ELSE
051600         COMPUTE WS-MEAN-COMPOSITE ROUNDED =
051700             WS-COMPOSITE-SUM / RECORDS-PASSED
051800         PERFORM 460-FIND-MEDIAN THRU 460-EXIT.
051900 400-EXIT.
052000     EXIT.
052100 
052200******** IN-STORAGE ASCENDING SORT OF THE COMPOSITE-SCORE SAMPLE
052300******** TABLE - THIS SHOP'S JCL DOES NOT STEP A SORT UTILITY
052400******** FOR THIS JOB, SO THE TABLE IS SORTED HERE INSTEAD
052500 450-SORT-COMPOSITE-TABLE.
052600     MOVE "450-SORT-COMPOSITE-TABLE" TO PARA-NAME.
052700     PERFORM 452-SORT-OUTER-PASS THRU 452-EXIT
052800         VARYING WS-SORT-I FROM 1 BY 1
052900         UNTIL WS-SORT-I NOT LESS THAN WS-COMPOSITE-COUNT.
053000 450-EXIT.
053100     EXIT.
053200 
053300 452-SORT-OUTER-PASS.
053400     COMPUTE WS-SORT-LIMIT = WS-COMPOSITE-COUNT - WS-SORT-I.
053500     PERFORM 454-SORT-INNER-COMPARE THRU 454-EXIT
053600         VARYING WS-SORT-J FROM 1 BY 1
053700         UNTIL WS-SORT-J > WS-SORT-LIMIT.
053800 452-EXIT.
053900     EXIT.
054000 
054100 454-SORT-INNER-COMPARE.
054200     IF WS-COMPOSITE-ENTRY(WS-SORT-J) >
054300        WS-COMPOSITE-ENTRY(WS-SORT-J + 1)
054400         MOVE WS-COMPOSITE-ENTRY(WS-SORT-J)     TO WS-SORT-HOLD
054500         MOVE WS-COMPOSITE-ENTRY(WS-SORT-J + 1) TO
054600                              WS-COMPOSITE-ENTRY(WS-SORT-J)
054700         MOVE WS-SORT-HOLD TO
054800                              WS-COMPOSITE-ENTRY(WS-SORT-J + 1).
054900 454-EXIT.
055000     EXIT.
055100 
055200 460-FIND-MEDIAN.
055300     MOVE "460-FIND-MEDIAN" TO PARA-NAME.
055400     DIVIDE WS-COMPOSITE-COUNT BY 2 GIVING WS-SORT-HALF
055500         REMAINDER WS-SORT-REM.
055600     IF WS-SORT-REM = 1
055700         COMPUTE WS-SORT-MID = WS-SORT-HALF + 1
055800         MOVE WS-COMPOSITE-ENTRY(WS-SORT-MID)
055900                              TO WS-MEDIAN-COMPOSITE
056000     ELSE
056100         COMPUTE WS-MEDIAN-COMPOSITE ROUNDED =
056200             (WS-COMPOSITE-ENTRY(WS-SORT-HALF) +
056300              WS-COMPOSITE-ENTRY(WS-SORT-HALF + 1)) / 2.
056400 460-EXIT.
056500     EXIT.
056600 
056700 600-PAGE-BREAK.
056800     WRITE PRT-REC FROM WS-BLANK-LINE.
056900     WRITE PRT-REC FROM WS-BLANK-LINE.
057000 600-EXIT.
057100     EXIT.
057200 
057300 700-WRITE-PAGE-HDR.
057400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
057500     ADD 1 TO WS-PAGES.
057600     MOVE WS-DATE-CCYY TO HDR-RUN-CCYY.
057700     MOVE WS-DATE-MM TO HDR-RUN-MM.
057800     MOVE WS-DATE-DD TO HDR-RUN-DD.
057900     MOVE WS-RUN-PROFILE-NAME TO HDR-PROFILE-NAME.
058000     MOVE WS-PAGES TO HDR-PAGE-NBR.
058100     MOVE PRF-GREEN-THRESHOLD TO HDR-GREEN-THRESH.
058200     MOVE PRF-AMBER-THRESHOLD TO HDR-AMBER-THRESH.
058300     MOVE PRF-MAX-P-VALUE TO HDR-MAX-P-VALUE.
058400     MOVE PRF-MIN-STUDIES TO HDR-MIN-STUDIES.
058500     WRITE PRT-REC FROM WS-HDR-REC
058600         AFTER ADVANCING TOP-OF-FORM.
058700     WRITE PRT-REC FROM WS-HDR-THRESH-LINE
058800         AFTER ADVANCING 1.
058900     WRITE PRT-REC FROM WS-BLANK-LINE
059000         AFTER ADVANCING 1.
059100     MOVE ZERO TO WS-LINES.
059200 700-EXIT.
059300     EXIT.
059400 
059500 720-WRITE-COLM-HDR.
059600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
059700     WRITE PRT-REC FROM WS-COLM-HDR-REC
059800         AFTER ADVANCING 1.
059900     ADD 1 TO WS-LINES.
060000 720-EXIT.
060100     EXIT.
060200 
060300 740-WRITE-PAIR-DETAIL.
060400     MOVE "740-WRITE-PAIR-DETAIL" TO PARA-NAME.
060500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060600     MOVE SCR-PAIR-ID TO DTL-PAIR-ID.
060700     MOVE SCR-GENE-A-NAME TO DTL-GENE-A.
060800     MOVE SCR-GENE-B-NAME TO DTL-GENE-B.
060900     MOVE SCR-P-SS TO DTL-P-SS.
061000     MOVE SCR-DZ-SS-I2 TO DTL-I2.
061100     COMPUTE WS-EFFECT-ROUNDED ROUNDED = SCR-DZ-SS-MEAN.
061200     MOVE WS-EFFECT-ROUNDED TO DTL-EFFECT.
061300     MOVE SCR-POWER-SCORE TO DTL-POWER.
061400     MOVE SCR-STATISTICAL-SCORE TO DTL-STAT-SCORE.
061500     MOVE SCR-BIOLOGICAL-SCORE TO DTL-BIO-SCORE.
061600     MOVE SCR-COMPOSITE-SCORE TO DTL-COMPOSITE.
061700     MOVE SCR-CLASSIFICATION TO DTL-CLASSIFICATION.
061800     WRITE PRT-REC FROM WS-DETAIL-LINE
061900         AFTER ADVANCING 1.
062000     ADD 1 TO WS-LINES.
062100 740-EXIT.
062200     EXIT.
062300 
062400 742-ACCUMULATE-DETOUT-TOTALS.
062500     MOVE "742-ACCUMULATE-DETOUT-TOTALS" TO PARA-NAME.
062600     IF SCR-CLASS-GREEN
062700         ADD 1 TO WS-GREEN-COUNT
062800     ELSE
062900     IF SCR-CLASS-AMBER
063000         ADD 1 TO WS-AMBER-COUNT
063100     ELSE
063200         ADD 1 TO WS-RED-COUNT.
063300     ADD SCR-COMPOSITE-SCORE TO WS-COMPOSITE-SUM.
063400     IF WS-COMPOSITE-COUNT < WS-COMPOSITE-TABLE-MAX
063500         ADD 1 TO WS-COMPOSITE-COUNT
063600         MOVE SCR-COMPOSITE-SCORE
063700                      TO WS-COMPOSITE-ENTRY(WS-COMPOSITE-COUNT)
063800     ELSE
063900         DISPLAY "**** COMPOSITE SAMPLE TABLE FULL AT "
064000                 WS-COMPOSITE-TABLE-MAX
064100                 " - MEDIAN COMPUTED ON A PARTIAL SAMPLE".
064200 742-EXIT.
064300     EXIT.
064400 
064500 745-WRITE-FLAGGED-SECTION.
064600     MOVE "745-WRITE-FLAGGED-SECTION" TO PARA-NAME.
064700     ADD 1 TO WS-FLAGGED-COUNT.
064800     MOVE SPACES TO WS-FLAG-HEADING-LINE.
064900     STRING "FLAGGED RATIONALE - PAIR " DELIMITED BY SIZE
065000            SCR-PAIR-ID             DELIMITED BY SPACE
065100            " (" DELIMITED BY SIZE
065200            SCR-GENE-A-NAME         DELIMITED BY SPACE
065300            "/" DELIMITED BY SIZE
065400            SCR-GENE-B-NAME         DELIMITED BY SPACE
065500            ") STATUS " DELIMITED BY SIZE
065600            SCR-RECORD-STATUS       DELIMITED BY SIZE
065700            " CLASS " DELIMITED BY SIZE
065800            SCR-CLASSIFICATION      DELIMITED BY SPACE
065900        INTO FLG-HEADING-TEXT.
066000     WRITE FLAG-REC FROM WS-BLANK-LINE.
066100     WRITE FLAG-REC FROM WS-FLAG-HEADING-LINE.
066200     WRITE FLAG-REC FROM RTN-LINE-1.
066300     WRITE FLAG-REC FROM RTN-LINE-2.
066400     WRITE FLAG-REC FROM RTN-LINE-3.
066500     WRITE FLAG-REC FROM RTN-LINE-4.
066600     MOVE SPACES TO WS-FLAG-META-LINE.
066700     STRING "MODEL: " DELIMITED BY SIZE
066800            SCR-MODEL-VERSION       DELIMITED BY SPACE
066900            "  USED-API: N" DELIMITED BY SIZE
067000        INTO FLG-META-TEXT.
067100     WRITE FLAG-REC FROM WS-FLAG-META-LINE.
067200 745-EXIT.
067300     EXIT.
067400 
067500 760-WRITE-QUALITY-HDR.
067600     MOVE "760-WRITE-QUALITY-HDR" TO PARA-NAME.
067700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
067800     WRITE PRT-REC FROM WS-BLANK-LINE
067900         AFTER ADVANCING 1.
068000     WRITE PRT-REC FROM WS-QUALITY-HDR-LINE
068100         AFTER ADVANCING 1.
068200     ADD 2 TO WS-LINES.
068300 760-EXIT.
068400     EXIT.
068500 
068600 765-WRITE-QUALITY-LINE.
068700     MOVE "765-WRITE-QUALITY-LINE" TO PARA-NAME.
068800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
068900     MOVE QI-PAIR-ID TO QL-PAIR-ID.
069000     MOVE QI-ISSUE-TEXT(1:108) TO QL-ISSUE-TEXT.
069100     WRITE PRT-REC FROM WS-QUALITY-LINE
069200         AFTER ADVANCING 1.
069300     ADD 1 TO WS-LINES.
069400 765-EXIT.
069500     EXIT.
069600 
069700 790-CHECK-PAGINATION.
069800     IF WS-LINES > 55
069900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
070000         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
070100 790-EXIT.
070200     EXIT.
070300 
070400 800-OPEN-FILES.
070500     MOVE "800-OPEN-FILES" TO PARA-NAME.
070600     OPEN INPUT DETOUT, FAILOUT, QUALOUT.
070700     OPEN OUTPUT SYSOUT, PRTOUT, SUMOUT, FLAGOUT.
070800 800-EXIT.
070900     EXIT.
071000 
071100 850-CLOSE-FILES.
071200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
071300     CLOSE DETOUT, FAILOUT, QUALOUT,
071400           SYSOUT, PRTOUT, SUMOUT, FLAGOUT.
071500 850-EXIT.
071600     EXIT.
071700 
071800******** ONE ROW LOGGED TO DDS0001.RUN_CONTROL PER RUN, FOR THE
071900******** NIGHTLY OPERATIONS REPORT
072000 860-WRITE-RUN-CONTROL.
072100     MOVE "860-WRITE-RUN-CONTROL" TO PARA-NAME.
072200     MOVE SPACES TO DCLRUN-CONTROL.
072300     STRING WS-DATE DELIMITED BY SIZE
072400            WS-TIME DELIMITED BY SIZE
072500        INTO RUNC-TIMESTAMP.
072600     MOVE WS-RUN-PROFILE-NAME TO RUNC-PROFILE-NAME.
072700     MOVE "DDS0001.DETOUT/FAILOUT" TO RUNC-INPUT-FILE-NAME.
072800     MOVE "DDS0001.SUMOUT/FLAGOUT" TO RUNC-OUTPUT-FILE-NAME.
072900     MOVE "Y" TO RUNC-INCLUDE-FAILED.
073000     MOVE ZERO TO RUNC-BATCH-SIZE.
073100     MOVE RECORDS-READ TO RUNC-PAIRS-READ.
073200     MOVE RECORDS-FAILED TO RUNC-PAIRS-FAILED.
073300     MOVE WS-FLAGGED-COUNT TO RUNC-RATIONALES-WRITTEN.
073400     EXEC SQL
073500         INSERT INTO DDS0001.RUN_CONTROL
073600             ( RUN_TIMESTAMP, RUN_PROFILE_NAME,
073700               RUN_INPUT_FILE_NAME, RUN_OUTPUT_FILE_NAME,
073800               RUN_INCLUDE_FAILED, RUN_BATCH_SIZE,
073900               RUN_PAIRS_READ, RUN_PAIRS_FAILED,
074000               RUN_RATIONALES_WRITTEN )
074100         VALUES
074200             ( :RUNC-TIMESTAMP, :RUNC-PROFILE-NAME,
074300               :RUNC-INPUT-FILE-NAME, :RUNC-OUTPUT-FILE-NAME,
074400               :RUNC-INCLUDE-FAILED, :RUNC-BATCH-SIZE,
074500               :RUNC-PAIRS-READ, :RUNC-PAIRS-FAILED,
074600               :RUNC-RATIONALES-WRITTEN )
074700     END-EXEC.
074800******** A DISCONNECTED BENCH RUN WITH NO DB2 SUBSYSTEM SIMPLY
074900******** SKIPS THE LOG ROW - IT HAS NO BEARING ON THE OUTPUT
075000******** FILES, WHICH ARE ALREADY WRITTEN BY THIS POINT
075100 860-EXIT.
075200     EXIT.
075300 
075400 900-READ-DETOUT.
075500     MOVE "900-READ-DETOUT" TO PARA-NAME.
075600     READ DETOUT INTO SCORED-PAIR-REC
075700         AT END
075800             MOVE "N" TO MORE-DETOUT-SW.
075900 900-EXIT.
076000     EXIT.
076100 
076200 910-READ-FAILOUT.
076300     MOVE "910-READ-FAILOUT" TO PARA-NAME.
076400     READ FAILOUT INTO SCORED-PAIR-REC
076500         AT END
076600             MOVE "N" TO MORE-FAILOUT-SW.
076700 910-EXIT.
076800     EXIT.
076900 
077000 920-READ-QUALOUT.
077100     MOVE "920-READ-QUALOUT" TO PARA-NAME.
077200     READ QUALOUT INTO QUALITY-ISSUE-REC
077300         AT END
077400             MOVE "N" TO MORE-QUALOUT-SW.
077500 920-EXIT.
077600     EXIT.
077700 
077800 930-WRITE-FINAL-TOTALS.
077900     MOVE "930-WRITE-FINAL-TOTALS" TO PARA-NAME.
078000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
078100     WRITE PRT-REC FROM WS-BLANK-LINE
078200         AFTER ADVANCING 1.
078300     MOVE RECORDS-READ TO TOT-PAIRS-READ.
078400     MOVE RECORDS-PASSED TO TOT-PAIRS-PASSED.
078500     MOVE RECORDS-FAILED TO TOT-PAIRS-FAILED.
078600     WRITE PRT-REC FROM WS-TOTALS-LINE-1
078700         AFTER ADVANCING 1.
078800     MOVE WS-GREEN-COUNT TO TOT-GREEN-COUNT.
078900     MOVE WS-AMBER-COUNT TO TOT-AMBER-COUNT.
079000     MOVE WS-RED-COUNT TO TOT-RED-COUNT.
079100     WRITE PRT-REC FROM WS-TOTALS-LINE-2
079200         AFTER ADVANCING 1.
079300     MOVE WS-MEAN-COMPOSITE TO TOT-MEAN-COMPOSITE.
079400     MOVE WS-MEDIAN-COMPOSITE TO TOT-MEDIAN-COMPOSITE.
079500     WRITE PRT-REC FROM WS-TOTALS-LINE-3
079600         AFTER ADVANCING 1.
079700     ADD 4 TO WS-LINES.
079800******** BUILD AND WRITE THE ONE SUMMARY RECORD FOR SUMOUT
079900     MOVE SPACES TO SUMMARY-REC.
080000     STRING WS-DATE DELIMITED BY SIZE
080100            WS-TIME DELIMITED BY SIZE
080200        INTO SUM-RUN-TIMESTAMP.
080300     MOVE WS-RUN-PROFILE-NAME TO SUM-PROFILE-NAME.
080400     MOVE RECORDS-READ TO SUM-TOTAL-PAIRS-READ.
080500     MOVE RECORDS-PASSED TO SUM-PAIRS-PASSED.
080600     MOVE RECORDS-FAILED TO SUM-PAIRS-FAILED.
080700     MOVE WS-GREEN-COUNT TO SUM-GREEN-COUNT.
080800     MOVE WS-AMBER-COUNT TO SUM-AMBER-COUNT.
080900     MOVE WS-RED-COUNT TO SUM-RED-COUNT.
081000     MOVE WS-MEAN-COMPOSITE TO SUM-MEAN-COMPOSITE.
081100     MOVE WS-MEDIAN-COMPOSITE TO SUM-MEDIAN-COMPOSITE.
081200     WRITE SUM-REC-OUT FROM SUMMARY-REC.
081300 930-EXIT.
081400     EXIT.
081500 
081600 999-CLEANUP.
081700     MOVE "999-CLEANUP" TO PARA-NAME.
081800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081900     DISPLAY "PAIRS READ.......: " RECORDS-READ.
082000     DISPLAY "PAIRS PASSED.....: " RECORDS-PASSED.
082100     DISPLAY "PAIRS FAILED.....: " RECORDS-FAILED.
082200     DISPLAY "PAIRS FLAGGED....: " WS-FLAGGED-COUNT.
082300     DISPLAY "******** END JOB PAIRRPT ********".
082400 999-EXIT.
082500     EXIT.
082600 
082700 1000-ABEND-RTN.
082800     WRITE SYSOUT-REC FROM ABEND-REC.
082900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083000     DISPLAY "*** ABNORMAL END OF JOB-PAIRRPT ***" UPON CONSOLE.
083100     DIVIDE ZERO-VAL INTO ONE-VAL.
