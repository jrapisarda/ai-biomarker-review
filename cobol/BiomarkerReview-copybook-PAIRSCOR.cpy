000100******************************************************************
000200* COPYBOOK        PAIRSCOR                                       *
000300* DESCRIBES       SCORED GENE-PAIR RECORD, AS WRITTEN TO DETOUT  *
000400*                 AND FAILOUT AFTER PAIREDIT HAS RUN             *
000500******************************************************************
000600*REMARKS.
000700*     THIS IS THE BIOMARKER-PAIR-REC (SEE COPYBOOK BIOPAIR) WITH
000800*     THE SCORING AND CLASSIFICATION FIELDS ADDED BY PAIREDIT,
000900*     PLUS THE NARRATIVE RATIONALE LATER FILLED IN BY PAIRRATN.
001000*     SHARED BY PAIREDIT (WRITER), PAIRRATN (READ/REWRITE) AND
001100*     PAIRRPT (READER).
001200*
001300*     CHANGE LOG
001400*     ----------
001500*     07/21/08  JAS  ORIGINAL COPYBOOK FOR SCORED PAIR RECORD
001600*     11/02/09  JAS  ADDED GENE-SYMBOL-FLAGS GROUP PER REQUEST
001700*                    #4471
001800*     03/19/12  RFM  WIDENED AI-RATIONALE TO X(400) TO MATCH
001900*                    FOUR-LINE NARRATIVE FORMAT
002000*     09/08/98  TGD  Y2K - NO DATE FIELDS CARRIED FORWARD FROM
002100*                    BIOPAIR OTHER THAN THE PASS-THROUGH TIMESTAMP
002200*     05/21/14  CLH  ADDED SCR-CLASSIFICATION 88-LEVELS FOR
002300*                    GREEN/AMBER/RED/QUALITY REVIEW
002400*     06/17/15  CLH  WIDENED RECORD TO CARRY THE FULL BIOPAIR
002500*                    INPUT LAYOUT FORWARD INSTEAD OF THE SEVEN-
002600*                    FIELD SUBSET SCORECLC NEEDS - PAIRRATN AND
002700*                    PAIRRPT WERE LOSING CONFIDENCE-SCORE AND THE
002800*                    REST OF THE LAB METRICS ONCE A RECORD LEFT
002900*                    PAIREDIT.  RECORD GOES FROM 581 TO 826 BYTES,
003000*                    PER REQUEST #5481
003100******************************************************************
003200 01  SCORED-PAIR-REC.
003300     05  SCR-PAIR-ID                PIC X(20).
003400     05  SCR-GENE-A-NAME            PIC X(12).
003500     05  SCR-GENE-B-NAME            PIC X(12).
003600     05  SCR-DZ-SS-MEAN             PIC S9(3)V9(4).
003700     05  SCR-DZ-SS-SE               PIC S9(3)V9(4).
003800     05  SCR-DZ-SS-CI-LOW           PIC S9(3)V9(4).
003900     05  SCR-DZ-SS-CI-HIGH          PIC S9(3)V9(4).
004000     05  SCR-DZ-SS-I2               PIC 9(3)V9(2).
004100     05  SCR-N-STUDIES-SS           PIC 9(3).
004200     05  SCR-P-SS                   PIC 9V9(6).
004300     05  SCR-DZ-SOTH-MEAN           PIC S9(3)V9(4).
004400     05  SCR-DZ-SOTH-SE             PIC S9(3)V9(4).
004500     05  SCR-KAPPA-SS               PIC S9(3)V9(4).
004600     05  SCR-KAPPA-SOTH             PIC S9(3)V9(4).
004700     05  SCR-TOTAL-SAMPLES          PIC 9(7).
004800     05  SCR-EGGERS-P-SS            PIC 9V9(6).
004900     05  SCR-PUBLICATION-BIAS-SS    PIC X(10).
005000     05  SCR-COMBINED-P-VALUE       PIC 9V9(6).
005100     05  SCR-POWER-SCORE            PIC 9V9(4).
005200     05  SCR-CONSISTENCY-SCORE      PIC 9V9(4).
005300     05  SCR-CONTROL-WEIGHTED-R     PIC S9V9(4).
005400     05  SCR-SEPSIS-WEIGHTED-R      PIC S9V9(4).
005500     05  SCR-SEPTIC-SHOCK-WEIGHTED-R PIC S9V9(4).
005600     05  SCR-SEPSIS-CORRELATION     PIC S9V9(4).
005700     05  SCR-SHOCK-CORRELATION      PIC S9V9(4).
005800     05  SCR-CORRELATION-DELTA      PIC S9V9(4).
005900     05  SCR-CORR-DELTA-ABS         PIC 9V9(4).
006000     05  SCR-CORR-DELTA-RELATIVE    PIC S9(3)V9(4).
006100     05  SCR-IS-AMPLIFICATION       PIC X(05).
006200         88  SCR-AMPLIFICATION-FLAGGED  VALUE "TRUE ".
006300     05  SCR-IS-POLARITY-SWITCH     PIC X(05).
006400         88  SCR-POLARITY-SWITCHED      VALUE "TRUE ".
006500     05  SCR-PROGRESSION-SLOPE      PIC S9(3)V9(4).
006600     05  SCR-CORRELATION-PATTERN    PIC X(20).
006700     05  SCR-CONFIDENCE-SCORE       PIC 9V9(4).
006800     05  SCR-UNCERTAINTY            PIC 9V9(4).
006900     05  SCR-PAIR-RATIONALE-IN      PIC X(80).
007000     05  SCR-MODEL-VERSION          PIC X(12).
007100     05  SCR-PROCESSING-TIMESTAMP   PIC X(20).
007200     05  SCR-IS-STATISTICALLY-SOUND PIC X(05).
007300         88  SCR-UPSTREAM-SOUND         VALUE "TRUE ".
007400     05  SCR-STATISTICAL-SCORE      PIC 9V9(4).
007500     05  SCR-BIOLOGICAL-SCORE       PIC 9V9(4).
007600     05  SCR-COMPOSITE-SCORE        PIC 9V9(4).
007700     05  SCR-CLASSIFICATION         PIC X(12).
007800         88  SCR-CLASS-GREEN             VALUE "GREEN       ".
007900         88  SCR-CLASS-AMBER             VALUE "AMBER       ".
008000         88  SCR-CLASS-RED               VALUE "RED         ".
008100         88  SCR-CLASS-QUAL-REVIEW       VALUE "QUALITY REV.".
008200     05  SCR-GENE-SYMBOL-FLAGS.
008300         10  SCR-GENE-SYM-FLAG-TXT  PIC X(25).
008400         10  SCR-HAS-GENE-SYM-ISSUE PIC X(01).
008500             88  SCR-GENE-SYM-ISSUE-YES   VALUE "Y".
008600             88  SCR-GENE-SYM-ISSUE-NO    VALUE "N".
008700     05  SCR-RECORD-STATUS          PIC X(01).
008800         88  SCR-RECORD-PASSED            VALUE "P".
008900         88  SCR-RECORD-FAILED            VALUE "F".
009000     05  AI-RATIONALE               PIC X(400).
009100     05  FILLER                     PIC X(10).
009200******************************************************************
009300*  ALTERNATE VIEW - THE SAME 01-LEVEL LAID OVER THE FOUR FIXED   *
009400*  RATIONALE NARRATIVE LINES, USED BY 400-BUILD-RATIONALE IN     *
009500*  PAIRRATN WHEN STRING-ING THE TEXT TOGETHER ONE LINE AT A TIME *
009600******************************************************************
009700 01  AI-RATIONALE-LINES REDEFINES AI-RATIONALE.
009800     05  RTN-LINE-1                 PIC X(100).
009900     05  RTN-LINE-2                 PIC X(100).
010000     05  RTN-LINE-3                 PIC X(100).
010100     05  RTN-LINE-4                 PIC X(100).
