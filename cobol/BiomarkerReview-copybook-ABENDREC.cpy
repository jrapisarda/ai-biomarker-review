000100******************************************************************
000200* COPYBOOK        ABENDREC                                       *
000300* DESCRIBES       SHOP-STANDARD SYSOUT DUMP RECORD AND THE       *
000400*                 PARA-NAME / ABEND-REASON FIELDS REFERENCED BY  *
000500*                 EVERY PRODUCTION PROGRAM'S 1000-ABEND-RTN      *
000600******************************************************************
000700*REMARKS.
000800*     HOUSE-WIDE STANDARD COPYBOOK.  EVERY BATCH PROGRAM CARRIES
000900*     THIS LAYOUT SO THE OPERATOR CAN TELL, FROM THE SYSOUT DUMP
001000*     ALONE, WHICH PARAGRAPH WAS EXECUTING WHEN THE JOB WENT
001100*     DOWN AND WHAT VALUE TRIPPED THE ABEND.  DO NOT CHANGE THE
001200*     FIELD NAMES IN THIS MEMBER WITHOUT CHECKING EVERY CALLER.
001300*
001400*     CHANGE LOG
001500*     ----------
001600*     01/23/88  JS   ORIGINAL STANDARD ABEND RECORD
001700*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS MEMBER, REVIEWED
001800*                    AND CLEARED BY Y2K TASK FORCE
001900*     11/02/09  JAS  WIDENED ABEND-REASON TO X(60) FOR THE PAIR
002000*                    REVIEW CHAIN'S LONGER BALANCE MESSAGES
002100******************************************************************
002200 01  ABEND-REC.
002300     05  PARA-NAME                  PIC X(20) VALUE SPACES.
002400     05  ABEND-REASON               PIC X(60) VALUE SPACES.
002500     05  EXPECTED-VAL               PIC S9(9) VALUE ZERO.
002600     05  ACTUAL-VAL                 PIC S9(9) VALUE ZERO.
002700     05  FILLER                     PIC X(37) VALUE SPACES.
002800******************************************************************
002900*  ALTERNATE VIEW - EXPECTED-VAL/ACTUAL-VAL OVERLAID AS A SIGNED  *
003000*  SQLCODE PAIR WHEN THE ABEND ORIGINATES IN A DB2 ERROR TRAP     *
003100******************************************************************
003200 01  ABEND-SQLCODE-VALS REDEFINES ABEND-REC.
003300     05  FILLER                     PIC X(80).
003400     05  ASV-EXPECTED-SQLCODE       PIC S9(9).
003500     05  ASV-ACTUAL-SQLCODE         PIC S9(9).
003600     05  FILLER                     PIC X(37).
003700 01  ZERO-VAL                       PIC 9(01) VALUE ZERO.
003800 01  ONE-VAL                        PIC 9(01) VALUE 1.
