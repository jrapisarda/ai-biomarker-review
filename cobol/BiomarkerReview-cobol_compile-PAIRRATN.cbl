000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAIRRATN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/15/08.
000600 DATE-COMPILED. 09/15/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WRITES THE NARRATIVE RATIONALE ONTO EVERY
001300*          SCORED BIOMARKER PAIR RECORD PRODUCED BY PAIREDIT.  THE
001400*          RATIONALE TEXT IS BUILT FROM FIXED SENTENCE PATTERNS -
001500*          THERE IS NO LIVE CALL OUT TO THE RESEARCH LAB'S
001600*          LANGUAGE-MODEL SERVICE FROM THIS JOB STREAM.  THE
001700*          WORDING IS DELIBERATELY THE SAME EVERY RUN SO THE
001800*          NIGHTLY DIFF AGAINST YESTERDAY'S FLAGGED-PAIR REPORT
001900*          MEANS SOMETHING.
002000*
002100*          DETOUT (PASSED PAIRS) IS ALWAYS PROCESSED.  FAILOUT
002200*          (PAIRS THAT FAILED PAIREDIT) IS ALSO PROCESSED WHEN
002300*          RUNC-INCLUDE-FAILED IS TURNED ON, SO QUALITY-REVIEW
002400*          PAIRS CARRY A RATIONALE TOO WHEN THEY REACH THE
002500*          ANALYST'S DESK.  BOTH FILES ARE READ AND REWRITTEN IN
002600*          PLACE - NO RECORD IS ADDED, REMOVED OR REORDERED.
002700*
002800******************************************************************
002900 
003000         INPUT/OUTPUT FILE (PASSED)  -   DDS0001.DETOUT
003100 
003200         INPUT/OUTPUT FILE (FAILED)  -   DDS0001.FAILOUT
003300 
003400         DUMP FILE                   -   SYSOUT
003500 
003600******************************************************************
003700*     CHANGE LOG
003800*     ----------
003900*     09/15/08  JAS  ORIGINAL PROGRAM - RATIONALE WAS FORMERLY
004000*                    BUILT INLINE IN PAIREDIT, SPLIT OUT HERE SO
004100*                    A BAD WORDING CHANGE DOESN'T FORCE A RE-EDIT
004200*                    OF THE WHOLE FEED
004300*     11/02/09  JAS  RATIONALE LINE 1 NOW NAMES BOTH GENE SYMBOLS,
004400*                    TO MATCH THE GENE-SYMBOL EDITS ADDED TO
004500*                    PAIREDIT THIS SAME RELEASE
004600*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
004700*                    AND CLEARED BY Y2K TASK FORCE
004800*     03/19/12  RFM  RUNC-INCLUDE-FAILED AND RUNC-BATCH-SIZE MOVED
004900*                    TO A RUN-CONTROL WORKING-STORAGE GROUP IN
005000*                    PLACE OF THE OLD HARD-CODED LITERALS, AS A
005100*                    STAND-IN FOR A FUTURE PARM CARD
005200*     08/17/13  RFM  ADDED THE BATCH-SIZE PROGRESS COUNTER PER
005300*                    REQUEST #5102 - HAS NO EFFECT ON THE
005400*                    RATIONALE TEXT ITSELF, JUST ON HOW OFTEN WE
005500*                    DISPLAY A CHECKPOINT MESSAGE
005600*     05/21/14  CLH  FAILOUT IS NOW RATIONALE-STAMPED TOO WHEN
005700*                    RUNC-INCLUDE-FAILED IS "Y", SO QUALITY-REVIEW
005800*                    PAIRS ARE NOT BLANK ON THE ANALYST REPORT
005900*     06/17/15  CLH  DETOUT/FAILOUT RECORD WIDTH CHANGED FROM 581
006000*                    TO 826 TO MATCH THE WIDENED PAIRSCOR COPYBOOK,
006100*                    PER REQUEST #5481
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500 
007600     SELECT DETOUT
007700     ASSIGN TO UT-S-DETOUT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000 
008100     SELECT FAILOUT
008200     ASSIGN TO UT-S-FAILOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS FFCODE.
008500 
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500 
009600****** SCORED-AND-CLASSIFIED PAIRS THAT PASSED PAIREDIT'S EDITS.
009700****** OPENED I-O SO EACH RECORD CAN BE REWRITTEN IN PLACE ONCE
009800****** ITS RATIONALE TEXT HAS BEEN BUILT.
009900 FD  DETOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 826 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SCORED-PAIR-REC-DET.
010500 01  SCORED-PAIR-REC-DET PIC X(826).
010600 
010700****** SCORED PAIRS THAT FAILED ONE OR MORE OF PAIREDIT'S EDITS.
010800****** ONLY OPENED AND REWRITTEN WHEN RUNC-INCLUDE-FAILED IS "Y".
010900 FD  FAILOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 826 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SCORED-PAIR-REC-FAIL.
011500 01  SCORED-PAIR-REC-FAIL PIC X(826).
011600 
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                  PIC X(2).
012000         88 CODE-READ       VALUE SPACES.
012100         88 NO-MORE-DETOUT  VALUE "10".
012200     05  FFCODE                  PIC X(2).
012300         88 CODE-READ-FAIL  VALUE SPACES.
012400         88 NO-MORE-FAILOUT VALUE "10".
012500 
012600 COPY PAIRSCOR.
012700 
012800 COPY ABENDREC.
012900 
013000 01  WS-RUN-PARMS.
013100******** THE RUN-CONTROL VALUES BELOW STAND IN FOR A PARM CARD -
013200******** ON THIS SHOP'S JCL THEY WOULD COME IN OVER SYSIN.
013300     05 RUNC-INCLUDE-FAILED-SW  PIC X(01) VALUE "Y".
013400         88 RUNC-INCLUDE-FAILED      VALUE "Y".
013500         88 RUNC-PASSED-ONLY-RUN     VALUE "N".
013600     05 RUNC-BATCH-SIZE         PIC 9(03) COMP-3 VALUE 50.
013700     05 FILLER                 PIC X(08) VALUE SPACES.
013800 
013900******************************************************************
014000*  ALTERNATE VIEW OF WS-RUN-PARMS AS ONE DISPLAYABLE FIELD FOR    *
014100*  THE ONE-LINE TRACE AT JOB START                                *
014200******************************************************************
014300 01  WS-RUN-PARMS-WHOLE REDEFINES WS-RUN-PARMS
014400                               PIC X(12).
014500 
014600 01  FLAGS-AND-SWITCHES.
014700     05 MORE-DETOUT-SW          PIC X(01) VALUE "Y".
014800         88 NO-MORE-DETOUT-RECS      VALUE "N".
014900         88 MORE-DETOUT-RECS         VALUE "Y".
015000     05 MORE-FAILOUT-SW         PIC X(01) VALUE "Y".
015100         88 NO-MORE-FAILOUT-RECS     VALUE "N".
015200         88 MORE-FAILOUT-RECS        VALUE "Y".
015300     05 FILLER                 PIC X(06) VALUE SPACES.
015400 
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05 RECORDS-STAMPED-DET    PIC 9(7) COMP.
015700     05 RECORDS-STAMPED-FAIL   PIC 9(7) COMP.
015800     05 WS-BATCH-COUNT         PIC 9(3) COMP.
015900 
016000 01  WS-ROUNDED-VALUES.
016100******** EACH METRIC IS ROUNDED TO THE NUMBER OF DECIMAL PLACES
016200******** THE RATIONALE SENTENCE ACTUALLY PRINTS, BEFORE IT IS
016300******** MOVED INTO ITS EDITED DISPLAY FIELD BELOW.
016400     05 WS-I2-ROUNDED          PIC 999V9      COMP-3.
016500     05 WS-EFFECT-ROUNDED      PIC S999V99    COMP-3.
016600     05 WS-POWER-ROUNDED       PIC 9V99       COMP-3.
016700     05 WS-SEPSIS-ROUNDED      PIC S9V99      COMP-3.
016800     05 WS-SHOCK-ROUNDED       PIC S9V99      COMP-3.
016900     05 WS-SLOPE-ROUNDED       PIC S999V99    COMP-3.
017000 
017100******************************************************************
017200*  ALTERNATE VIEW - ALL SIX ROUNDED WORK FIELDS LAID OVER AS A   *
017300*  SINGLE FIELD FOR THE BENCH-TEST TRACE DISPLAY                 *
017400******************************************************************
017500 01  WS-ROUNDED-VALUES-WHOLE REDEFINES WS-ROUNDED-VALUES
017600                               PIC X(17).
017700 
017800 01  WS-EDITED-DISPLAY-FIELDS.
017900     05 WS-PSS-DISP            PIC 9.999999.
018000     05 WS-I2-DISP             PIC 999.9.
018100     05 WS-EFFECT-DISP         PIC -999.99.
018200     05 WS-POWER-DISP          PIC 9.99.
018300     05 WS-SEPSIS-DISP         PIC -9.99.
018400     05 WS-SHOCK-DISP          PIC -9.99.
018500     05 WS-SLOPE-DISP          PIC -999.99.
018600 
018700 01  WS-RATIONALE-LINE-1       PIC X(100).
018800 01  WS-RATIONALE-LINE-2       PIC X(100).
018900 01  WS-RATIONALE-LINE-3       PIC X(100).
019000 01  WS-RATIONALE-LINE-4       PIC X(100).
019100 
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-MAINLINE THRU 100-EXIT
019500             UNTIL NO-MORE-DETOUT-RECS.
019600     IF RUNC-INCLUDE-FAILED
019700         PERFORM 200-FAILOUT-MAINLINE THRU 200-EXIT
019800                 UNTIL NO-MORE-FAILOUT-RECS.
019900     PERFORM 999-CLEANUP THRU 999-EXIT.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200 
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB PAIRRATN ********".
020600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020700     MOVE ZERO TO WS-BATCH-COUNT.
020800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020900     PERFORM 900-READ-DETOUT THRU 900-EXIT.
021000 000-EXIT.
021100     EXIT.
021200 
021300 100-MAINLINE.
021400     MOVE "100-MAINLINE" TO PARA-NAME.
021500     PERFORM 300-BUILD-RATIONALE THRU 300-EXIT.
021600     REWRITE SCORED-PAIR-REC-DET FROM SCORED-PAIR-REC.
021700     ADD 1 TO RECORDS-STAMPED-DET.
021800     PERFORM 860-CHECK-BATCH-CHECKPOINT THRU 860-EXIT.
021900     PERFORM 900-READ-DETOUT THRU 900-EXIT.
022000 100-EXIT.
022100     EXIT.
022200 
022300 200-FAILOUT-MAINLINE.
022400     MOVE "200-FAILOUT-MAINLINE" TO PARA-NAME.
022500     PERFORM 300-BUILD-RATIONALE THRU 300-EXIT.
022600     REWRITE SCORED-PAIR-REC-FAIL FROM SCORED-PAIR-REC.
022700     ADD 1 TO RECORDS-STAMPED-FAIL.
022800     PERFORM 860-CHECK-BATCH-CHECKPOINT THRU 860-EXIT.
022900     PERFORM 920-READ-FAILOUT THRU 920-EXIT.
023000 200-EXIT.
023100     EXIT.
023200 
023300 300-BUILD-RATIONALE.
023400******** FOUR FIXED SENTENCE PATTERNS, IN THE ORDER THE ANALYST
023500******** REPORT EXPECTS THEM - PAIR/GENES, STATISTICAL REVIEW,
023600******** CLINICAL PROGRESSION, AND THE STANDING RECOMMENDATION.
023700     MOVE "300-BUILD-RATIONALE" TO PARA-NAME.
023800     PERFORM 310-ROUND-DISPLAY-FIELDS THRU 310-EXIT.
023900 
024000     MOVE SPACES TO WS-RATIONALE-LINE-1.
024100     STRING "Pair " DELIMITED BY SIZE
024200             SCR-PAIR-ID DELIMITED BY SPACE
024300             " features genes " DELIMITED BY SIZE
024400             SCR-GENE-A-NAME DELIMITED BY SPACE
024500             " and " DELIMITED BY SIZE
024600             SCR-GENE-B-NAME DELIMITED BY SPACE
024700             "." DELIMITED BY SIZE
024800         INTO WS-RATIONALE-LINE-1.
024900 
025000     MOVE SPACES TO WS-RATIONALE-LINE-2.
025100     STRING "Statistical review: p_ss=" DELIMITED BY SIZE
025200             WS-PSS-DISP DELIMITED BY SIZE
025300             ", I2=" DELIMITED BY SIZE
025400             WS-I2-DISP DELIMITED BY SIZE
025500             ", effect=" DELIMITED BY SIZE
025600             WS-EFFECT-DISP DELIMITED BY SIZE
025700             ", power=" DELIMITED BY SIZE
025800             WS-POWER-DISP DELIMITED BY SIZE
025900             "." DELIMITED BY SIZE
026000         INTO WS-RATIONALE-LINE-2.
026100 
026200     MOVE SPACES TO WS-RATIONALE-LINE-3.
026300     STRING "Clinical progression metrics indicate sepsis "
026400                DELIMITED BY SIZE
026500             "correlation " DELIMITED BY SIZE
026600             WS-SEPSIS-DISP DELIMITED BY SIZE
026700             " and shock correlation " DELIMITED BY SIZE
026800             WS-SHOCK-DISP DELIMITED BY SIZE
026900             " with progression slope " DELIMITED BY SIZE
027000             WS-SLOPE-DISP DELIMITED BY SIZE
027100             "." DELIMITED BY SIZE
027200         INTO WS-RATIONALE-LINE-3.
027300 
027400     MOVE SPACES TO WS-RATIONALE-LINE-4.
027500     STRING "Recommendation: prioritise for further review "
027600                DELIMITED BY SIZE
027700             "based on composite scoring and domain thresholds."
027800                DELIMITED BY SIZE
027900         INTO WS-RATIONALE-LINE-4.
028000 
028100     MOVE WS-RATIONALE-LINE-1 TO RTN-LINE-1.
028200     MOVE WS-RATIONALE-LINE-2 TO RTN-LINE-2.
028300     MOVE WS-RATIONALE-LINE-3 TO RTN-LINE-3.
028400     MOVE WS-RATIONALE-LINE-4 TO RTN-LINE-4.
028500 300-EXIT.
028600     EXIT.
028700 
028800 310-ROUND-DISPLAY-FIELDS.
028900     MOVE "310-ROUND-DISPLAY-FIELDS" TO PARA-NAME.
029000     COMPUTE WS-I2-ROUNDED ROUNDED = SCR-DZ-SS-I2.
029100     COMPUTE WS-EFFECT-ROUNDED ROUNDED = SCR-DZ-SS-MEAN.
029200     COMPUTE WS-POWER-ROUNDED ROUNDED = SCR-POWER-SCORE.
029300     COMPUTE WS-SEPSIS-ROUNDED ROUNDED = SCR-SEPSIS-CORRELATION.
029400     COMPUTE WS-SHOCK-ROUNDED ROUNDED = SCR-SHOCK-CORRELATION.
029500     COMPUTE WS-SLOPE-ROUNDED ROUNDED = SCR-PROGRESSION-SLOPE.
029600 
029700     MOVE SCR-P-SS TO WS-PSS-DISP.
029800     MOVE WS-I2-ROUNDED TO WS-I2-DISP.
029900     MOVE WS-EFFECT-ROUNDED TO WS-EFFECT-DISP.
030000     MOVE WS-POWER-ROUNDED TO WS-POWER-DISP.
030100     MOVE WS-SEPSIS-ROUNDED TO WS-SEPSIS-DISP.
030200     MOVE WS-SHOCK-ROUNDED TO WS-SHOCK-DISP.
030300     MOVE WS-SLOPE-ROUNDED TO WS-SLOPE-DISP.
030400 310-EXIT.
030500     EXIT.
030600 
030700 800-OPEN-FILES.
030800     MOVE "800-OPEN-FILES" TO PARA-NAME.
030900     OPEN I-O DETOUT.
031000     OPEN OUTPUT SYSOUT.
031100     IF RUNC-INCLUDE-FAILED
031200         OPEN I-O FAILOUT.
031300 800-EXIT.
031400     EXIT.
031500 
031600 860-CHECK-BATCH-CHECKPOINT.
031700******** THE BATCH SIZE HAS NO EFFECT ON THE RATIONALE TEXT -
031800******** IT ONLY CONTROLS HOW OFTEN WE TELL THE OPERATOR WE ARE
031900******** STILL ALIVE ON A LONG RUN.
032000     MOVE "860-CHECK-BATCH-CHECKPOINT" TO PARA-NAME.
032100     ADD 1 TO WS-BATCH-COUNT.
032200     IF WS-BATCH-COUNT >= RUNC-BATCH-SIZE
032300         DISPLAY "PAIRRATN CHECKPOINT - PAIRS STAMPED SO FAR: "
032400                 RECORDS-STAMPED-DET
032500         MOVE ZERO TO WS-BATCH-COUNT.
032600 860-EXIT.
032700     EXIT.
032800 
032900 900-READ-DETOUT.
033000     MOVE "900-READ-DETOUT" TO PARA-NAME.
033100     READ DETOUT INTO SCORED-PAIR-REC
033200         AT END
033300         MOVE "N" TO MORE-DETOUT-SW
033400     END-READ.
033500 900-EXIT.
033600     EXIT.
033700 
033800 920-READ-FAILOUT.
033900     MOVE "920-READ-FAILOUT" TO PARA-NAME.
034000     READ FAILOUT INTO SCORED-PAIR-REC
034100         AT END
034200         MOVE "N" TO MORE-FAILOUT-SW
034300     END-READ.
034400 920-EXIT.
034500     EXIT.
034600 
034700 850-CLOSE-FILES.
034800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034900     CLOSE DETOUT, SYSOUT.
035000     IF RUNC-INCLUDE-FAILED
035100         CLOSE FAILOUT.
035200 850-EXIT.
035300     EXIT.
035400 
035500 999-CLEANUP.
035600     MOVE "999-CLEANUP" TO PARA-NAME.
035700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035800     DISPLAY "** PASSED PAIRS RATIONALE-STAMPED **".
035900     DISPLAY RECORDS-STAMPED-DET.
036000     IF RUNC-INCLUDE-FAILED
036100         DISPLAY "** FAILED PAIRS RATIONALE-STAMPED **"
036200         DISPLAY RECORDS-STAMPED-FAIL.
036300     DISPLAY "******** NORMAL END OF JOB PAIRRATN ********".
036400 999-EXIT.
036500     EXIT.
036600 
036700 1000-ABEND-RTN.
036800     WRITE SYSOUT-REC FROM ABEND-REC.
036900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037000     DISPLAY "*** ABNORMAL END OF JOB-PAIRRATN ***" UPON CONSOLE.
037100     DIVIDE ZERO-VAL INTO ONE-VAL.
