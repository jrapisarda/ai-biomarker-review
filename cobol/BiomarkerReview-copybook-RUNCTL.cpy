000100******************************************************************
000200* DCLGEN TABLE(DDS0001.RUN_CONTROL)                              *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(RUNCTL))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000*REMARKS.
001100*     ONE ROW WRITTEN PER NIGHTLY RUN OF THE PAIR REVIEW CHAIN --
001200*     WHICH PROFILE WAS SELECTED, WHEN THE RUN STARTED, WHETHER
001300*     FAILED PAIRS WERE ROUTED TO RATIONALE GENERATION, AND THE
001400*     RUN'S CONTROL COUNTS FOR THE OPERATIONS LOG.
001500*
001600*     CHANGE LOG
001700*     ----------
001800*     02/11/09  JAS  ORIGINAL DCLGEN FOR RUN CONTROL TABLE
001900*     04/02/11  JAS  ADDED RUN-BATCH-SIZE FOR RATIONALE CHAINING
002000*     09/08/98  TGD  Y2K - RUN-TIMESTAMP CARRIES 4-DIGIT YEAR
002100*     11/19/15  CLH  ADDED RUN COUNTERS (READ/FAILED/RATIONALE)
002200*                    PER REQUEST #5820 FOR NIGHTLY OPS REPORT
002300******************************************************************
002400     EXEC SQL DECLARE DDS0001.RUN_CONTROL TABLE
002500     ( RUN_TIMESTAMP                  CHAR(20) NOT NULL,
002600       RUN_PROFILE_NAME               CHAR(12) NOT NULL,
002700       RUN_INPUT_FILE_NAME            CHAR(44) NOT NULL,
002800       RUN_OUTPUT_FILE_NAME           CHAR(44) NOT NULL,
002900       RUN_INCLUDE_FAILED             CHAR(1) NOT NULL,
003000       RUN_BATCH_SIZE                 SMALLINT NOT NULL,
003100       RUN_PAIRS_READ                 INTEGER NOT NULL,
003200       RUN_PAIRS_FAILED               INTEGER NOT NULL,
003300       RUN_RATIONALES_WRITTEN         INTEGER NOT NULL
003400     ) END-EXEC.
003500******************************************************************
003600* COBOL DECLARATION FOR TABLE DDS0001.RUN_CONTROL                *
003700******************************************************************
003800 01  DCLRUN-CONTROL.
003900     10 RUNC-TIMESTAMP          PIC X(20).
004000     10 RUNC-PROFILE-NAME       PIC X(12).
004100     10 RUNC-INPUT-FILE-NAME    PIC X(44).
004200     10 RUNC-OUTPUT-FILE-NAME   PIC X(44).
004300     10 RUNC-INCLUDE-FAILED     PIC X(01).
004400         88 RUNC-FAILED-INCLUDED       VALUE "Y".
004500     10 RUNC-BATCH-SIZE         PIC S9(4) USAGE COMP.
004600     10 RUNC-PAIRS-READ         PIC S9(9) USAGE COMP.
004700     10 RUNC-PAIRS-FAILED       PIC S9(9) USAGE COMP.
004800     10 RUNC-RATIONALES-WRITTEN PIC S9(9) USAGE COMP.
004900******************************************************************
005000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
005100******************************************************************
005200******************************************************************
005300*  ALTERNATE VIEW - RUN-TIMESTAMP BROKEN OUT INTO ITS COMPONENT  *
005400*  YMD/HMS PARTS FOR THE PRINTED REPORT HEADER (SEE PAIRRPT)     *
005500******************************************************************
005600 01  WS-RUN-TIMESTAMP-PARTS REDEFINES DCLRUN-CONTROL.
005700     10 RTP-CCYYMMDD            PIC 9(08).
005800     10 RTP-HHMMSS              PIC 9(06).
005900     10 FILLER                  PIC X(06).
006000     10 FILLER                  PIC X(115).
