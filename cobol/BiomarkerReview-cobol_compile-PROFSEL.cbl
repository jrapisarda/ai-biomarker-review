000100***************************************************
000200*COBOL Stored Procedure PROFSEL
000300*System Long Name:  ZSERVEROS.DEMOS.IBM.COM
000400*System Short Name:  Lab7
000500*Data Set:  DDS0017.TEST.COBOL1(PROFSEL)
000600* @param PROFILENAME
000700* @param PROFILEVALID
000800* @param SQLCODEOUT
000900***************************************************
001000*REMARKS.
001100*     LOOKS UP A THRESHOLD PROFILE BY NAME AND VALIDATES IT -
001200*     WEIGHT-STATISTICAL + WEIGHT-BIOLOGICAL MUST EQUAL 1.0
001300*     (WITHIN .000001) AND AMBER-THRESHOLD MUST NOT EXCEED
001400*     GREEN-THRESHOLD.  CALLED ONCE FROM PAIREDIT'S
001500*     000-HOUSEKEEPING, BEFORE THE FIRST PAIR RECORD IS READ.
001600*
001700*     ADAPTED FROM THE OLD PCTPROC REIMBURSEMENT-PERCENTAGE
001800*     STORED PROCEDURE - SAME SHAPE, DIFFERENT TABLE.
001900*
002000*     CHANGE LOG
002100*     ----------
002200*     02/11/09  JAS  ORIGINAL STORED PROCEDURE, ADAPTED FROM
002300*                    PCTPROC FOR THE PAIR REVIEW CHAIN
002400*     09/08/98  TGD  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED
002500*                    AND CLEARED BY Y2K TASK FORCE
002600*     08/17/13  RFM  ADDED THRESHOLD-ORDER CHECK (AMBER <= GREEN)
002700*                    PER REQUEST #5102
002800*     06/10/15  CLH  SQLCODE +100 ON ONE OF THE THREE RESERVED
002900*                    PROFILE NAMES NO LONGER FAILS THE PROFILE -
003000*                    THOSE THREE ARE COMPILED INTO PAIREDIT AND
003100*                    WERE ABENDING EVERY BALANCED/CONSERVATIVE/
003200*                    AGGRESSIVE RUN UNLESS SOMEONE HAD SEPARATELY
003300*                    SEEDED MATCHING ROWS ONTO DDS0001, PER
003400*                    REQUEST #5480
003500***************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. PROFSEL.
003800 AUTHOR. JON SAYLES.
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN. 02/11/09.
004100 DATE-COMPILED. 02/11/09.
004200 SECURITY. NON-CONFIDENTIAL.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01 NAM                        PIC X(18) VALUE 'PROFSEL'.
005200 01 SCHE                       PIC X(8).
005300 01 W-SQLCODE                  PIC S9(3).
005400 01 WS-WEIGHT-TOTAL            PIC S9(3)V9(6) COMP-3.
005500 01 WS-WEIGHT-TOLERANCE        PIC S9(1)V9(6) COMP-3
005600                               VALUE .000001.
005700 01 WS-STORED-PROC-ID.
005800     05 WS-PROC-NAME            PIC X(08) VALUE 'PROFSEL'.
005900     05 WS-PROC-SCHEMA          PIC X(08) VALUE 'DDS0001'.
006000******************************************************************
006100*  ALTERNATE VIEW - STORED-PROC NAME/SCHEMA AS ONE X(16) FIELD   *
006200*  FOR THE ONE-LINE TRACE DISPLAY DURING DB2 BIND TESTING        *
006300******************************************************************
006400 01 WS-STORED-PROC-ID-WHOLE REDEFINES WS-STORED-PROC-ID
006500                               PIC X(16).
006600 COPY PROFILE.
006700      EXEC SQL INCLUDE SQLCA END-EXEC.
006800 
006900 01  FLAGS-AND-SWITCHES.
007000     05 WEIGHTS-VALID-SW       PIC X(01) VALUE "Y".
007100         88 WEIGHTS-BALANCE          VALUE "Y".
007200         88 WEIGHTS-OUT-OF-BALANCE   VALUE "N".
007300     05 THRESH-ORDER-SW        PIC X(01) VALUE "Y".
007400         88 THRESH-ORDER-OK          VALUE "Y".
007500         88 THRESH-ORDER-BAD         VALUE "N".
007600     05 FILLER                 PIC X(06) VALUE SPACES.
007700 
007800******************************************************************
007900*  ALTERNATE VIEW - FLAGS-AND-SWITCHES PACKED INTO A SINGLE BYTE *
008000*  PAIR FOR THE ONE-LINE DISPLAY WHEN BENCH-TESTING A NEW ROW    *
008100******************************************************************
008200 01  FLAGS-DISPLAY-VIEW REDEFINES FLAGS-AND-SWITCHES
008300                               PIC X(08).
008400 
008500 LINKAGE SECTION.
008600 01 PROFILENAME                PIC X(12).
008700     88 PROFILENAME-IS-RESERVED     VALUE "BALANCED    "
008800                                           "CONSERVATIVE"
008900                                           "AGGRESSIVE  ".
009000 01 PROFILEVALID                PIC X(01).
009100     88 PROFILE-IS-VALID             VALUE "Y".
009200     88 PROFILE-IS-INVALID           VALUE "N".
009300 01 SQLCODEOUT                 PIC S9(9) COMP-5.
009400 
009500******************************************************************
009600*  ALTERNATE VIEW - PROFILE NAME BROKEN INTO ITS TWO CONVENTIONAL *
009700*  PARTS (BASE NAME / OPTIONAL SUFFIX) FOR FUTURE LAB-SPECIFIC    *
009800*  PROFILE VARIANTS (E.G. "BALANCED-ICU") - NOT YET USED          *
009900******************************************************************
010000 01 PROFILENAME-PARTS REDEFINES PROFILENAME.
010100     05 PFN-BASE-NAME           PIC X(08).
010200     05 PFN-SUFFIX              PIC X(04).
010300 
010400 PROCEDURE DIVISION USING
010500      PROFILENAME
010600      PROFILEVALID
010700      SQLCODEOUT.
010800     MOVE "Y" TO PROFILEVALID.
010900     EXEC SQL
011000      SELECT MAX_P_VALUE, MAX_HETEROGENEITY, MIN_STUDIES,
011100             MIN_EFFECT_SIZE, MIN_POWER_SCORE,
011200             WEIGHT_STATISTICAL, WEIGHT_BIOLOGICAL,
011300             GREEN_THRESHOLD, AMBER_THRESHOLD
011400      INTO
011500       :PRF-MAX-P-VALUE        ,
011600       :PRF-MAX-HETEROGENEITY  ,
011700       :PRF-MIN-STUDIES        ,
011800       :PRF-MIN-EFFECT-SIZE    ,
011900       :PRF-MIN-POWER-SCORE    ,
012000       :PRF-WEIGHT-STATISTICAL ,
012100       :PRF-WEIGHT-BIOLOGICAL  ,
012200       :PRF-GREEN-THRESHOLD    ,
012300       :PRF-AMBER-THRESHOLD
012400      FROM DDS0001.THRESHOLD_PROFILE
012500      WHERE PROFILE_NAME = :PROFILENAME
012600     END-EXEC.
012700 
012800******** THE THREE RESERVED PROFILE NAMES SHIP COMPILED INTO
012900******** PAIREDIT'S OWN PROFILE-TABLE AND DO NOT HAVE TO BE
013000******** SEEDED INTO DDS0001.THRESHOLD_PROFILE TO RUN - A ROW-NOT-
013100******** FOUND ON ONE OF THEM IS THE NORMAL CASE, NOT AN ERROR,
013200******** THE SAME WAY PCTPROC DEFAULTED REIMBURSEPCT ON ITS OWN
013300******** SQLCODE +100 RATHER THAN REJECTING THE PLAN OUTRIGHT
013400     IF SQLCODE = +100 AND PROFILENAME-IS-RESERVED
013500         MOVE "Y" TO PROFILEVALID
013600         GO TO 900-RETURN-TO-CALLER.
013700 
013800     IF SQLCODE = +100
013900         MOVE "N" TO PROFILEVALID
014000         GO TO 900-RETURN-TO-CALLER.
014100 
014200     IF SQLCODE NOT = +0
014300         MOVE "N" TO PROFILEVALID
014400         GO TO 900-RETURN-TO-CALLER.
014500 
014600     PERFORM 100-CHECK-WEIGHT-SUM THRU 100-EXIT.
014700     PERFORM 200-CHECK-THRESHOLD-ORDER THRU 200-EXIT.
014800 
014900     IF WEIGHTS-OUT-OF-BALANCE OR THRESH-ORDER-BAD
015000         MOVE "N" TO PROFILEVALID.
015100 
015200     GO TO 900-RETURN-TO-CALLER.
015300 
015400 100-CHECK-WEIGHT-SUM.
015500     COMPUTE WS-WEIGHT-TOTAL =
015600         PRF-WEIGHT-STATISTICAL + PRF-WEIGHT-BIOLOGICAL.
015700     MOVE "Y" TO WEIGHTS-VALID-SW.
015800     IF WS-WEIGHT-TOTAL < (1 - WS-WEIGHT-TOLERANCE)
015900     OR WS-WEIGHT-TOTAL > (1 + WS-WEIGHT-TOLERANCE)
016000         MOVE "N" TO WEIGHTS-VALID-SW.
016100 100-EXIT.
016200     EXIT.
016300 
016400 200-CHECK-THRESHOLD-ORDER.
016500     MOVE "Y" TO THRESH-ORDER-SW.
016600     IF PRF-AMBER-THRESHOLD > PRF-GREEN-THRESHOLD
016700         MOVE "N" TO THRESH-ORDER-SW.
016800 200-EXIT.
016900     EXIT.
017000 
017100 900-RETURN-TO-CALLER.
017200     MOVE SQLCODE TO W-SQLCODE.
017300     MOVE W-SQLCODE TO SQLCODEOUT.
017400     GOBACK.
