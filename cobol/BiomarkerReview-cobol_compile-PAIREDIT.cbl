000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAIREDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/21/08.
000600 DATE-COMPILED. 07/21/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY SEPSIS BIOMARKER PAIR
001300*          FEED PRODUCED BY THE RESEARCH LAB'S META-ANALYSIS
001400*          PIPELINE.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY CANDIDATE GENE
001700*          PAIR SUBMITTED FOR REVIEW, TERMINATED BY A TRAILER
001800*          RECORD CARRYING THE RECORD COUNT.
001900*
002000*          THE PROGRAM EDITS EVERY RECORD AGAINST THE SELECTED
002100*          QUALITY PROFILE'S THRESHOLDS, SCORES EVERY RECORD
002200*          (PASSED AND FAILED ALIKE), CLASSIFIES IT GREEN/AMBER/
002300*          RED, AND PARTITIONS THE RUN INTO A DETAIL FILE, A
002400*          FAILED-ROWS FILE AND A QUALITY-ISSUE LOG, BALANCING
002500*          FINAL RECORDS-READ AGAINST THE TRAILER REC.
002600*
002700******************************************************************
002800 
002900         INPUT FILE              -   DDS0001.PAIRIN
003000 
003100         OUTPUT FILE (PASSED)    -   DDS0001.DETOUT
003200 
003300         OUTPUT FILE (FAILED)    -   DDS0001.FAILOUT
003400 
003500         QUALITY ISSUE LOG       -   DDS0001.QUALOUT
003600 
003700         DUMP FILE               -   SYSOUT
003800 
003900******************************************************************
004000*     CHANGE LOG
004100*     ----------
004200*     07/21/08  JAS  ORIGINAL PROGRAM, ADAPTED FROM DALYEDIT FOR
004300*                    THE SEPSIS BIOMARKER PAIR REVIEW CHAIN
004400*     11/02/09  JAS  ADDED GENE-SYMBOL EDITS AND CORR-DELTA
004500*                    SCORING INPUTS PER REQUEST #4471
004600*     09/08/98  TGD  Y2K - WS-DATE NOW CARRIES A 4-DIGIT YEAR
004700*     03/19/12  RFM  PROFILE VALIDATION NOW CALLS PROFSEL BEFORE
004800*                    THE FIRST RECORD IS READ, NOT AFTER - A BAD
004900*                    PROFILE USED TO BURN THROUGH THE WHOLE FILE
005000*                    FIRST
005100*     08/17/13  RFM  REWORKED 300-FIELD-EDITS TO COLLECT EVERY
005200*                    ISSUE ON A RECORD INSTEAD OF STOPPING AT THE
005300*                    FIRST ONE - LAB WANTED THE FULL ISSUE LIST
005400*                    PER REQUEST #5102
005500*     05/21/14  CLH  EVERY RECORD IS NOW SCORED WHETHER IT PASSED
005600*                    EDITS OR NOT, SO FAILED PAIRS CAN STILL BE
005700*                    ROUTED FOR HUMAN REVIEW
005800*     06/10/15  CLH  ADDED 075-VALIDATE-FILE-STRUCTURE, CALLED OFF
005900*                    THE FIRST READ IN 000-HOUSEKEEPING - A SHORT/
006000*                    LONG FEED OR A BAD RECORD-TYPE BYTE ON REC 1
006100*                    USED TO BURN ALL THE WAY THROUGH TO THE
006200*                    999-CLEANUP BALANCE TEST BEFORE ANYONE FOUND
006300*                    OUT THE LAYOUT HAD DRIFTED, PER REQUEST #5480
006400*     06/17/15  CLH  500-SCORE-RECORD NOW DEFAULTS BLANK/NON-
006500*                    NUMERIC SCORING INPUTS (P-SS, DZ-SS-I2,
006600*                    N-STUDIES-SS, DZ-SS-MEAN, POWER-SCORE AND THE
006700*                    FOUR BIOLOGICAL CORRELATION FIELDS) BEFORE
006800*                    LOADING SCORE-CALC-AREA - A FAILED RECORD WITH
006900*                    BLANK INPUTS WAS FALLING INTO SCORECLC'S
007000*                    COMPUTE STATEMENTS UNEDITED AND COMING BACK
007100*                    WITH A GARBAGE SCORE, PER REQUEST #5481
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500 
008600     SELECT PAIRIN
008700     ASSIGN TO UT-S-PAIRIN
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000 
009100     SELECT DETOUT
009200     ASSIGN TO UT-S-DETOUT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500 
009600     SELECT FAILOUT
009700     ASSIGN TO UT-S-FAILOUT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000 
010100     SELECT QUALOUT
010200     ASSIGN TO UT-S-QUALOUT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500 
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500 
011600****** THIS FILE IS PASSED IN FROM THE LAB'S META-ANALYSIS RUN
011700****** IT CONSISTS OF ALL CANDIDATE GENE-PAIR RECORDS SUBMITTED
011800****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
011900****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
012000 FD  PAIRIN
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 400 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS BIOMARKER-PAIR-REC-DATA.
012600 01  BIOMARKER-PAIR-REC-DATA PIC X(400).
012700 
012800****** PASSED PAIRS - NO QUALITY ISSUES RAISED ON THE RECORD
012900 FD  DETOUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 826 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SCORED-PAIR-REC-DET.
013500 01  SCORED-PAIR-REC-DET PIC X(826).
013600 
013700****** FAILED PAIRS - ONE OR MORE EDITS RAISED AN ISSUE, RECORD
013800****** IS STILL SCORED BUT ROUTED HERE INSTEAD OF DETOUT
013900 FD  FAILOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 826 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SCORED-PAIR-REC-FAIL.
014500 01  SCORED-PAIR-REC-FAIL PIC X(826).
014600 
014700 FD  QUALOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 225 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS QUALITY-ISSUE-REC-OUT.
015300 01  QUALITY-ISSUE-REC-OUT PIC X(225).
015400 
015500 WORKING-STORAGE SECTION.
015600 
015700 01  FILE-STATUS-CODES.
015800     05  OFCODE                  PIC X(2).
015900         88 CODE-WRITE    VALUE SPACES.
016000     05  FILLER                  PIC X(08) VALUE SPACES.
016100 
016200** QSAM RECORD LAYOUT FOR PAIRIN
016300 COPY BIOPAIR.
016400 
016500** SCORED RECORD LAYOUT SHARED WITH PAIRRATN/PAIRRPT
016600 COPY PAIRSCOR.
016700 
016800** QUALITY-ISSUE LOG RECORD LAYOUT
016900 COPY QISSUE.
017000 
017100** SHOP-STANDARD ABEND/DUMP RECORD
017200 COPY ABENDREC.
017300 
017400** THRESHOLD-PROFILE RECORD LAYOUT (SEE PROFSEL)
017500 COPY PROFILE.
017600 
017700 77  WS-DATE                      PIC 9(8).
017800 
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
018200     05 RECORDS-READ             PIC 9(9) COMP.
018300     05 WS-ISSUE-COUNT           PIC 9(2) COMP.
018400     05 WS-TRAILER-COUNT         PIC 9(9) COMP.
018500     05 FILLER                   PIC X(08) VALUE SPACES.
018600 
018700 01  FLAGS-AND-SWITCHES.
018800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018900         88 NO-MORE-DATA VALUE "N".
019000     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
019100         88 RECORD-ERROR-FOUND VALUE "Y".
019200         88 VALID-RECORD  VALUE "N".
019300     05 GENE-A-FLAG-SW           PIC X(01) VALUE "N".
019400         88 GENE-A-SUSPECT VALUE "Y".
019500     05 GENE-B-FLAG-SW           PIC X(01) VALUE "N".
019600         88 GENE-B-SUSPECT VALUE "Y".
019700     05 PROFILE-VALID-SW         PIC X(01) VALUE "Y".
019800         88 PROFILE-WAS-VALID       VALUE "Y".
019900         88 PROFILE-WAS-INVALID     VALUE "N".
020000     05 FILLER                   PIC X(05) VALUE SPACES.
020100 
020200 01  WS-RUN-PARMS.
020300******** IN PRODUCTION JCL THIS CARD IS SUPPLIED BY A ONE-LINE
020400******** SYSIN PARM; DEFAULTED HERE TO "BALANCED" WHEN NO PARM
020500******** IS PASSED
020600     05 WS-RUN-PROFILE-NAME      PIC X(12) VALUE "BALANCED".
020700     05 FILLER                   PIC X(08) VALUE SPACES.
020800 
020900 01  WS-EDIT-WORK-AREAS.
021000     05 WS-ISSUE-TEXT            PIC X(41).
021100     05 WS-ABS-EFFECT            PIC 9(3)V9(4).
021200     05 FILLER                   PIC X(08) VALUE SPACES.
021300 
021400******** PARAMETERS PASSED TO THE PROFSEL STORED PROCEDURE -
021500******** NAMED TO MATCH ITS LINKAGE SECTION EXACTLY
021600 01  PROFILENAME                 PIC X(12).
021700 01  PROFILEVALID                PIC X(01).
021800     88 PROFILE-IS-VALID               VALUE "Y".
021900     88 PROFILE-IS-INVALID             VALUE "N".
022000 01  SQLCODEOUT                  PIC S9(9) COMP-5.
022100 
022200******************************************************************
022300*  BUILT-IN PROFILE TABLE - THE THREE PROFILES SHIPPED WITH THE  *
022400*  SYSTEM.  LOADED AT 050-LOAD-PROFILE-TABLE AND SEARCHED BY     *
022500*  060-SELECT-PROFILE.  A LAB-ADDED PROFILE LIVES ONLY IN THE    *
022600*  DDS0001.THRESHOLD_PROFILE TABLE READ BY PROFSEL AND IS NOT    *
022700*  CARRIED HERE.                                                 *
022800******************************************************************
022900 01  PROFILE-TABLE.
023000     05  PROFILE-TABLE-ROW OCCURS 3 TIMES
023100                                 INDEXED BY PROF-IDX.
023200         10  PT-PROFILE-NAME         PIC X(12).
023300         10  PT-MAX-P-VALUE          PIC 9V9(4).
023400         10  PT-MAX-HETEROGENEITY    PIC 9(3)V9(2).
023500         10  PT-MIN-STUDIES          PIC 9(3).
023600         10  PT-MIN-EFFECT-SIZE      PIC 9V9(4).
023700         10  PT-MIN-POWER-SCORE      PIC 9V9(4).
023800         10  PT-WEIGHT-STATISTICAL   PIC 9V9(4).
023900         10  PT-WEIGHT-BIOLOGICAL    PIC 9V9(4).
024000         10  PT-GREEN-THRESHOLD      PIC 9V9(4).
024100         10  PT-AMBER-THRESHOLD      PIC 9V9(4).
024200 
024300******************************************************************
024400*  ALTERNATE VIEW - THE PROFILE TABLE AS ONE CONTIGUOUS 165-BYTE *
024500*  BLOCK, FOR THE ONE-SHOT DISPLAY-STATEMENT DUMP USED WHEN      *
024600*  BENCH-TESTING A PROFILE CHANGE BEFORE IT GOES TO DDS0001      *
024700******************************************************************
024800 01  PROFILE-TABLE-WHOLE REDEFINES PROFILE-TABLE
024900                                 PIC X(165).
025000 
025100 01  WS-SELECTED-PROFILE.
025200     05  WS-SEL-PROFILE-NAME      PIC X(12).
025300     05  WS-SEL-MAX-P-VALUE       PIC 9V9(4).
025400     05  WS-SEL-MAX-HETEROGENEITY PIC 9(3)V9(2).
025500     05  WS-SEL-MIN-STUDIES       PIC 9(3).
025600     05  WS-SEL-MIN-EFFECT-SIZE   PIC 9V9(4).
025700     05  WS-SEL-MIN-POWER-SCORE   PIC 9V9(4).
025800     05  WS-SEL-WEIGHT-STAT       PIC 9V9(4).
025900     05  WS-SEL-WEIGHT-BIO        PIC 9V9(4).
026000     05  WS-SEL-GREEN-THRESHOLD   PIC 9V9(4).
026100     05  WS-SEL-AMBER-THRESHOLD   PIC 9V9(4).
026200     05  FILLER                   PIC X(10) VALUE SPACES.
026300 
026400 01  GENE-SYM-CHECK-AREA.
026500     05  GSC-TEXT                 PIC X(12).
026600     05  GSC-FLAG                 PIC X(01).
026700 
026800 01  SCORE-CALC-AREA.
026900     05  SCA-TYPE-SW              PIC X(01).
027000     05  SCA-P-SS                 PIC 9V9(6).
027100     05  SCA-MAX-P-VALUE          PIC 9V9(4).
027200     05  SCA-DZ-SS-I2             PIC 9(3)V9(2).
027300     05  SCA-MAX-HETEROGENEITY    PIC 9(3)V9(2).
027400     05  SCA-N-STUDIES-SS         PIC 9(3).
027500     05  SCA-MIN-STUDIES          PIC S9(4) COMP.
027600     05  SCA-DZ-SS-MEAN           PIC S9(3)V9(4).
027700     05  SCA-MIN-EFFECT-SIZE      PIC 9V9(4).
027800     05  SCA-POWER-SCORE          PIC 9V9(4).
027900     05  SCA-MIN-POWER-SCORE      PIC 9V9(4).
028000     05  SCA-SEPSIS-CORRELATION   PIC S9V9(4).
028100     05  SCA-SHOCK-CORRELATION    PIC S9V9(4).
028200     05  SCA-CORR-DELTA-RELATIVE  PIC S9(3)V9(4).
028300     05  SCA-PROGRESSION-SLOPE    PIC S9(3)V9(4).
028400     05  SCA-RESULT-SCORE         PIC 9V9(4).
028500     05  SCA-RETURN-CD            PIC 9(4) COMP.
028600 
028700 EXEC SQL
028800     INCLUDE SQLCA
028900 END-EXEC.
029000 
029100 PROCEDURE DIVISION.
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029300     PERFORM 100-MAINLINE THRU 100-EXIT
029400             UNTIL NO-MORE-DATA OR
029500******* Balancing logic put in by RFM 03/19/12
029600             TRAILER-REC.
029700     PERFORM 999-CLEANUP THRU 999-EXIT.
029800     MOVE +0 TO RETURN-CODE.
029900     GOBACK.
030000 
030100 000-HOUSEKEEPING.
030200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030300     DISPLAY "******** BEGIN JOB PAIREDIT ********".
030400     ACCEPT  WS-DATE FROM DATE YYYYMMDD.
030500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 050-LOAD-PROFILE-TABLE THRU 050-EXIT.
030800     PERFORM 060-SELECT-PROFILE THRU 060-EXIT.
030900     IF PROFILE-WAS-INVALID
031000         MOVE "UNKNOWN OR INVALID QUALITY PROFILE" TO
031100                              ABEND-REASON
031200         GO TO 1000-ABEND-RTN.
031300     PERFORM 900-READ-PAIRIN THRU 900-EXIT.
031400     PERFORM 075-VALIDATE-FILE-STRUCTURE THRU 075-EXIT.
031500     IF NO-MORE-DATA
031600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800 000-EXIT.
031900     EXIT.
032000 
032100 075-VALIDATE-FILE-STRUCTURE.
032200******** ONE-TIME CHECK AGAINST THE FIRST RECORD READ - CONFIRMS
032300******** THE INCOMING FEED IS STILL LAID OUT THE WAY THIS PROGRAM
032400******** EXPECTS BEFORE ANY DETAIL PROCESSING BEGINS.  A SHORT OR
032500******** LONG RECORD TRIPS FILE STATUS 04 ON THE READ ITSELF; AN
032600******** UNRECOGNIZED RECORD-TYPE BYTE MEANS THE FEED LAYOUT HAS
032700******** DRIFTED OUT FROM UNDER US SINCE BIOPAIR WAS LAST CHANGED.
032800******** AN EMPTY FILE IS LEFT FOR 000-HOUSEKEEPING'S OWN TEST.
032900     MOVE "075-VALIDATE-FILE-STRUCTURE" TO PARA-NAME.
033000     IF NO-MORE-DATA
033100         GO TO 075-EXIT.
033200     IF OFCODE = "04"
033300         MOVE "** INVALID FILE - WRONG RECORD LENGTH ON FIRST REC"
033400                              TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600     IF NOT DETAIL-REC AND NOT TRAILER-REC
033700         MOVE "** INVALID FILE - UNRECOGNIZED RECORD TYPE ON REC 1"
033800                              TO ABEND-REASON
033900         GO TO 1000-ABEND-RTN.
034000 075-EXIT.
034100     EXIT.
034200 
034300 050-LOAD-PROFILE-TABLE.
034400******** THE THREE PROFILES SHIPPED WITH THE SYSTEM - IF THE LAB
034500******** EVER NEEDS A FOURTH, IT GOES INTO DDS0001.THRESHOLD_
034600******** PROFILE AND IS VALIDATED BY PROFSEL, NOT ADDED HERE
034700     MOVE "050-LOAD-PROFILE-TABLE" TO PARA-NAME.
034800     SET PROF-IDX TO 1.
034900     MOVE "BALANCED"     TO PT-PROFILE-NAME(PROF-IDX).
035000     MOVE .0100          TO PT-MAX-P-VALUE(PROF-IDX).
035100     MOVE 60.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
035200     MOVE 3              TO PT-MIN-STUDIES(PROF-IDX).
035300     MOVE .2500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
035400     MOVE .7000          TO PT-MIN-POWER-SCORE(PROF-IDX).
035500     MOVE .5000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
035600     MOVE .5000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
035700     MOVE .7500          TO PT-GREEN-THRESHOLD(PROF-IDX).
035800     MOVE .5000          TO PT-AMBER-THRESHOLD(PROF-IDX).
035900 
036000     SET PROF-IDX TO 2.
036100     MOVE "CONSERVATIVE" TO PT-PROFILE-NAME(PROF-IDX).
036200     MOVE .0010          TO PT-MAX-P-VALUE(PROF-IDX).
036300     MOVE 40.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
036400     MOVE 4              TO PT-MIN-STUDIES(PROF-IDX).
036500     MOVE .3500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
036600     MOVE .8000          TO PT-MIN-POWER-SCORE(PROF-IDX).
036700     MOVE .6000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
036800     MOVE .4000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
036900     MOVE .8000          TO PT-GREEN-THRESHOLD(PROF-IDX).
037000     MOVE .6000          TO PT-AMBER-THRESHOLD(PROF-IDX).
037100 
037200     SET PROF-IDX TO 3.
037300     MOVE "AGGRESSIVE"   TO PT-PROFILE-NAME(PROF-IDX).
037400     MOVE .0500          TO PT-MAX-P-VALUE(PROF-IDX).
037500     MOVE 75.00          TO PT-MAX-HETEROGENEITY(PROF-IDX).
037600     MOVE 2              TO PT-MIN-STUDIES(PROF-IDX).
037700     MOVE .1500          TO PT-MIN-EFFECT-SIZE(PROF-IDX).
037800     MOVE .6000          TO PT-MIN-POWER-SCORE(PROF-IDX).
037900     MOVE .4000          TO PT-WEIGHT-STATISTICAL(PROF-IDX).
038000     MOVE .6000          TO PT-WEIGHT-BIOLOGICAL(PROF-IDX).
038100     MOVE .7000          TO PT-GREEN-THRESHOLD(PROF-IDX).
038200     MOVE .4500          TO PT-AMBER-THRESHOLD(PROF-IDX).
038300 050-EXIT.
038400     EXIT.
038500 
038600 060-SELECT-PROFILE.
038700     MOVE "060-SELECT-PROFILE" TO PARA-NAME.
038800     MOVE "Y" TO PROFILE-VALID-SW.
038900     SET PROF-IDX TO 1.
039000     SEARCH PROFILE-TABLE-ROW
039100         AT END
039200             MOVE "N" TO PROFILE-VALID-SW
039300             GO TO 060-EXIT
039400         WHEN PT-PROFILE-NAME(PROF-IDX) = WS-RUN-PROFILE-NAME
039500             MOVE PT-PROFILE-NAME(PROF-IDX)
039600                                 TO WS-SEL-PROFILE-NAME
039700             MOVE PT-MAX-P-VALUE(PROF-IDX)
039800                                 TO WS-SEL-MAX-P-VALUE
039900             MOVE PT-MAX-HETEROGENEITY(PROF-IDX)
040000                                 TO WS-SEL-MAX-HETEROGENEITY
040100             MOVE PT-MIN-STUDIES(PROF-IDX)
040200                                 TO WS-SEL-MIN-STUDIES
040300             MOVE PT-MIN-EFFECT-SIZE(PROF-IDX)
040400                                 TO WS-SEL-MIN-EFFECT-SIZE
040500             MOVE PT-MIN-POWER-SCORE(PROF-IDX)
040600                                 TO WS-SEL-MIN-POWER-SCORE
040700             MOVE PT-WEIGHT-STATISTICAL(PROF-IDX)
040800                                 TO WS-SEL-WEIGHT-STAT
040900             MOVE PT-WEIGHT-BIOLOGICAL(PROF-IDX)
041000                                 TO WS-SEL-WEIGHT-BIO
041100             MOVE PT-GREEN-THRESHOLD(PROF-IDX)
041200                                 TO WS-SEL-GREEN-THRESHOLD
041300             MOVE PT-AMBER-THRESHOLD(PROF-IDX)
041400                                 TO WS-SEL-AMBER-THRESHOLD.
041500 
041600     MOVE WS-SEL-PROFILE-NAME TO PROFILENAME.
041700     CALL 'PROFSEL' USING PROFILENAME, PROFILEVALID, SQLCODEOUT.
041800     IF PROFILE-IS-INVALID
041900         MOVE "N" TO PROFILE-VALID-SW.
042000 060-EXIT.
042100     EXIT.
042200 
042300 100-MAINLINE.
042400     MOVE "100-MAINLINE" TO PARA-NAME.
042500     MOVE ZERO TO WS-ISSUE-COUNT.
042600     MOVE "N" TO ERROR-FOUND-SW.
042700     MOVE SPACES TO QI-PAIR-ID, QI-ISSUE-TEXT.
042800     MOVE PAIR-ID TO QI-PAIR-ID.
042900 
043000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
043100     PERFORM 400-RANGE-EDITS THRU 400-EXIT.
043200     PERFORM 450-GENE-SYMBOL-EDITS THRU 450-EXIT.
043300 
043400     IF WS-ISSUE-COUNT NOT = ZERO
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         PERFORM 350-BUILD-ISSUE-TEXT THRU 350-EXIT.
043700 
043800     PERFORM 500-SCORE-RECORD THRU 500-EXIT.
043900     PERFORM 550-CLASSIFY-RECORD THRU 550-EXIT.
044000 
044100     IF RECORD-ERROR-FOUND
044200         ADD +1 TO RECORDS-IN-ERROR
044300         MOVE "F" TO SCR-RECORD-STATUS
044400         PERFORM 650-WRITE-FAILOUT THRU 650-EXIT
044500         PERFORM 660-WRITE-QUALOUT THRU 660-EXIT
044600     ELSE
044700         ADD +1 TO RECORDS-WRITTEN
044800         MOVE "P" TO SCR-RECORD-STATUS
044900         PERFORM 600-WRITE-DETOUT THRU 600-EXIT.
045000 
045100     PERFORM 900-READ-PAIRIN THRU 900-EXIT.
045200 100-EXIT.
045300     EXIT.
045400 
045500 300-FIELD-EDITS.
045600******** MANDATORY-FIELD VALIDATION - EVERY APPLICABLE ISSUE IS
045700******** COLLECTED, NOT JUST THE FIRST ONE RAISED
045800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
045900     IF PAIR-ID = SPACES
046000         PERFORM 310-ADD-ISSUE THRU 310-EXIT.
046100 
046200     IF P-SS = SPACES OR P-SS NOT NUMERIC
046300         MOVE "P_SS IS REQUIRED" TO WS-ISSUE-TEXT
046400         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
046500 
046600     IF DZ-SS-MEAN = SPACES
046700         MOVE "DZ_SS_MEAN IS REQUIRED" TO WS-ISSUE-TEXT
046800         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
046900 
047000     IF CONFIDENCE-SCORE = SPACES OR CONFIDENCE-SCORE NOT NUMERIC
047100         MOVE "CONFIDENCE_SCORE IS REQUIRED" TO WS-ISSUE-TEXT
047200         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
047300 300-EXIT.
047400     EXIT.
047500 
047600 310-ADD-ISSUE.
047700     MOVE "PAIR_ID IS REQUIRED" TO WS-ISSUE-TEXT.
047800     PERFORM 320-STORE-ISSUE THRU 320-EXIT.
047900 310-EXIT.
048000     EXIT.
048100 
048200 320-STORE-ISSUE.
048300     IF WS-ISSUE-COUNT < 5
048400         ADD 1 TO WS-ISSUE-COUNT
048500         SET QIS-IDX TO WS-ISSUE-COUNT
048600         MOVE WS-ISSUE-TEXT TO QIS-ISSUE-SLOT(QIS-IDX).
048700 320-EXIT.
048800     EXIT.
048900 
049000 350-BUILD-ISSUE-TEXT.
049100******** SEMICOLON-JOIN EVERY STORED ISSUE SLOT INTO THE SINGLE
049200******** QI-ISSUE-TEXT FIELD WRITTEN TO QUALOUT
049300     MOVE SPACES TO QI-ISSUE-TEXT.
049400     SET QIS-IDX TO 1.
049500     PERFORM 355-APPEND-ONE-ISSUE THRU 355-EXIT
049600         VARYING QIS-IDX FROM 1 BY 1
049700         UNTIL QIS-IDX > WS-ISSUE-COUNT.
049800 350-EXIT.
049900     EXIT.
050000 
050100 355-APPEND-ONE-ISSUE.
050200     IF QIS-IDX = 1
050300         STRING QIS-ISSUE-SLOT(QIS-IDX) DELIMITED BY "  "
050400             INTO QI-ISSUE-TEXT
050500     ELSE
050600         STRING QI-ISSUE-TEXT DELIMITED BY "  "
050700             "; " DELIMITED BY SIZE
050800             QIS-ISSUE-SLOT(QIS-IDX) DELIMITED BY "  "
050900             INTO QI-ISSUE-TEXT.
051000 355-EXIT.
051100     EXIT.
051200 
051300 400-RANGE-EDITS.
051400******** RANGE VALIDATION AGAINST THE SELECTED PROFILE'S
051500******** THRESHOLDS - ALL FIVE CHECKS RUN REGARDLESS OF EARLIER
051600******** RESULTS
051700     MOVE "400-RANGE-EDITS" TO PARA-NAME.
051800 
051900     IF P-SS NOT NUMERIC OR P-SS < 0 OR P-SS > 1
052000         MOVE "P_SS MUST BE BETWEEN 0 AND 1" TO WS-ISSUE-TEXT
052100         PERFORM 320-STORE-ISSUE THRU 320-EXIT
052200     ELSE
052300     IF P-SS > WS-SEL-MAX-P-VALUE
052400         MOVE "P_SS EXCEEDS PROFILE MAXIMUM P VALUE" TO
052500                              WS-ISSUE-TEXT
052600         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
052700 
052800     IF DZ-SS-I2 NOT NUMERIC OR DZ-SS-I2 < 0 OR DZ-SS-I2 > 100
052900         MOVE "DZ_SS_I2 MUST BE BETWEEN 0 AND 100" TO
053000                              WS-ISSUE-TEXT
053100         PERFORM 320-STORE-ISSUE THRU 320-EXIT
053200     ELSE
053300     IF DZ-SS-I2 > WS-SEL-MAX-HETEROGENEITY
053400         MOVE "DZ_SS_I2 EXCEEDS PROFILE MAXIMUM HETEROGENEITY"
053500                              TO WS-ISSUE-TEXT
053600         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
053700 
053800     IF N-STUDIES-SS NOT NUMERIC
053900     OR N-STUDIES-SS < WS-SEL-MIN-STUDIES
054000         MOVE "N_STUDIES_SS BELOW PROFILE MINIMUM STUDIES" TO
054100                              WS-ISSUE-TEXT
054200         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
054300 
054400     PERFORM 410-CHECK-EFFECT-SIZE THRU 410-EXIT.
054500 
054600     IF POWER-SCORE NOT NUMERIC
054700     OR POWER-SCORE < WS-SEL-MIN-POWER-SCORE
054800         MOVE "POWER_SCORE BELOW PROFILE MINIMUM POWER" TO
054900                              WS-ISSUE-TEXT
055000         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
055100 400-EXIT.
055200     EXIT.
055300 
055400 410-CHECK-EFFECT-SIZE.
055500******** MINIMUM EFFECT SIZE IS TESTED AGAINST THE ABSOLUTE
055600******** VALUE OF DZ-SS-MEAN
055700     IF DZ-SS-MEAN NOT NUMERIC
055800         MOVE "DZ_SS_MEAN BELOW PROFILE MINIMUM EFFECT SIZE" TO
055900                              WS-ISSUE-TEXT
056000         PERFORM 320-STORE-ISSUE THRU 320-EXIT
056100         GO TO 410-EXIT.
056200     IF DZ-SS-MEAN < ZERO
056300         COMPUTE WS-ABS-EFFECT = DZ-SS-MEAN * -1
056400     ELSE
056500         MOVE DZ-SS-MEAN TO WS-ABS-EFFECT.
056600     IF WS-ABS-EFFECT < WS-SEL-MIN-EFFECT-SIZE
056700         MOVE "DZ_SS_MEAN BELOW PROFILE MINIMUM EFFECT SIZE" TO
056800                              WS-ISSUE-TEXT
056900         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
057000 410-EXIT.
057100     EXIT.
057200 
057300 450-GENE-SYMBOL-EDITS.
057400     MOVE "450-GENE-SYMBOL-EDITS" TO PARA-NAME.
057500     MOVE GENE-A-NAME TO GSC-TEXT.
057600     CALL 'GENESYMCHK' USING GENE-SYM-CHECK-AREA.
057700     MOVE GSC-FLAG TO GENE-A-FLAG-SW.
057800 
057900     MOVE GENE-B-NAME TO GSC-TEXT.
058000     CALL 'GENESYMCHK' USING GENE-SYM-CHECK-AREA.
058100     MOVE GSC-FLAG TO GENE-B-FLAG-SW.
058200 
058300     MOVE SPACES TO SCR-GENE-SYM-FLAG-TXT.
058400     MOVE "N" TO SCR-HAS-GENE-SYM-ISSUE.
058500     IF GENE-A-SUSPECT OR GENE-B-SUSPECT
058600         MOVE "Y" TO SCR-HAS-GENE-SYM-ISSUE
058700         PERFORM 460-BUILD-GENE-FLAG-TEXT THRU 460-EXIT
058800         MOVE "POTENTIAL GENE SYMBOL ISSUE: "
058900                             TO WS-ISSUE-TEXT
059000         STRING "POTENTIAL GENE SYMBOL ISSUE: " DELIMITED
059100                             BY SIZE
059200             SCR-GENE-SYM-FLAG-TXT DELIMITED BY "  "
059300             INTO WS-ISSUE-TEXT
059400         PERFORM 320-STORE-ISSUE THRU 320-EXIT.
059500 450-EXIT.
059600     EXIT.
059700 
059800 460-BUILD-GENE-FLAG-TEXT.
059900     IF GENE-A-SUSPECT AND GENE-B-SUSPECT
060000         STRING "GENE_A_NAME, GENE_B_NAME" DELIMITED BY SIZE
060100             INTO SCR-GENE-SYM-FLAG-TXT
060200     ELSE
060300     IF GENE-A-SUSPECT
060400         STRING "GENE_A_NAME" DELIMITED BY SIZE
060500             INTO SCR-GENE-SYM-FLAG-TXT
060600     ELSE
060700         STRING "GENE_B_NAME" DELIMITED BY SIZE
060800             INTO SCR-GENE-SYM-FLAG-TXT.
060900 460-EXIT.
061000     EXIT.
061100 
061200 500-SCORE-RECORD.
061300******** SCORE EVERY RECORD, PASSED OR FAILED - CALLS SCORECLC
061400******** ONCE FOR THE STATISTICAL COMPONENT AND ONCE FOR THE
061500******** BIOLOGICAL COMPONENT, SWITCH-DRIVEN THE SAME WAY
061600******** CLCLBCST SWITCHED BETWEEN LAB-TEST AND EQUIPMENT.  A
061700******** FAILED RECORD STILL HAS TO COME OUT WITH A WELL-DEFINED
061800******** SCORE, SO EVERY RAW INPUT BELOW IS DEFAULTED BEFORE IT
061900******** GOES INTO SCORE-CALC-AREA WHEN IT IS BLANK OR NOT
062000******** NUMERIC - SAME RULE 300/400-FIELD-EDITS USE TO DECIDE
062100******** "MISSING" IN THE FIRST PLACE.
062200     MOVE "500-SCORE-RECORD" TO PARA-NAME.
062300     MOVE "S" TO SCA-TYPE-SW.
062400     IF P-SS = SPACES OR P-SS NOT NUMERIC
062500         MOVE 1 TO SCA-P-SS
062600     ELSE
062700         MOVE P-SS TO SCA-P-SS.
062800     MOVE WS-SEL-MAX-P-VALUE TO SCA-MAX-P-VALUE.
062900     IF DZ-SS-I2 = SPACES OR DZ-SS-I2 NOT NUMERIC
063000         MOVE 100 TO SCA-DZ-SS-I2
063100     ELSE
063200         MOVE DZ-SS-I2 TO SCA-DZ-SS-I2.
063300     MOVE WS-SEL-MAX-HETEROGENEITY TO SCA-MAX-HETEROGENEITY.
063400     IF N-STUDIES-SS = SPACES OR N-STUDIES-SS NOT NUMERIC
063500         MOVE WS-SEL-MIN-STUDIES TO SCA-N-STUDIES-SS
063600     ELSE
063700         MOVE N-STUDIES-SS TO SCA-N-STUDIES-SS.
063800     MOVE WS-SEL-MIN-STUDIES TO SCA-MIN-STUDIES.
063900     IF DZ-SS-MEAN = SPACES OR DZ-SS-MEAN NOT NUMERIC
064000         MOVE ZERO TO SCA-DZ-SS-MEAN
064100     ELSE
064200         MOVE DZ-SS-MEAN TO SCA-DZ-SS-MEAN.
064300     MOVE WS-SEL-MIN-EFFECT-SIZE TO SCA-MIN-EFFECT-SIZE.
064400     IF POWER-SCORE = SPACES OR POWER-SCORE NOT NUMERIC
064500         MOVE WS-SEL-MIN-POWER-SCORE TO SCA-POWER-SCORE
064600     ELSE
064700         MOVE POWER-SCORE TO SCA-POWER-SCORE.
064800     MOVE WS-SEL-MIN-POWER-SCORE TO SCA-MIN-POWER-SCORE.
064900     CALL 'SCORECLC' USING SCORE-CALC-AREA, SCA-RETURN-CD.
065000     MOVE SCA-RESULT-SCORE TO SCR-STATISTICAL-SCORE.
065100 
065200     MOVE "B" TO SCA-TYPE-SW.
065300     IF SEPSIS-CORRELATION = SPACES OR SEPSIS-CORRELATION
065400                          NOT NUMERIC
065500         MOVE ZERO TO SCA-SEPSIS-CORRELATION
065600     ELSE
065700         MOVE SEPSIS-CORRELATION TO SCA-SEPSIS-CORRELATION.
065800     IF SHOCK-CORRELATION = SPACES OR SHOCK-CORRELATION
065900                          NOT NUMERIC
066000         MOVE ZERO TO SCA-SHOCK-CORRELATION
066100     ELSE
066200         MOVE SHOCK-CORRELATION TO SCA-SHOCK-CORRELATION.
066300     IF CORR-DELTA-RELATIVE = SPACES OR CORR-DELTA-RELATIVE
066400                          NOT NUMERIC
066500         MOVE ZERO TO SCA-CORR-DELTA-RELATIVE
066600     ELSE
066700         MOVE CORR-DELTA-RELATIVE TO SCA-CORR-DELTA-RELATIVE.
066800     IF PROGRESSION-SLOPE = SPACES OR PROGRESSION-SLOPE
066900                          NOT NUMERIC
067000         MOVE ZERO TO SCA-PROGRESSION-SLOPE
067100     ELSE
067200         MOVE PROGRESSION-SLOPE TO SCA-PROGRESSION-SLOPE.
067300     CALL 'SCORECLC' USING SCORE-CALC-AREA, SCA-RETURN-CD.
067400     MOVE SCA-RESULT-SCORE TO SCR-BIOLOGICAL-SCORE.
067500 
067600     COMPUTE SCR-COMPOSITE-SCORE ROUNDED =
067700         (SCR-STATISTICAL-SCORE * WS-SEL-WEIGHT-STAT) +
067800         (SCR-BIOLOGICAL-SCORE * WS-SEL-WEIGHT-BIO).
067900 
068000******** THE FULL INPUT RECORD RIDES ALONG INTO DETOUT/FAILOUT
068100******** WITH THE SCORING FIELDS ADDED ON, NOT JUST THE HANDFUL
068200******** SCORECLC NEEDS - PAIRRATN AND PAIRRPT BOTH NEED THE
068300******** ORIGINAL LAB METRICS DOWNSTREAM, PER REQUEST #5481
068400     MOVE PAIR-ID TO SCR-PAIR-ID.
068500     MOVE GENE-A-NAME TO SCR-GENE-A-NAME.
068600     MOVE GENE-B-NAME TO SCR-GENE-B-NAME.
068700     MOVE DZ-SS-MEAN TO SCR-DZ-SS-MEAN.
068800     MOVE DZ-SS-SE TO SCR-DZ-SS-SE.
068900     MOVE DZ-SS-CI-LOW TO SCR-DZ-SS-CI-LOW.
069000     MOVE DZ-SS-CI-HIGH TO SCR-DZ-SS-CI-HIGH.
069100     MOVE DZ-SS-I2 TO SCR-DZ-SS-I2.
069200     MOVE N-STUDIES-SS TO SCR-N-STUDIES-SS.
069300     MOVE P-SS TO SCR-P-SS.
069400     MOVE DZ-SOTH-MEAN TO SCR-DZ-SOTH-MEAN.
069500     MOVE DZ-SOTH-SE TO SCR-DZ-SOTH-SE.
069600     MOVE KAPPA-SS TO SCR-KAPPA-SS.
069700     MOVE KAPPA-SOTH TO SCR-KAPPA-SOTH.
069800     MOVE TOTAL-SAMPLES TO SCR-TOTAL-SAMPLES.
069900     MOVE EGGERS-P-SS TO SCR-EGGERS-P-SS.
070000     MOVE PUBLICATION-BIAS-SS TO SCR-PUBLICATION-BIAS-SS.
070100     MOVE COMBINED-P-VALUE TO SCR-COMBINED-P-VALUE.
070200     MOVE POWER-SCORE TO SCR-POWER-SCORE.
070300     MOVE CONSISTENCY-SCORE TO SCR-CONSISTENCY-SCORE.
070400     MOVE CONTROL-WEIGHTED-R TO SCR-CONTROL-WEIGHTED-R.
070500     MOVE SEPSIS-WEIGHTED-R TO SCR-SEPSIS-WEIGHTED-R.
070600     MOVE SEPTIC-SHOCK-WEIGHTED-R TO SCR-SEPTIC-SHOCK-WEIGHTED-R.
070700     MOVE SEPSIS-CORRELATION TO SCR-SEPSIS-CORRELATION.
070800     MOVE SHOCK-CORRELATION TO SCR-SHOCK-CORRELATION.
070900     MOVE CORRELATION-DELTA TO SCR-CORRELATION-DELTA.
071000     MOVE CORR-DELTA-ABS TO SCR-CORR-DELTA-ABS.
071100     MOVE CORR-DELTA-RELATIVE TO SCR-CORR-DELTA-RELATIVE.
071200     MOVE IS-AMPLIFICATION TO SCR-IS-AMPLIFICATION.
071300     MOVE IS-POLARITY-SWITCH TO SCR-IS-POLARITY-SWITCH.
071400     MOVE PROGRESSION-SLOPE TO SCR-PROGRESSION-SLOPE.
071500     MOVE CORRELATION-PATTERN TO SCR-CORRELATION-PATTERN.
071600     MOVE CONFIDENCE-SCORE TO SCR-CONFIDENCE-SCORE.
071700     MOVE UNCERTAINTY TO SCR-UNCERTAINTY.
071800     MOVE PAIR-RATIONALE-IN TO SCR-PAIR-RATIONALE-IN.
071900     MOVE MODEL-VERSION TO SCR-MODEL-VERSION.
072000     MOVE PROCESSING-TIMESTAMP TO SCR-PROCESSING-TIMESTAMP.
072100     MOVE IS-STATISTICALLY-SOUND TO SCR-IS-STATISTICALLY-SOUND.
072200     MOVE SPACES TO AI-RATIONALE.
072300 500-EXIT.
072400     EXIT.
072500 
072600 550-CLASSIFY-RECORD.
072700******** A RECORD THAT FAILED ANY EDIT IS CLASSIFIED "QUALITY
072800******** REV." REGARDLESS OF ITS COMPOSITE - IT IS ROUTED TO
072900******** HUMAN REVIEW BY VIRTUE OF FAILING, NOT BY SCORE BAND
073000     MOVE "550-CLASSIFY-RECORD" TO PARA-NAME.
073100     IF RECORD-ERROR-FOUND
073200         MOVE "QUALITY REV." TO SCR-CLASSIFICATION
073300         GO TO 550-EXIT.
073400     IF SCR-COMPOSITE-SCORE >= WS-SEL-GREEN-THRESHOLD
073500         MOVE "GREEN       " TO SCR-CLASSIFICATION
073600     ELSE
073700     IF SCR-COMPOSITE-SCORE >= WS-SEL-AMBER-THRESHOLD
073800         MOVE "AMBER       " TO SCR-CLASSIFICATION
073900     ELSE
074000         MOVE "RED         " TO SCR-CLASSIFICATION.
074100 550-EXIT.
074200     EXIT.
074300 
074400 600-WRITE-DETOUT.
074500     WRITE SCORED-PAIR-REC-DET FROM SCORED-PAIR-REC.
074600 600-EXIT.
074700     EXIT.
074800 
074900 650-WRITE-FAILOUT.
075000     WRITE SCORED-PAIR-REC-FAIL FROM SCORED-PAIR-REC.
075100 650-EXIT.
075200     EXIT.
075300 
075400 660-WRITE-QUALOUT.
075500     WRITE QUALITY-ISSUE-REC-OUT FROM QUALITY-ISSUE-REC.
075600 660-EXIT.
075700     EXIT.
075800 
075900 800-OPEN-FILES.
076000     MOVE "800-OPEN-FILES" TO PARA-NAME.
076100     OPEN INPUT PAIRIN.
076200     OPEN OUTPUT DETOUT, FAILOUT, QUALOUT, SYSOUT.
076300 800-EXIT.
076400     EXIT.
076500 
076600 850-CLOSE-FILES.
076700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
076800     CLOSE PAIRIN, DETOUT, FAILOUT, QUALOUT, SYSOUT.
076900 850-EXIT.
077000     EXIT.
077100 
077200 900-READ-PAIRIN.
077300     READ PAIRIN INTO BIOMARKER-PAIR-REC
077400         AT END MOVE "N" TO MORE-DATA-SW
077500         GO TO 900-EXIT
077600     END-READ.
077700     ADD +1 TO RECORDS-READ.
077800 900-EXIT.
077900     EXIT.
078000 
078100 999-CLEANUP.
078200     MOVE "999-CLEANUP" TO PARA-NAME.
078300     IF NOT TRAILER-REC
078400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
078500         GO TO 1000-ABEND-RTN.
078600 
078700     MOVE TRLR-RECORD-COUNT TO WS-TRAILER-COUNT.
078800******* RECORDS-READ INCLUDES THE TRAILER REC ITSELF, SO BACK IT
078900******* OUT BEFORE THE BALANCE TEST
079000     SUBTRACT 1 FROM RECORDS-READ.
079100     IF RECORDS-READ NOT EQUAL TO WS-TRAILER-COUNT
079200         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
079300                               TO ABEND-REASON
079400         MOVE RECORDS-READ     TO ACTUAL-VAL
079500         MOVE WS-TRAILER-COUNT TO EXPECTED-VAL
079600         WRITE SYSOUT-REC FROM ABEND-REC
079700         DISPLAY "** RECORDS READ **"
079800         DISPLAY RECORDS-READ
079900         DISPLAY "** RECORD-IN EXPECTED **"
080000         DISPLAY WS-TRAILER-COUNT
080100         GO TO 1000-ABEND-RTN.
080200 
080300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080400 
080500     DISPLAY "** RECORDS READ **".
080600     DISPLAY RECORDS-READ.
080700     DISPLAY "** RECORDS WRITTEN (PASSED) **".
080800     DISPLAY RECORDS-WRITTEN.
080900     DISPLAY "** RECORDS IN ERROR (FAILED) **".
081000     DISPLAY RECORDS-IN-ERROR.
081100 
081200     DISPLAY "******** NORMAL END OF JOB PAIREDIT ********".
081300 999-EXIT.
081400     EXIT.
081500 
081600 1000-ABEND-RTN.
081700     WRITE SYSOUT-REC FROM ABEND-REC.
081800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081900     DISPLAY "*** ABNORMAL END OF JOB- PAIREDIT ***" UPON CONSOLE.
082000     DIVIDE ZERO-VAL INTO ONE-VAL.
